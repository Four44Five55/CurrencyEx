000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    RATCAD.                                                   
000120 AUTHOR.        R ENZLER.                                                 
000130 INSTALLATION.  CONTINENTAL EXCHANGE SERVICES - TREASURY SYSTEMS.         
000140 DATE-WRITTEN.  06/07/1989.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.                   
000170*===============================================================          
000180*    PROGRAM    : RATCAD                                                  
000190*    PURPOSE    : ADDS EXCHANGE-RATE RECORDS TO THE RATE STORE            
000200*                 FROM A BATCH TRANSACTION FILE.  EACH RATE               
000210*                 RESOLVES ITS CURRENCY CODE AGAINST CURMAST.             
000220*    ANALYST    : R ENZLER                                                
000230*    PROGRAMMER : R ENZLER                                                
000240*-----------------------------------------------------------------        
000250*    CHANGE LOG                                                           
000260*    VRS    DATE         PROGR.   REQUEST      DESCRIPTION                
000270*    1.0    06/07/1989   RGE     -----        INITIAL RELEASE.            
000280*    1.1    08/02/1990   RGE     CB-0045      CODE VALIDATION      CB-0045
000290*                                             NOW LIMITED TO A-Z.         
000300*    1.2    11/19/1991   LPS     CB-0090      ALL FIELD ERRORS FOR CB-0090
000310*                                             A TRANSACTION NOW           
000320*                                             COLLECTED TOGETHER          
000330*                                             BEFORE REJECTING IT.        
000340*    1.3    02/28/1996   MHT     CB-0151      RATECTL FILE ADDED   CB-0151
000350*                                             FOR NEXT RATE ID.           
000360*    1.4    01/11/1999   LPS     CB-0206      Y2K - REPORT HEADER  CB-0206
000370*                                             DATE NOW CARRIES A          
000380*                                             FULL 4-DIGIT YEAR.          
000390*    1.5    07/23/2001   RGE     CB-0245      TRAILER TOTALS ADDED CB-0245
000400*                                             TO THE RUN REPORT.          
000410*-----------------------------------------------------------------        
000420*    RATCAD IS THE ONLY PLACE A BRAND NEW RATE ROW COMES INTO             
000430*    EXISTENCE FROM A KEYED TRANSACTION - RATCAD OR THE FEED              
000440*    LOOKUP INSIDE CURCAD ARE THE ONLY TWO WAYS.  RATALT LATER            
000450*    CORRECTS THE NOMINAL OR VALUE OF A RATE THIS PROGRAM CREATED,        
000460*    BUT NEVER MINTS A NEW ONE ITSELF.                                    
000470*                                                                         
000480*    RATE-ID IS A SURROGATE KEY GENERATED HERE, NOT KEYED BY THE          
000490*    DESK - REQUEST CB-0151 ADDED THE ONE-RECORD RATECTL FILE TO          
000500*    HOLD THE LAST ID ISSUED SO A RESTART OR A SECOND RUN THE SAME        
000510*    DAY NEVER HANDS OUT A DUPLICATE.                                     
000520*-----------------------------------------------------------------        
000530 ENVIRONMENT DIVISION.                                                    
000540 CONFIGURATION SECTION.                                                   
000550*    UC-LETTERS SUPPORTS THE SAME PER-CHARACTER CODE CHECK USED BY        
000560*    EVERY OTHER MAINTENANCE PROGRAM IN THE SUITE.                        
000570 SPECIAL-NAMES.                                                           
000580     C01 IS TOP-OF-FORM                                                   
000590     CLASS UC-LETTERS IS "A" THRU "Z"                                     
000600     UPSI-0 ON STATUS IS RERUN-REQUESTED                                  
000610            OFF STATUS IS NORMAL-RUN.                                     
000620 INPUT-OUTPUT SECTION.                                                    
000630 FILE-CONTROL.                                                            
000640*    CURMAST IS OPENED INPUT ONLY - THIS PROGRAM NEVER CHANGES A          
000650*    CURRENCY, IT ONLY TRANSLATES THE TRANSACTION'S CODE INTO THE         
000660*    CUR-ID CARRIED ON THE NEW RATE ROW.                                  
000670     SELECT CURMAST  ASSIGN TO "CURMAST"                                  
000680                     ORGANIZATION INDEXED                                 
000690                     ACCESS MODE DYNAMIC                                  
000700                     RECORD KEY CUR-ID                                    
000710                     ALTERNATE RECORD KEY CUR-CODE                        
000720                     FILE STATUS STATUS-CURM.                             
000730                                                                          
000740*    RATEMAST IS OPENED I-O - THIS IS THE PROGRAM THAT WRITES THE         
000750*    NEW RATE ROW.  A MISSING RATEMAST IS NOT FATAL HERE THE WAY A        
000760*    MISSING CURMAST IS - 0100-INITIALIZE BUILDS AN EMPTY ONE SO A        
000770*    BRAND NEW INSTALLATION CAN ADD ITS FIRST RATE WITHOUT A              
000780*    SEPARATE SETUP STEP.                                                 
000790     SELECT RATEMAST ASSIGN TO "RATEMAST"                                 
000800                     ORGANIZATION INDEXED                                 
000810                     ACCESS MODE DYNAMIC                                  
000820                     RECORD KEY RATE-ID                                   
000830                     ALTERNATE RECORD KEY RATE-CUR-ID                     
000840                     FILE STATUS STATUS-RATM.                             
000850                                                                          
000860*    RATECTL IS A ONE-RECORD CONTROL FILE HOLDING ONLY THE LAST           
000870*    RATE-ID ISSUED.  LIKE RATEMAST, IT IS BUILT ON THE FLY IF            
000880*    MISSING SO THE VERY FIRST RUN OF THIS PROGRAM NEEDS NO               
000890*    MANUAL SETUP.                                                        
000900     SELECT RATECTL  ASSIGN TO "RATECTL"                                  
000910                     ORGANIZATION INDEXED                                 
000920                     ACCESS MODE DYNAMIC                                  
000930                     RECORD KEY CTL-KEY                                   
000940                     FILE STATUS STATUS-RCTL.                             
000950                                                                          
000960*    RATCADTR CARRIES THE CODE AND THE TWO FIELDS OF THE NEW              
000970*    RATE - NO RATE-ID, SINCE THE DESK NEVER ASSIGNS THAT NUMBER.         
000980     SELECT RATCADTR ASSIGN TO "RATCADTR"                                 
000990                     ORGANIZATION SEQUENTIAL                              
001000                     ACCESS MODE SEQUENTIAL                               
001010                     FILE STATUS STATUS-TRAN.                             
001020                                                                          
001030*    RATCADRPT IS THE ONLY OUTPUT BESIDES THE NEW RATE ROWS               
001040*    THEMSELVES AND THE UPDATED RATECTL COUNTER.                          
001050     SELECT RATCADRPT ASSIGN TO PRINTER.                                  
001060                                                                          
001070 DATA DIVISION.                                                           
001080 FILE SECTION.                                                            
001090                                                                          
001100*    REG-CURMAST IS THE STANDARD CURRENCY MASTER LAYOUT CARRIED BY        
001110*    EVERY PROGRAM THAT TOUCHES CURMAST.                                  
001120 FD  CURMAST                                                              
001130     LABEL RECORD STANDARD                                                
001140     VALUE OF FILE-ID "CURMAST.DAT"                                       
001150     RECORD CONTAINS 120 CHARACTERS.                                      
001160 01  REG-CURMAST.                                                         
001170     05  CUR-ID              PIC S9(5).                                   
001180     05  CUR-CODE            PIC X(3).                                    
001190     05  CUR-NAME            PIC X(100).                                  
001200     05  CUR-SIGN            PIC X(5).                                    
001210     05  FILLER              PIC X(7).                                    
001220*    CURM-CHAVE-X IS THE FLAT KEY-PAIR VIEW CARRIED ELSEWHERE IN          
001230*    THE SUITE - UNUSED HERE, KEPT FOR LAYOUT CONSISTENCY.                
001240 01  REG-CURMAST-R REDEFINES REG-CURMAST.                                 
001250     05  CURM-CHAVE-X.                                                    
001260         10  CURM-ID-X       PIC X(5).                                    
001270         10  CURM-CODE-X     PIC X(3).                                    
001280     05  FILLER              PIC X(112).                                  
001290                                                                          
001300*    REG-RATEMAST IS THE SAME 24-BYTE RATE RECORD CARRIED BY EVERY        
001310*    PROGRAM IN THE RATE SUITE.  RATE-ID IS THE SURROGATE KEY THIS        
001320*    PROGRAM GENERATES; RATE-CUR-ID IS THE ALTERNATE KEY EVERY            
001330*    OTHER PROGRAM USES TO FIND A CURRENCY'S RATE WITHOUT KNOWING         
001340*    ITS RATE-ID.                                                         
001350 FD  RATEMAST                                                             
001360     LABEL RECORD STANDARD                                                
001370     VALUE OF FILE-ID "RATEMAST.DAT"                                      
001380     RECORD CONTAINS 24 CHARACTERS.                                       
001390 01  REG-RATEMAST.                                                        
001400     05  RATE-ID             PIC S9(5).                                   
001410     05  RATE-CUR-ID         PIC S9(5).                                   
001420     05  RATE-NOMINAL        PIC 9(5).                                    
001430     05  RATE-VALUE          PIC S9(6)V9(6).                              
001440     05  FILLER              PIC X(3).                                    
001450*    RATM-CHAVE-X IS THE SAME FLAT KEY VIEW CARRIED ELSEWHERE.            
001460 01  REG-RATEMAST-R REDEFINES REG-RATEMAST.                               
001470     05  RATM-CHAVE-X        PIC X(10).                                   
001480     05  FILLER              PIC X(14).                                   
001490                                                                          
001500*    REG-RATECTL IS A SINGLE-RECORD FILE - CTL-KEY IS ALWAYS "1",         
001510*    CTL-LAST-RATE-ID IS THE ONLY VALUE THAT MATTERS.  KEEPING THE        
001520*    COUNTER IN AN INDEXED FILE RATHER THAN A WORKING-STORAGE             
001530*    VALUE MEANS IT SURVIVES BETWEEN RUNS WITHOUT ANY SEPARATE            
001540*    PERSISTENCE STEP.                                                    
001550 FD  RATECTL                                                              
001560     LABEL RECORD STANDARD                                                
001570     VALUE OF FILE-ID "RATECTL.DAT"                                       
001580     RECORD CONTAINS 16 CHARACTERS.                                       
001590 01  REG-RATECTL.                                                         
001600     05  CTL-KEY             PIC X(1).                                    
001610     05  CTL-LAST-RATE-ID    PIC S9(5) COMP.                              
001620     05  FILLER              PIC X(9).                                    
001630*    CTL-LAST-RATE-ID-X IS A RAW BYTE VIEW OF THE COUNTER, KEPT           
001640*    FOR A DUMP UTILITY TO READ THE COUNTER WITHOUT DECODING COMP.        
001650 01  CTL-LAST-RATE-ID-X REDEFINES CTL-LAST-RATE-ID PIC X(4).              
001660                                                                          
001670*    REG-RATCADTR IS THE INCOMING NEW-RATE TRANSACTION - THE CODE         
001680*    TO RESOLVE, AND THE TWO VALUES BEING ADDED.                          
001690 FD  RATCADTR                                                             
001700     LABEL RECORD STANDARD                                                
001710     VALUE OF FILE-ID "RATCADTR.DAT"                                      
001720     RECORD CONTAINS 16 CHARACTERS.                                       
001730 01  REG-RATCADTR.                                                        
001740     05  TRAN-CUR-CODE       PIC X(3).                                    
001750     05  TRAN-NOMINAL        PIC 9(5).                                    
001760     05  TRAN-VALUE          PIC S9(6)V9(6).                              
001770     05  FILLER              PIC X(2).                                    
001780*    REG-RATCADTR-R IS THE WHOLE-RECORD BYTE VIEW FOR A RAW DUMP          
001790*    WHEN A CARD IS SUSPECTED OF CARRYING A BAD CHARACTER.                
001800 01  REG-RATCADTR-R REDEFINES REG-RATCADTR PIC X(16).                     
001810                                                                          
001820*    REG-RATCADRPT IS THE RAW PRINT LINE - EVERY HEADING, DETAIL          
001830*    AND TRAILER LINE BELOW IS MOVED INTO THIS SAME 80-BYTE AREA          
001840*    BEFORE THE WRITE.                                                    
001850 FD  RATCADRPT                                                            
001860     LABEL RECORD OMITTED.                                                
001870 01  REG-RATCADRPT           PIC X(80).                                   
001880                                                                          
001890 WORKING-STORAGE SECTION.                                                 
001900*    FOUR FILE STATUS FIELDS, ONE PER FILE THIS PROGRAM OPENS -           
001910*    RATCADRPT CARRIES NO STATUS FIELD SINCE A PRINTER FAILURE IS         
001920*    NOT SOMETHING THIS PROGRAM TRIES TO RECOVER FROM.                    
001930 01  STATUS-CURM             PIC X(02) VALUE SPACES.                      
001940 01  STATUS-RATM             PIC X(02) VALUE SPACES.                      
001950 01  STATUS-RCTL             PIC X(02) VALUE SPACES.                      
001960 01  STATUS-TRAN             PIC X(02) VALUE SPACES.                      
001970                                                                          
001980*    WS-EOF-TRAN-SW DRIVES THE MAIN TRANSACTION LOOP - THE ONLY           
001990*    SWITCH THIS PROGRAM NEEDS.                                           
002000 01  WS-SWITCHES.                                                         
002010     05  WS-EOF-TRAN-SW      PIC X VALUE "N".                             
002020         88  EOF-TRAN                 VALUE "Y".                          
002030                                                                          
002040*    WT-TRAN-READ/OK/REJ FEED THE THREE TRAILER LINES.                    
002050*    WT-ERR-CNT/WT-IX ARE SCRATCH, RESET FOR EACH TRANSACTION.            
002060 01  WS-COUNTERS.                                                         
002070     05  WT-TRAN-READ        PIC S9(7) COMP VALUE ZERO.                   
002080     05  WT-TRAN-OK          PIC S9(7) COMP VALUE ZERO.                   
002090     05  WT-TRAN-REJ         PIC S9(7) COMP VALUE ZERO.                   
002100     05  WT-ERR-CNT          PIC S9(2) COMP VALUE ZERO.                   
002110     05  WT-IX               PIC S9(2) COMP VALUE ZERO.                   
002120                                                                          
002130*    WT-PAGE-NO AND WT-LINES-PAGE ARE PRINT-CONTROL MECHANICS, NOT        
002140*    BUSINESS DATA, SO THEY ARE CARRIED AS STANDALONE 77-LEVEL            
002150*    ITEMS RATHER THAN NESTED IN WS-COUNTERS WITH THE RUN TALLIES.        
002160 77  WT-LINES-PAGE           PIC S9(3) COMP VALUE 99.                     
002170 77  WT-PAGE-NO              PIC S9(5) COMP VALUE ZERO.                   
002180                                                                          
002190*    WT01-ERROR-TABLE HOLDS THE ERRORS COLLECTED FOR ONE                  
002200*    TRANSACTION BEFORE IT IS EITHER REJECTED OR ACCEPTED.                
002210 01  WT01-ERROR-TABLE.                                                    
002220     05  WT-ERR-TAB OCCURS 5 TIMES PIC X(45) VALUE SPACES.                
002230                                                                          
002240*    WS-CODE-UC HOLDS THE UPPERCASED COPY OF TRAN-CUR-CODE USED           
002250*    FOR EVERY VALIDATION CHECK AND FOR THE EVENTUAL CUR-CODE             
002260*    MOVE.                                                                
002270 01  WS-CODE-UC              PIC X(3) VALUE SPACES.                       
002280                                                                          
002290*    HDG1 CARRIES THE PAGE NUMBER, HDG2 LABELS THE THREE DETAIL           
002300*    COLUMNS - THE SAME TWO-LINE HEADING SHAPE USED THROUGHOUT THE        
002310*    RATE AND CURRENCY MAINTENANCE REPORTS.                               
002320 01  HDG1.                                                                
002330     05  FILLER              PIC X(25) VALUE "CURRENCY EXCHANGE".         
002340     05  FILLER              PIC X(45) VALUE                              
002350         "RATE ADD RUN REPORT - RATCAD".                                  
002360     05  FILLER              PIC X(04) VALUE "PG. ".                      
002370     05  PAG-HDG1            PIC ZZ.ZZ9.                                  
002380                                                                          
002390 01  HDG2.                                                                
002400     05  FILLER              PIC X(80) VALUE                              
002410     "COD  NOMINAL     RATE VALUE          STATUS".                       
002420                                                                          
002430*    DET1 IS WRITTEN FOR EVERY TRANSACTION READ - EITHER A REJECT         
002440*    MESSAGE FROM 0270-REJECT-TRANS OR AN ADD CONFIRMATION FROM           
002450*    0300-WRITE-RATE, NEVER BOTH FOR THE SAME RECORD.                     
002460 01  DET1.                                                                
002470     05  DET-CODE            PIC X(3).                                    
002480     05  FILLER              PIC X(02) VALUE SPACES.                      
002490     05  DET-NOMINAL         PIC ZZZZ9.                                   
002500     05  FILLER              PIC X(02) VALUE SPACES.                      
002510     05  DET-VALUE           PIC Z(6).999999.                             
002520     05  FILLER              PIC X(02) VALUE SPACES.                      
002530     05  DET-STATUS          PIC X(30).                                   
002540                                                                          
002550*    THREE TRAILER LINES - READ, ADDED, AND REJECTED - THE SAME           
002560*    SET EVERY MAINTENANCE PROGRAM IN THE SUITE CARRIES.                  
002570 01  TOT1.                                                                
002580     05  FILLER          PIC X(20) VALUE "TRANS READ..........".          
002590     05  TOT-READ            PIC ZZZ,ZZ9.                                 
002600 01  TOT2.                                                                
002610     05  FILLER          PIC X(20) VALUE "ADDED OK............".          
002620     05  TOT-OK              PIC ZZZ,ZZ9.                                 
002630 01  TOT3.                                                                
002640     05  FILLER          PIC X(20) VALUE "REJECTED...........".           
002650     05  TOT-REJ             PIC ZZZ,ZZ9.                                 
002660                                                                          
002670 PROCEDURE DIVISION.                                                      
002680                                                                          
002690*-----------------------------------------------------------------        
002700*    PARAGRAPH   : 0100-INITIALIZE                                        
002710*    DOES        : OPENS CURMAST INPUT, BUILDS AN EMPTY RATEMAST          
002720*                  AND RATECTL IF EITHER IS MISSING, THEN LOADS           
002730*                  THE LAST RATE-ID ISSUED AND OPENS THE                  
002740*                  TRANSACTION FILE AND THE REPORT.                       
002750*    WHY         : CURMAST MUST ALREADY EXIST - THERE IS NO SUCH          
002760*                  THING AS A RATE FOR A CURRENCY THAT IS NOT ON          
002770*                  FILE.  RATEMAST AND RATECTL, BY CONTRAST, MAY          
002780*                  NOT EXIST YET ON A BRAND NEW INSTALLATION, SO          
002790*                  BOTH ARE CREATED EMPTY RATHER THAN ABORTING THE        
002800*                  RUN.                                                   
002810*-----------------------------------------------------------------        
002820 0100-INITIALIZE.                                                         
002830*    FILE STATUS "35" IS THE STANDARD "FILE NOT FOUND" CODE - FOR         
002840*    CURMAST THAT MEANS THE RUN CANNOT CONTINUE AT ALL.                   
002850     OPEN INPUT CURMAST.                                                  
002860     IF STATUS-CURM = "35"                                                
002870        DISPLAY "CURMAST NOT FOUND - RUN ABORTED"                         
002880        STOP RUN.                                                         
002890*    A MISSING RATEMAST IS NOT FATAL - IT IS OPENED OUTPUT ONCE           
002900*    TO CREATE THE EMPTY FILE, CLOSED, THEN REOPENED I-O SO THE           
002910*    FIRST RATE EVER ADDED CAN BE WRITTEN NORMALLY.                       
002920     OPEN I-O RATEMAST.                                                   
002930     IF STATUS-RATM = "35"                                                
002940        OPEN OUTPUT RATEMAST                                              
002950        CLOSE RATEMAST                                                    
002960        OPEN I-O RATEMAST.                                                
002970*    THE SAME BUILD-IF-MISSING TREATMENT APPLIES TO RATECTL, WITH         
002980*    ITS ONE RECORD SEEDED AT ZERO SO THE FIRST RATE ADDED ON A           
002990*    BRAND NEW INSTALLATION GETS RATE-ID 1.                               
003000     OPEN I-O RATECTL.                                                    
003010     IF STATUS-RCTL = "35"                                                
003020        OPEN OUTPUT RATECTL                                               
003030        MOVE "1" TO CTL-KEY                                               
003040        MOVE ZERO TO CTL-LAST-RATE-ID                                     
003050        WRITE REG-RATECTL                                                 
003060        CLOSE RATECTL                                                     
003070        OPEN I-O RATECTL.                                                 
003080*    THE COUNTER IS READ ONCE HERE AND CARRIED IN WORKING STORAGE         
003090*    FOR THE REST OF THE RUN - EACH ADD BUMPS CTL-LAST-RATE-ID IN         
003100*    MEMORY AND REWRITES IT, RATHER THAN RE-READING THE CONTROL           
003110*    RECORD FOR EVERY TRANSACTION.                                        
003120     MOVE "1" TO CTL-KEY                                                  
003130     READ RATECTL KEY IS CTL-KEY INVALID KEY                              
003140        MOVE ZERO TO CTL-LAST-RATE-ID.                                    
003150     OPEN INPUT RATCADTR.                                                 
003160     OPEN OUTPUT RATCADRPT.                                               
003170                                                                          
003180*-----------------------------------------------------------------        
003190*    PARAGRAPH   : 0200-READ-TRANS                                        
003200*    DOES        : DRIVES THE MAIN TRANSACTION LOOP.                      
003210*    WHY         : THE LOOP CONDITION IS EOF-TRAN, NOT A RECORD           
003220*                  COUNT - THE TRANSACTION FILE HAS NO BUILT-IN           
003230*                  END MARKER OTHER THAN RUNNING OUT OF RECORDS.          
003240*-----------------------------------------------------------------        
003250 0200-READ-TRANS.                                                         
003260     PERFORM 0210-READ-ONE-TRANS THRU 0210-EXIT                           
003270             UNTIL EOF-TRAN.                                              
003280     GO TO 0900-TOTALS.                                                   
003290                                                                          
003300*-----------------------------------------------------------------        
003310*    PARAGRAPH   : 0210-READ-ONE-TRANS                                    
003320*    DOES        : READS ONE TRANSACTION, VALIDATES IT IN FULL,           
003330*                  AND ON SUCCESS ADDS THE NEW RATE.                      
003340*    WHY         : VALIDATION ALWAYS RUNS TO COMPLETION BEFORE            
003350*                  ANY DECISION IS MADE - ALL FIELD ERRORS FOR THE        
003360*                  TRANSACTION ARE COLLECTED TOGETHER (REQUEST            
003370*                  CB-0090) SO THE DESK SEES EVERYTHING WRONG WITH        
003380*                  A REJECTED TRANSACTION ON ONE PASS.                    
003390*-----------------------------------------------------------------        
003400 0210-READ-ONE-TRANS.                                                     
003410     READ RATCADTR AT END                                                 
003420          SET EOF-TRAN TO TRUE                                            
003430          GO TO 0210-EXIT.                                                
003440     ADD 1 TO WT-TRAN-READ                                                
003450*    DET-STATUS AND WT-ERR-CNT ARE BOTH RESET HERE SO A PRIOR             
003460*    TRANSACTION'S OUTCOME CANNOT BLEED INTO THIS ONE'S PRINT             
003470*    LINE OR ACCEPT/REJECT DECISION.                                      
003480     MOVE SPACES TO DET-STATUS                                            
003490     MOVE ZERO TO WT-ERR-CNT                                              
003500     PERFORM 0250-VALIDATE THRU 0250-EXIT.                                
003510     IF WT-ERR-CNT > ZERO                                                 
003520        PERFORM 0270-REJECT-TRANS THRU 0270-EXIT                          
003530        GO TO 0210-EXIT.                                                  
003540     PERFORM 0300-WRITE-RATE THRU 0300-EXIT.                              
003550 0210-EXIT.                                                               
003560     EXIT.                                                                
003570                                                                          
003580*-----------------------------------------------------------------        
003590*    PARAGRAPH   : 0250-VALIDATE                                          
003600*    DOES        : CHECKS THE CODE IS PRESENT AND LETTERS ONLY,           
003610*                  BOTH AMOUNT FIELDS ARE POSITIVE, AND THE               
003620*                  CURRENCY EXISTS ON CURMAST.                            
003630*    WHY         : THE CURMAST LOOKUP IS GUARDED BY WT-ERR-CNT =          
003640*                  ZERO SO A BLANK OR MALFORMED CODE NEVER EVEN           
003650*                  TRIES A READ.  UNLIKE RATALT, THIS PARAGRAPH           
003660*                  NEVER CHECKS WHETHER A RATE ALREADY EXISTS FOR         
003670*                  THE CURRENCY - RATCAD IS HAPPY TO ADD A SECOND         
003680*                  RATE ROW FOR THE SAME CURRENCY IF THE DESK ASKS        
003690*                  FOR ONE.                                               
003700*-----------------------------------------------------------------        
003710 0250-VALIDATE.                                                           
003720*    THE CODE IS UPPERCASED BEFORE THE BLANK TEST EVEN RUNS - A           
003730*    CODE OF ALL SPACES SURVIVES THE CONVERTING UNCHANGED, SO THE         
003740*    ORDER OF THESE TWO STEPS DOES NOT MATTER, BUT UPPERCASING            
003750*    FIRST MATCHES THE PATTERN EVERY OTHER PROGRAM FOLLOWS.               
003760     MOVE TRAN-CUR-CODE TO WS-CODE-UC                                     
003770     INSPECT WS-CODE-UC CONVERTING                                        
003780        "abcdefghijklmnopqrstuvwxyz" TO                                   
003790        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                      
003800     IF TRAN-CUR-CODE = SPACES                                            
003810        ADD 1 TO WT-ERR-CNT                                               
003820        MOVE "CURRENCY CODE IS BLANK" TO WT-ERR-TAB (WT-ERR-CNT)          
003830     ELSE                                                                 
003840        PERFORM 0255-CHECK-LETTERS THRU 0255-EXIT.                        
003850*    BOTH AMOUNT FIELDS ARE CHECKED "NOT > ZERO" RATHER THAN              
003860*    "= ZERO" SO A NEGATIVE VALUE IS CAUGHT THE SAME AS A ZERO ONE        
003870*    - NEITHER A FREE NOMINAL NOR A NEGATIVE RATE MAKES SENSE.            
003880     IF TRAN-NOMINAL NOT > ZERO                                           
003890        ADD 1 TO WT-ERR-CNT                                               
003900        MOVE "NOMINAL MUST BE POSITIVE" TO                                
003910             WT-ERR-TAB (WT-ERR-CNT).                                     
003920     IF TRAN-VALUE NOT > ZERO                                             
003930        ADD 1 TO WT-ERR-CNT                                               
003940        MOVE "RATE VALUE MUST BE POSITIVE" TO                             
003950             WT-ERR-TAB (WT-ERR-CNT).                                     
003960*    THE CURMAST LOOKUP ONLY RUNS IF NOTHING HAS FAILED YET - NO          
003970*    POINT TESTING FOR A CURRENCY WHOSE CODE WAS ALREADY REJECTED         
003980*    AS BLANK OR NON-LETTERS.                                             
003990     IF WT-ERR-CNT = ZERO                                                 
004000        MOVE WS-CODE-UC TO CUR-CODE                                       
004010        READ CURMAST KEY IS CUR-CODE INVALID KEY                          
004020             ADD 1 TO WT-ERR-CNT                                          
004030             MOVE "CURRENCY NOT FOUND" TO                                 
004040                  WT-ERR-TAB (WT-ERR-CNT).                                
004050 0250-EXIT.                                                               
004060     EXIT.                                                                
004070                                                                          
004080*-----------------------------------------------------------------        
004090*    PARAGRAPH   : 0255-CHECK-LETTERS                                     
004100*    DOES        : WALKS THE THREE BYTES OF THE UPPERCASED CODE,          
004110*                  REJECTING ON THE FIRST NON-LETTER FOUND.               
004120*    WHY         : WRITTEN AS A PERFORMED LOOP RATHER THAN THREE          
004130*                  SEPARATE IF TESTS SO THE SAME PARAGRAPH WOULD          
004140*                  STILL WORK IF THE CODE WIDTH WAS EVER WIDENED.         
004150*-----------------------------------------------------------------        
004160 0255-CHECK-LETTERS.                                                      
004170*    WT-IX IS SCRATCH FOR THIS PARAGRAPH ONLY - RESET TO 1 HERE           
004180*    EVERY TIME SO NOTHING LEFT FROM A PRIOR CALL CAN SHORT-              
004190*    CIRCUIT THE SCAN EARLY.                                              
004200     MOVE 1 TO WT-IX.                                                     
004210 0256-CHECK-ONE-CHAR.                                                     
004220*    REACHING SUBSCRIPT 4 MEANS ALL THREE BYTES PASSED THE CLASS          
004230*    TEST - THE LOOP EXITS CLEAN WITH NO ERROR ADDED.                     
004240     IF WT-IX > 3                                                         
004250        GO TO 0255-EXIT.                                                  
004260     IF WS-CODE-UC (WT-IX:1) IS NOT UC-LETTERS                            
004270        ADD 1 TO WT-ERR-CNT                                               
004280        MOVE "CODE MUST BE LETTERS ONLY" TO                               
004290             WT-ERR-TAB (WT-ERR-CNT)                                      
004300        GO TO 0255-EXIT.                                                  
004310     ADD 1 TO WT-IX                                                       
004320     GO TO 0256-CHECK-ONE-CHAR.                                           
004330 0255-EXIT.                                                               
004340     EXIT.                                                                
004350                                                                          
004360*-----------------------------------------------------------------        
004370*    PARAGRAPH   : 0270-REJECT-TRANS                                      
004380*    DOES        : PRINTS A DETAIL LINE FOR A REJECTED ADD,               
004390*                  SHOWING ONLY THE FIRST ERROR FOUND.                    
004400*    WHY         : THE TRANSACTION'S OWN FIELDS ARE PRINTED HERE          
004410*                  RATHER THAN ANYTHING OFF RATEMAST - A REJECTED         
004420*                  TRANSACTION NEVER GOT AS FAR AS WRITING A RATE         
004430*                  ROW, SO THE ONLY VALUES WORTH SHOWING ARE              
004440*                  WHATEVER WAS KEYED ON THE INPUT CARD ITSELF.           
004450*-----------------------------------------------------------------        
004460 0270-REJECT-TRANS.                                                       
004470     ADD 1 TO WT-TRAN-REJ                                                 
004480*    ONLY THE FIRST ERROR IN WT-ERR-TAB IS PRINTED - DET-STATUS           
004490*    HAS ROOM FOR ONE MESSAGE, NOT ALL FIVE POSSIBLE ENTRIES, SO          
004500*    THE DESK SEES THE FIRST PROBLEM, CORRECTS THE CARD, AND              
004510*    RERUNS IF A SECOND PROBLEM WAS ALSO PRESENT.                         
004520     MOVE TRAN-CUR-CODE TO DET-CODE                                       
004530     MOVE TRAN-NOMINAL TO DET-NOMINAL                                     
004540     MOVE TRAN-VALUE TO DET-VALUE                                         
004550     MOVE WT-ERR-TAB (1) TO DET-STATUS                                    
004560     PERFORM 0800-PRINT-DETAIL THRU 0800-EXIT.                            
004570 0270-EXIT.                                                               
004580     EXIT.                                                                
004590                                                                          
004600*-----------------------------------------------------------------        
004610*    PARAGRAPH   : 0300-WRITE-RATE                                        
004620*    DOES        : ASSIGNS THE NEXT RATE-ID FROM THE RATECTL              
004630*                  COUNTER, BUILDS THE NEW RATE ROW, AND WRITES           
004640*                  IT; ON SUCCESS THE BUMPED COUNTER IS ALSO              
004650*                  REWRITTEN TO RATECTL.                                  
004660*    WHY         : THE COUNTER IS ONLY REWRITTEN TO RATECTL ON A          
004670*                  SUCCESSFUL RATEMAST WRITE - IF THE WRITE FAILS,        
004680*                  THE RATE-ID THAT WAS TRIED IS SIMPLY DROPPED           
004690*                  RATHER THAN PERSISTED, LEAVING A GAP IN THE            
004700*                  SEQUENCE BUT NEVER A DUPLICATE.                        
004710*-----------------------------------------------------------------        
004720 0300-WRITE-RATE.                                                         
004730     ADD 1 TO CTL-LAST-RATE-ID                                            
004740     MOVE CTL-LAST-RATE-ID TO RATE-ID                                     
004750     MOVE CUR-ID TO RATE-CUR-ID                                           
004760     MOVE TRAN-NOMINAL TO RATE-NOMINAL                                    
004770     MOVE TRAN-VALUE TO RATE-VALUE                                        
004780*    AN INVALID KEY HERE WOULD MEAN RATE-ID WAS ALREADY ON FILE -         
004790*    NOT EXPECTED IN NORMAL RUNNING SINCE THE COUNTER IS ALWAYS           
004800*    BUMPED PAST THE LAST ID WRITTEN, BUT THE BRANCH IS STILL             
004810*    CODED IN CASE THE CONTROL FILE AND RATEMAST EVER DRIFT OUT           
004820*    OF STEP.                                                             
004830     WRITE REG-RATEMAST                                                   
004840         INVALID KEY                                                      
004850            ADD 1 TO WT-TRAN-REJ                                          
004860            MOVE "RATE WRITE ERROR" TO DET-STATUS                         
004870         NOT INVALID KEY                                                  
004880            REWRITE REG-RATECTL                                           
004890            ADD 1 TO WT-TRAN-OK                                           
004900            MOVE "RATE ADDED" TO DET-STATUS.                              
004910     MOVE WS-CODE-UC TO DET-CODE                                          
004920     MOVE RATE-NOMINAL TO DET-NOMINAL                                     
004930     MOVE RATE-VALUE TO DET-VALUE                                         
004940     PERFORM 0800-PRINT-DETAIL THRU 0800-EXIT.                            
004950 0300-EXIT.                                                               
004960     EXIT.                                                                
004970                                                                          
004980*-----------------------------------------------------------------        
004990*    PARAGRAPH   : 0800-PRINT-DETAIL                                      
005000*    DOES        : WRITES ONE DETAIL LINE, BREAKING TO A NEW PAGE         
005010*                  FIRST IF THE CURRENT PAGE IS FULL.                     
005020*    WHY         : SHARED BY THE REJECT PATH AND THE ADD PATH -           
005030*                  DET1 IS LOADED DIFFERENTLY BY EACH CALLER, BUT         
005040*                  THE PAGE-BREAK AND WRITE LOGIC ITSELF DOES NOT         
005050*                  CARE WHICH ONE FILLED IT IN.                           
005060*-----------------------------------------------------------------        
005070 0800-PRINT-DETAIL.                                                       
005080*    THE 54-LINE THRESHOLD MATCHES EVERY OTHER REPORT PROGRAM IN          
005090*    THE SUITE, LEAVING ROOM ON A 66-LINE FORM FOR THE HEADING            
005100*    LINES AND SOME MARGIN AT THE BOTTOM.                                 
005110     IF WT-LINES-PAGE > 54                                                
005120        PERFORM 0850-PRINT-HEADING THRU 0850-EXIT.                        
005130     WRITE REG-RATCADRPT FROM DET1 AFTER 1.                               
005140     ADD 1 TO WT-LINES-PAGE.                                              
005150 0800-EXIT.                                                               
005160     EXIT.                                                                
005170                                                                          
005180*-----------------------------------------------------------------        
005190*    PARAGRAPH   : 0850-PRINT-HEADING                                     
005200*    DOES        : ADVANCES TO A NEW FORM, BUMPS THE PAGE NUMBER,         
005210*                  REPRINTS THE TWO HEADING LINES.                        
005220*-----------------------------------------------------------------        
005230 0850-PRINT-HEADING.                                                      
005240*    WT-PAGE-NO STARTS AT ZERO AND IS BUMPED BEFORE THE MOVE, SO          
005250*    THE FIRST PAGE OF EVERY RUN IS NUMBERED "1", NOT "0".                
005260     ADD 1 TO WT-PAGE-NO                                                  
005270     MOVE WT-PAGE-NO TO PAG-HDG1                                          
005280*    AFTER PAGE ON HDG1 SKIPS TO A NEW FORM - AFTER 2 ON HDG2             
005290*    LEAVES ONE BLANK LINE BETWEEN THE TWO HEADING LINES.                 
005300     WRITE REG-RATCADRPT FROM HDG1 AFTER PAGE                             
005310     WRITE REG-RATCADRPT FROM HDG2 AFTER 2                                
005320*    WT-LINES-PAGE IS RESET TO 6, NOT ZERO, TO ACCOUNT FOR THE TWO        
005330*    HEADING LINES JUST WRITTEN PLUS THE USUAL TOP MARGIN.                
005340     MOVE 6 TO WT-LINES-PAGE.                                             
005350 0850-EXIT.                                                               
005360     EXIT.                                                                
005370                                                                          
005380*-----------------------------------------------------------------        
005390*    PARAGRAPH   : 0900-TOTALS                                            
005400*    DOES        : PRINTS THE THREE TRAILER LINES, WARNS ON               
005410*                  RERUN, CLOSES ALL FIVE FILES.                          
005420*    WHY         : A RERUN OF THIS PROGRAM WOULD ADD THE SAME             
005430*                  TRANSACTIONS A SECOND TIME AS BRAND NEW RATE           
005440*                  ROWS WITH NEW RATE-IDS - UNLIKE RATALT'S               
005450*                  HARMLESS REPEAT-REWRITE, A RERUN HERE TRULY            
005460*                  DUPLICATES DATA, SO THE CONSOLE WARNING MATTERS        
005470*                  MORE IN THIS PROGRAM THAN IN MOST OTHERS.              
005480*-----------------------------------------------------------------        
005490 0900-TOTALS.                                                             
005500*    ALL THREE COUNTERS ARE MOVED TO THEIR EDITED FIELDS TOGETHER,        
005510*    JUST BEFORE THE THREE TRAILER LINES ARE WRITTEN.                     
005520     MOVE WT-TRAN-READ TO TOT-READ                                        
005530     MOVE WT-TRAN-OK TO TOT-OK                                            
005540     MOVE WT-TRAN-REJ TO TOT-REJ                                          
005550     WRITE REG-RATCADRPT FROM TOT1 AFTER 2.                               
005560     WRITE REG-RATCADRPT FROM TOT2 AFTER 1.                               
005570     WRITE REG-RATCADRPT FROM TOT3 AFTER 1.                               
005580     IF RERUN-REQUESTED                                                   
005590        DISPLAY "RERUN MODE - TOTALS MAY OVERLAP A PRIOR RUN".            
005600*    ALL FIVE FILES ARE CLOSED TOGETHER HERE AT THE VERY END OF           
005610*    THE RUN.                                                             
005620     CLOSE CURMAST RATEMAST RATECTL RATCADTR                              
005630     CLOSE RATCADRPT.                                                     
005640     STOP RUN.                                                            
