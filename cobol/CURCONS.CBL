000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    CURCONS.                                                  
000120 AUTHOR.        R ENZLER.                                                 
000130 INSTALLATION.  CONTINENTAL EXCHANGE SERVICES - TREASURY SYSTEMS.         
000140 DATE-WRITTEN.  05/03/1989.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.                   
000170*===============================================================          
000180*    PROGRAM    : CURCONS                                                 
000190*    PURPOSE    : LOOKS UP ONE CURRENCY PER INQUIRY-FILE RECORD           
000200*                 BY ITS CODE AND PRINTS THE MASTER FIELDS OR A           
000210*                 NOT-FOUND MESSAGE.                                      
000220*    ANALYST    : R ENZLER                                                
000230*    PROGRAMMER : R ENZLER                                                
000240*-----------------------------------------------------------------        
000250*    CHANGE LOG                                                           
000260*    VRS    DATE         PROGR.   REQUEST      DESCRIPTION                
000270*    1.0    05/03/1989   RGE     -----        INITIAL RELEASE.            
000280*    1.1    08/02/1990   RGE     CB-0044      INQUIRY CODE NOW     CB-0044
000290*                                             UPPERCASED BEFORE           
000300*                                             THE LOOKUP IS TRIED.        
000310*    1.2    01/11/1999   LPS     CB-0204      Y2K - REPORT HEADER  CB-0204
000320*                                             DATE NOW CARRIES A          
000330*                                             FULL 4-DIGIT YEAR.          
000340*    1.3    07/23/2001   RGE     CB-0243      TRAILER TOTALS ADDED CB-0243
000350*                                             TO THE RUN REPORT.          
000360*-----------------------------------------------------------------        
000370*    CURCONS IS A READ-ONLY DESK INQUIRY - IT NEVER WRITES TO             
000380*    CURMAST, IT ONLY REPORTS WHAT IS ALREADY THERE.  A DESK              
000390*    ASSISTANT BUILDS THE INQUIRY FILE BY HAND OR FROM AN EXTRACT         
000400*    WHENEVER THEY NEED TO CONFIRM A BATCH OF CODES ARE (OR ARE           
000410*    NOT) ON THE MASTER - FOR EXAMPLE BEFORE KEYING A LARGE SET OF        
000420*    CURALT TRANSACTIONS, TO CATCH A TYPOED CODE BEFORE IT GETS AS        
000430*    FAR AS A REJECTED MAINTENANCE RUN.                                   
000440*-----------------------------------------------------------------        
000450 ENVIRONMENT DIVISION.                                                    
000460 CONFIGURATION SECTION.                                                   
000470*    UC-LETTERS IS DECLARED HERE FOR CONSISTENCY WITH THE REST OF         
000480*    THE SUITE, EVEN THOUGH THIS PROGRAM NEVER TESTS A CODE               
000490*    AGAINST IT - AN INQUIRY CODE THAT IS NOT LETTERS SIMPLY FAILS        
000500*    THE CURMAST LOOKUP AND PRINTS "NOT FOUND" LIKE ANY OTHER MISS        
000510 SPECIAL-NAMES.                                                           
000520     C01 IS TOP-OF-FORM                                                   
000530     CLASS UC-LETTERS IS "A" THRU "Z"                                     
000540     UPSI-0 ON STATUS IS RERUN-REQUESTED                                  
000550            OFF STATUS IS NORMAL-RUN.                                     
000560 INPUT-OUTPUT SECTION.                                                    
000570 FILE-CONTROL.                                                            
000580*    CURMAST IS OPENED INPUT ONLY - THIS IS THE ONE PROGRAM IN THE        
000590*    CURRENCY SUITE THAT NEVER REWRITES OR WRITES A MASTER ROW.           
000600     SELECT CURMAST  ASSIGN TO "CURMAST"                                  
000610                     ORGANIZATION INDEXED                                 
000620                     ACCESS MODE DYNAMIC                                  
000630                     RECORD KEY CUR-ID                                    
000640                     ALTERNATE RECORD KEY CUR-CODE                        
000650                     FILE STATUS STATUS-CURM.                             
000660                                                                          
000670*    CURCONTR CARRIES NOTHING BUT THE THREE-LETTER CODE THE DESK          
000680*    WANTS CHECKED - NO NAME, NO SIGN, NO OTHER FIELD IS NEEDED           
000690*    SINCE THE ANSWER COMES STRAIGHT OFF CURMAST ITSELF.                  
000700     SELECT CURCONTR ASSIGN TO "CURCONTR"                                 
000710                     ORGANIZATION SEQUENTIAL                              
000720                     ACCESS MODE SEQUENTIAL                               
000730                     FILE STATUS STATUS-TRAN.                             
000740                                                                          
000750     SELECT CURCONRPT ASSIGN TO PRINTER.                                  
000760                                                                          
000770 DATA DIVISION.                                                           
000780 FILE SECTION.                                                            
000790                                                                          
000800*    REG-CURMAST IS THE STANDARD CURRENCY MASTER LAYOUT CARRIED BY        
000810*    EVERY PROGRAM THAT TOUCHES CURMAST - SEE CURCAD FOR THE FULL         
000820*    FIELD-BY-FIELD HISTORY.                                              
000830 FD  CURMAST                                                              
000840     LABEL RECORD STANDARD                                                
000850     VALUE OF FILE-ID "CURMAST.DAT"                                       
000860     RECORD CONTAINS 120 CHARACTERS.                                      
000870 01  REG-CURMAST.                                                         
000880     05  CUR-ID              PIC S9(5).                                   
000890     05  CUR-CODE            PIC X(3).                                    
000900     05  CUR-NAME            PIC X(100).                                  
000910     05  CUR-SIGN            PIC X(5).                                    
000920     05  FILLER              PIC X(7).                                    
000930*    CURM-CHAVE-X IS THE FLAT KEY-PAIR VIEW CARRIED ELSEWHERE IN          
000940*    THE SUITE - NEVER ACTUALLY REFERENCED IN THIS PROGRAM, BUT           
000950*    KEPT SO THE RECORD LAYOUT MATCHES EVERY OTHER CURMAST USER.          
000960 01  REG-CURMAST-R REDEFINES REG-CURMAST.                                 
000970     05  CURM-CHAVE-X.                                                    
000980         10  CURM-ID-X       PIC X(5).                                    
000990         10  CURM-CODE-X     PIC X(3).                                    
001000     05  FILLER              PIC X(112).                                  
001010*    CURM-NAME-HALVES IS ANOTHER CARRIED-OVER VIEW FROM A DROPPED         
001020*    WRAPPED-NAME REPORT FEATURE - SAME STORY AS CURALT'S COPY OF         
001030*    THIS SAME REDEFINES.                                                 
001040 01  REG-CURMAST-R2 REDEFINES REG-CURMAST.                                
001050     05  CURM-NAME-HALVES.                                                
001060         10  CURM-NAME-FIRST PIC X(50).                                   
001070         10  CURM-NAME-LAST  PIC X(50).                                   
001080     05  FILLER              PIC X(20).                                   
001090                                                                          
001100*    REG-CURCONTR IS ONE BARE THREE-BYTE CODE PER RECORD - THE            
001110*    SMALLEST TRANSACTION LAYOUT IN THE WHOLE SUITE.                      
001120 FD  CURCONTR                                                             
001130     LABEL RECORD STANDARD                                                
001140     VALUE OF FILE-ID "CURCONTR.DAT"                                      
001150     RECORD CONTAINS 3 CHARACTERS.                                        
001160 01  REG-CURCONTR.                                                        
001170     05  INQ-CODE            PIC X(3).                                    
001180*    REG-CURCONTR-R IS THE WHOLE-RECORD BYTE VIEW, IDENTICAL TO           
001190*    REG-CURCONTR ITSELF SINCE THE RECORD IS ONLY ONE FIELD WIDE.         
001200 01  REG-CURCONTR-R REDEFINES REG-CURCONTR PIC X(3).                      
001210                                                                          
001220*    REG-CURCONRPT IS THE RAW PRINT LINE - EVERY HEADING, DETAIL          
001230*    AND TRAILER LINE BELOW IS MOVED INTO THIS SAME 80-BYTE AREA          
001240*    BEFORE THE WRITE.                                                    
001250 FD  CURCONRPT                                                            
001260     LABEL RECORD OMITTED.                                                
001270 01  REG-CURCONRPT           PIC X(80).                                   
001280                                                                          
001290 WORKING-STORAGE SECTION.                                                 
001300*    TWO FILE STATUS FIELDS - ONE PER FILE THIS PROGRAM ACTUALLY          
001310*    OPENS.  CURCONRPT NEEDS NONE, A PRINTER NEVER RETURNS A              
001320*    MEANINGFUL STATUS VALUE.                                             
001330 01  STATUS-CURM             PIC X(02) VALUE SPACES.                      
001340 01  STATUS-TRAN             PIC X(02) VALUE SPACES.                      
001350                                                                          
001360*    WS-EOF-TRAN-SW IS THE ONLY SWITCH THIS PROGRAM NEEDS - THERE         
001370*    IS NO DUPLICATE TEST, NO VALIDATION PASS, JUST A LOOKUP.             
001380 01  WS-SWITCHES.                                                         
001390     05  WS-EOF-TRAN-SW      PIC X VALUE "N".                             
001400         88  EOF-TRAN                 VALUE "Y".                          
001410                                                                          
001420*    WT-TRAN-READ/OK/REJ FEED THE THREE TRAILER LINES - "OK" MEANS        
001430*    THE CODE WAS FOUND ON CURMAST, "REJ" MEANS IT WAS NOT, THE           
001440*    SAME FIELD NAMES THE MAINTENANCE PROGRAMS USE EVEN THOUGH            
001450*    NOTHING IS ACTUALLY REJECTED HERE.                                   
001460 01  WS-COUNTERS.                                                         
001470     05  WT-TRAN-READ        PIC S9(7) COMP VALUE ZERO.                   
001480     05  WT-TRAN-OK          PIC S9(7) COMP VALUE ZERO.                   
001490     05  WT-TRAN-REJ         PIC S9(7) COMP VALUE ZERO.                   
001500                                                                          
001510*    WT-PAGE-NO AND WT-LINES-PAGE ARE PRINT-CONTROL MECHANICS, NOT        
001520*    BUSINESS DATA, SO THEY ARE CARRIED AS STANDALONE 77-LEVEL            
001530*    ITEMS RATHER THAN NESTED IN WS-COUNTERS WITH THE RUN TALLIES.        
001540 77  WT-PAGE-NO              PIC S9(5) COMP VALUE ZERO.                   
001550 77  WT-LINES-PAGE           PIC S9(3) COMP VALUE 99.                     
001560                                                                          
001570*    WS-CODE-UC HOLDS THE UPPERCASED COPY OF THE INQUIRY CODE USED        
001580*    FOR THE CURMAST LOOKUP AND PRINTED BACK ON A MISS.                   
001590 01  WS-CODE-UC              PIC X(3) VALUE SPACES.                       
001600                                                                          
001610*    HDG1/HDG2 ARE THE TWO HEADING LINES REPRINTED AT THE TOP OF          
001620*    EVERY PAGE - HDG1 CARRIES THE PAGE NUMBER, HDG2 LABELS THE           
001630*    FOUR COLUMNS PRINTED ON EVERY DETAIL LINE BELOW IT.                  
001640 01  HDG1.                                                                
001650     05  FILLER              PIC X(25) VALUE "CURRENCY EXCHANGE".         
001660     05  FILLER              PIC X(45) VALUE                              
001670         "CURRENCY LOOKUP RUN REPORT - CURCONS".                          
001680     05  FILLER              PIC X(04) VALUE "PG. ".                      
001690     05  PAG-HDG1            PIC ZZ.ZZ9.                                  
001700                                                                          
001710 01  HDG2.                                                                
001720     05  FILLER              PIC X(80) VALUE                              
001730     "COD  CURRENCY NAME                     SIGN  STATUS".               
001740                                                                          
001750*    DET1 IS WRITTEN FOR EVERY INQUIRY CODE READ, SHOWING EITHER          
001760*    THE MATCHING MASTER FIELDS OR A "NOT FOUND" MESSAGE WITH THE         
001770*    NAME AND SIGN LEFT BLANK.                                            
001780*    DET-STATUS IS 25 BYTES WIDE RATHER THAN THE 30 CURCAD AND            
001790*    CURALT USE FOR THE SAME PURPOSE - THIS PROGRAM ONLY EVER             
001800*    PRINTS "FOUND" OR "NOT FOUND", NEVER A LONGER VALIDATION             
001810*    MESSAGE, SO THE SHORTER WIDTH WAS ENOUGH.                            
001820 01  DET1.                                                                
001830     05  DET-CODE            PIC X(3).                                    
001840     05  FILLER              PIC X(02) VALUE SPACES.                      
001850     05  DET-NAME            PIC X(40).                                   
001860     05  FILLER              PIC X(02) VALUE SPACES.                      
001870     05  DET-SIGN            PIC X(5).                                    
001880     05  FILLER              PIC X(02) VALUE SPACES.                      
001890     05  DET-STATUS          PIC X(25).                                   
001900                                                                          
001910*    THREE TRAILER LINES - READ, FOUND, AND NOT FOUND - ADDED BY          
001920*    REQUEST CB-0243 SO THE DESK DOES NOT HAVE TO COUNT DETAIL            
001930*    LINES BY HAND TO SEE HOW MANY CODES CAME UP MISSING.                 
001940*    THE THREE TRAILER LINES ARE PRINTED IN THIS ORDER SO THE             
001950*    READ/FOUND/NOT-FOUND COUNTS READ TOP TO BOTTOM AS A SIMPLE           
001960*    CHECK: FOUND PLUS NOT FOUND SHOULD ALWAYS EQUAL READ.                
001970 01  TOT1.                                                                
001980     05  FILLER          PIC X(20) VALUE "TRANS READ..........".          
001990     05  TOT-READ            PIC ZZZ,ZZ9.                                 
002000 01  TOT2.                                                                
002010     05  FILLER          PIC X(20) VALUE "FOUND...............".          
002020     05  TOT-OK              PIC ZZZ,ZZ9.                                 
002030 01  TOT3.                                                                
002040     05  FILLER          PIC X(20) VALUE "NOT FOUND...........".          
002050     05  TOT-REJ             PIC ZZZ,ZZ9.                                 
002060                                                                          
002070 PROCEDURE DIVISION.                                                      
002080                                                                          
002090*-----------------------------------------------------------------        
002100*    PARAGRAPH   : 0100-INITIALIZE                                        
002110*    DOES        : OPENS CURMAST INPUT ONLY, ABORTING THE RUN IF          
002120*                  IT IS MISSING, THEN OPENS THE INQUIRY FILE AND         
002130*                  THE REPORT.                                            
002140*    WHY         : UNLIKE CURCAD, A MISSING CURMAST IS ALWAYS             
002150*                  FATAL HERE - THIS PROGRAM HAS NOTHING USEFUL TO        
002160*                  REPORT IF THERE IS NO MASTER TO LOOK ANYTHING          
002170*                  UP AGAINST.                                            
002180*-----------------------------------------------------------------        
002190 0100-INITIALIZE.                                                         
002200*    STATUS-CURM OF "35" MEANS THE INDEXED FILE ITSELF WAS NEVER          
002210*    BUILT - THERE IS NOTHING FOR THIS PROGRAM TO DO WITHOUT IT,          
002220*    SO THE RUN STOPS BEFORE EVEN OPENING THE INQUIRY FILE.               
002230     OPEN INPUT CURMAST.                                                  
002240     IF STATUS-CURM = "35"                                                
002250        DISPLAY "CURMAST NOT FOUND - RUN ABORTED"                         
002260        STOP RUN.                                                         
002270     OPEN INPUT CURCONTR.                                                 
002280     OPEN OUTPUT CURCONRPT.                                               
002290                                                                          
002300*-----------------------------------------------------------------        
002310*    PARAGRAPH   : 0200-READ-TRANS                                        
002320*    DOES        : DRIVES THE MAIN INQUIRY LOOP.                          
002330*-----------------------------------------------------------------        
002340 0200-READ-TRANS.                                                         
002350*    THE LOOP RUNS UNTIL THE INQUIRY FILE RUNS OUT OF RECORDS -           
002360*    THERE IS NO RECORD-COUNT FIELD OR SENTINEL CODE, JUST EOF.           
002370     PERFORM 0210-READ-ONE-TRANS THRU 0210-EXIT                           
002380             UNTIL EOF-TRAN.                                              
002390     GO TO 0900-TOTALS.                                                   
002400                                                                          
002410*-----------------------------------------------------------------        
002420*    PARAGRAPH   : 0210-READ-ONE-TRANS                                    
002430*    DOES        : READS ONE INQUIRY CODE, UPPERCASES IT, LOOKS IT        
002440*                  UP ON CURMAST BY THE ALTERNATE KEY, AND PRINTS         
002450*                  THE RESULT.                                            
002460*    WHY         : THERE IS NO VALIDATION STEP LIKE CURALT OR             
002470*                  CURCAD HAVE - A BLANK OR MALFORMED CODE SIMPLY         
002480*                  FAILS THE LOOKUP AND COMES BACK "NOT FOUND",           
002490*                  WHICH IS AN ACCEPTABLE ANSWER FOR AN INQUIRY.          
002500*-----------------------------------------------------------------        
002510 0210-READ-ONE-TRANS.                                                     
002520     READ CURCONTR AT END                                                 
002530          SET EOF-TRAN TO TRUE                                            
002540          GO TO 0210-EXIT.                                                
002550     ADD 1 TO WT-TRAN-READ                                                
002560*    THE CODE IS UPPERCASED BEFORE THE LOOKUP SO A DESK ASSISTANT         
002570*    WHO TYPES A CODE IN LOWER CASE STILL GETS A MATCH - CURMAST          
002580*    ITSELF HOLDS EVERY CODE IN UPPER CASE.                               
002590     MOVE INQ-CODE TO WS-CODE-UC                                          
002600     INSPECT WS-CODE-UC CONVERTING                                        
002610        "abcdefghijklmnopqrstuvwxyz" TO                                   
002620        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                      
002630     MOVE WS-CODE-UC TO CUR-CODE                                          
002640*    THE INVALID KEY BRANCH PRINTS THE CODE AS KEYED, WITH NAME           
002650*    AND SIGN LEFT BLANK, SINCE THERE IS NO MASTER ROW TO PULL            
002660*    THOSE FIELDS FROM.  THE NOT INVALID KEY BRANCH PULLS ALL             
002670*    THREE DISPLAY FIELDS STRAIGHT OFF THE MATCHING MASTER ROW.           
002680*    THE READ USES THE ALTERNATE KEY, CUR-CODE, RATHER THAN               
002690*    CUR-ID, SINCE THE INQUIRY FILE ONLY EVER CARRIES A CODE -            
002700*    NO DESK ASSISTANT IS EXPECTED TO KNOW A CURRENCY'S INTERNAL          
002710*    CUR-ID NUMBER.                                                       
002720     READ CURMAST KEY IS CUR-CODE INVALID KEY                             
002730          ADD 1 TO WT-TRAN-REJ                                            
002740          MOVE WS-CODE-UC TO DET-CODE                                     
002750          MOVE SPACES TO DET-NAME                                         
002760          MOVE SPACES TO DET-SIGN                                         
002770          MOVE "NOT FOUND" TO DET-STATUS                                  
002780        NOT INVALID KEY                                                   
002790          ADD 1 TO WT-TRAN-OK                                             
002800          MOVE CUR-CODE TO DET-CODE                                       
002810          MOVE CUR-NAME (1:40) TO DET-NAME                                
002820          MOVE CUR-SIGN TO DET-SIGN                                       
002830          MOVE "FOUND" TO DET-STATUS.                                     
002840     PERFORM 0800-PRINT-DETAIL THRU 0800-EXIT.                            
002850 0210-EXIT.                                                               
002860     EXIT.                                                                
002870                                                                          
002880*-----------------------------------------------------------------        
002890*    PARAGRAPH   : 0800-PRINT-DETAIL                                      
002900*    DOES        : WRITES ONE DETAIL LINE, BREAKING TO A NEW PAGE         
002910*                  FIRST IF THE CURRENT PAGE IS FULL.                     
002920*-----------------------------------------------------------------        
002930 0800-PRINT-DETAIL.                                                       
002940*    THE 54-LINE THRESHOLD MATCHES EVERY OTHER REPORT PROGRAM IN          
002950*    THE SUITE, LEAVING ROOM ON A 66-LINE FORM FOR THE HEADING            
002960*    LINES AND SOME MARGIN AT THE BOTTOM.                                 
002970     IF WT-LINES-PAGE > 54                                                
002980        PERFORM 0850-PRINT-HEADING THRU 0850-EXIT.                        
002990     WRITE REG-CURCONRPT FROM DET1 AFTER 1.                               
003000     ADD 1 TO WT-LINES-PAGE.                                              
003010 0800-EXIT.                                                               
003020     EXIT.                                                                
003030                                                                          
003040*-----------------------------------------------------------------        
003050*    PARAGRAPH   : 0850-PRINT-HEADING                                     
003060*    DOES        : ADVANCES TO A NEW FORM, BUMPS THE PAGE NUMBER,         
003070*                  REPRINTS THE TWO HEADING LINES.                        
003080*-----------------------------------------------------------------        
003090 0850-PRINT-HEADING.                                                      
003100*    WT-PAGE-NO STARTS AT ZERO AND IS BUMPED BEFORE THE MOVE, SO          
003110*    THE FIRST PAGE OF EVERY RUN IS NUMBERED "1", NOT "0".                
003120     ADD 1 TO WT-PAGE-NO                                                  
003130     MOVE WT-PAGE-NO TO PAG-HDG1                                          
003140*    AFTER PAGE ON HDG1 SKIPS TO A NEW FORM - AFTER 2 ON HDG2             
003150*    LEAVES ONE BLANK LINE BETWEEN THE TWO HEADING LINES.                 
003160     WRITE REG-CURCONRPT FROM HDG1 AFTER PAGE                             
003170     WRITE REG-CURCONRPT FROM HDG2 AFTER 2                                
003180*    WT-LINES-PAGE IS RESET TO 6, NOT ZERO, TO ACCOUNT FOR THE TWO        
003190*    HEADING LINES JUST WRITTEN PLUS THE USUAL TOP MARGIN.                
003200     MOVE 6 TO WT-LINES-PAGE.                                             
003210 0850-EXIT.                                                               
003220     EXIT.                                                                
003230                                                                          
003240*-----------------------------------------------------------------        
003250*    PARAGRAPH   : 0900-TOTALS                                            
003260*    DOES        : PRINTS THE THREE TRAILER LINES, WARNS ON               
003270*                  RERUN, CLOSES ALL THREE FILES.                         
003280*    WHY         : A RERUN OF THIS PROGRAM IS HARMLESS, UNLIKE A          
003290*                  RERUN OF CURCAD OR CURALT - AN INQUIRY NEVER           
003300*                  CHANGES CURMAST, SO THE WARNING IS CARRIED HERE        
003310*                  ONLY FOR CONSISTENCY WITH THE REST OF THE              
003320*                  SUITE'S TRAILER PARAGRAPHS.                            
003330*-----------------------------------------------------------------        
003340 0900-TOTALS.                                                             
003350*    ALL THREE COUNTERS ARE MOVED TO THEIR EDITED FIELDS TOGETHER,        
003360*    JUST BEFORE THE THREE TRAILER LINES ARE WRITTEN.                     
003370     MOVE WT-TRAN-READ TO TOT-READ                                        
003380     MOVE WT-TRAN-OK TO TOT-OK                                            
003390     MOVE WT-TRAN-REJ TO TOT-REJ                                          
003400     WRITE REG-CURCONRPT FROM TOT1 AFTER 2.                               
003410     WRITE REG-CURCONRPT FROM TOT2 AFTER 1.                               
003420     WRITE REG-CURCONRPT FROM TOT3 AFTER 1.                               
003430     IF RERUN-REQUESTED                                                   
003440        DISPLAY "RERUN MODE - TOTALS MAY OVERLAP A PRIOR RUN".            
003450*    ALL THREE FILES ARE CLOSED TOGETHER HERE AT THE VERY END OF          
003460*    THE RUN, WHETHER OR NOT EVERY INQUIRY CODE CAME BACK FOUND.          
003470     CLOSE CURMAST CURCONTR CURCONRPT.                                    
003480     STOP RUN.                                                            
