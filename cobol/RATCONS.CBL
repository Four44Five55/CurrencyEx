000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    RATCONS.                                                  
000120 AUTHOR.        R ENZLER.                                                 
000130 INSTALLATION.  CONTINENTAL EXCHANGE SERVICES - TREASURY SYSTEMS.         
000140 DATE-WRITTEN.  07/19/1989.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.                   
000170*===============================================================          
000180*    PROGRAM    : RATCONS                                                 
000190*    PURPOSE    : LOOKS UP THE EXCHANGE RATE OF ONE CURRENCY PER          
000200*                 INQUIRY-FILE RECORD, JOINING THE RATE STORE TO          
000210*                 CURMAST ON THE CURRENCY INTERNAL ID.                    
000220*    ANALYST    : R ENZLER                                                
000230*    PROGRAMMER : R ENZLER                                                
000240*-----------------------------------------------------------------        
000250*    CHANGE LOG                                                           
000260*    VRS    DATE         PROGR.   REQUEST      DESCRIPTION                
000270*    1.0    07/19/1989   RGE     -----        INITIAL RELEASE.            
000280*    1.1    08/02/1990   RGE     CB-0048      INQUIRY CODE NOW     CB-0048
000290*                                             UPPERCASED BEFORE           
000300*                                             THE LOOKUP IS TRIED.        
000310*    1.2    01/11/1999   LPS     CB-0209      Y2K - REPORT HEADER  CB-0209
000320*                                             DATE NOW CARRIES A          
000330*                                             FULL 4-DIGIT YEAR.          
000340*    1.3    07/23/2001   RGE     CB-0248      TRAILER TOTALS ADDED CB-0248
000350*                                             TO THE RUN REPORT.          
000360*-----------------------------------------------------------------        
000370*    RATCONS IS A READ-ONLY DESK INQUIRY - IT NEVER WRITES TO             
000380*    CURMAST OR RATEMAST, ONLY JOINS THE TWO TO ANSWER "WHAT RATE         
000390*    DOES THIS CODE CARRY RIGHT NOW."  THE DESK RUNS A BATCH OF           
000400*    THESE CODES THROUGH BEFORE KEYING A RATALT CORRECTION, SO IT         
000410*    KNOWS WHAT THE CURRENT NOMINAL AND VALUE ARE WITHOUT PULLING         
000420*    A FULL RATEMAST LISTING.                                             
000430*                                                                         
000440*    UNLIKE RATALT, A MISS HERE IS NOT AN ERROR CONDITION - IT            
000450*    SIMPLY MEANS THE CODE HAS NO RATE YET, AND IS REPORTED AS            
000460*    "NOT FOUND" LIKE ANY OTHER INQUIRY RESULT.                           
000470*-----------------------------------------------------------------        
000480 ENVIRONMENT DIVISION.                                                    
000490 CONFIGURATION SECTION.                                                   
000500*    UC-LETTERS IS CARRIED HERE FOR CONSISTENCY WITH THE OTHER            
000510*    PROGRAMS EVEN THOUGH THIS ONE DOES NOT REJECT NON-LETTER             
000520*    CODES - IT SIMPLY LOOKS THEM UP AND REPORTS A MISS.                  
000530 SPECIAL-NAMES.                                                           
000540     C01 IS TOP-OF-FORM                                                   
000550     CLASS UC-LETTERS IS "A" THRU "Z"                                     
000560     UPSI-0 ON STATUS IS RERUN-REQUESTED                                  
000570            OFF STATUS IS NORMAL-RUN.                                     
000580 INPUT-OUTPUT SECTION.                                                    
000590 FILE-CONTROL.                                                            
000600*    CURMAST IS OPENED INPUT ONLY - THIS PROGRAM NEVER CHANGES A          
000610*    CURRENCY, IT ONLY TRANSLATES THE INQUIRY CODE INTO THE CUR-ID        
000620*    NEEDED TO PROBE RATEMAST.                                            
000630     SELECT CURMAST  ASSIGN TO "CURMAST"                                  
000640                     ORGANIZATION INDEXED                                 
000650                     ACCESS MODE DYNAMIC                                  
000660                     RECORD KEY CUR-ID                                    
000670                     ALTERNATE RECORD KEY CUR-CODE                        
000680                     FILE STATUS STATUS-CURM.                             
000690                                                                          
000700*    RATEMAST IS ALSO OPENED INPUT ONLY - A LOOKUP PROGRAM NEVER          
000710*    NEEDS I-O ACCESS TO EITHER FILE.                                     
000720     SELECT RATEMAST ASSIGN TO "RATEMAST"                                 
000730                     ORGANIZATION INDEXED                                 
000740                     ACCESS MODE DYNAMIC                                  
000750                     RECORD KEY RATE-ID                                   
000760                     ALTERNATE RECORD KEY RATE-CUR-ID                     
000770                     FILE STATUS STATUS-RATM.                             
000780                                                                          
000790*    RATCONTR CARRIES NOTHING BUT THE BARE CODE TO LOOK UP - THE          
000800*    DESK HAS NO FIELDS TO SUPPLY HERE, ONLY A QUESTION.                  
000810     SELECT RATCONTR ASSIGN TO "RATCONTR"                                 
000820                     ORGANIZATION SEQUENTIAL                              
000830                     ACCESS MODE SEQUENTIAL                               
000840                     FILE STATUS STATUS-TRAN.                             
000850                                                                          
000860*    RATCONRPT IS THE ONLY OUTPUT THIS PROGRAM PRODUCES - NO FILE         
000870*    ON DISK IS EVER CHANGED BY AN INQUIRY RUN.                           
000880     SELECT RATCONRPT ASSIGN TO PRINTER.                                  
000890                                                                          
000900 DATA DIVISION.                                                           
000910 FILE SECTION.                                                            
000920                                                                          
000930*    REG-CURMAST IS THE STANDARD CURRENCY MASTER LAYOUT CARRIED BY        
000940*    EVERY PROGRAM THAT TOUCHES CURMAST - SEE CURCAD FOR THE FULL         
000950*    FIELD-BY-FIELD HISTORY.  ONLY CUR-ID AND CUR-CODE ARE                
000960*    ACTUALLY USED BY THIS PROGRAM.                                       
000970 FD  CURMAST                                                              
000980     LABEL RECORD STANDARD                                                
000990     VALUE OF FILE-ID "CURMAST.DAT"                                       
001000     RECORD CONTAINS 120 CHARACTERS.                                      
001010 01  REG-CURMAST.                                                         
001020     05  CUR-ID              PIC S9(5).                                   
001030     05  CUR-CODE            PIC X(3).                                    
001040     05  CUR-NAME            PIC X(100).                                  
001050     05  CUR-SIGN            PIC X(5).                                    
001060     05  FILLER              PIC X(7).                                    
001070*    CURM-CHAVE-X IS THE FLAT KEY-PAIR VIEW CARRIED ELSEWHERE IN          
001080*    THE SUITE - UNUSED HERE, KEPT FOR LAYOUT CONSISTENCY.                
001090 01  REG-CURMAST-R REDEFINES REG-CURMAST.                                 
001100     05  CURM-CHAVE-X.                                                    
001110         10  CURM-ID-X       PIC X(5).                                    
001120         10  CURM-CODE-X     PIC X(3).                                    
001130     05  FILLER              PIC X(112).                                  
001140                                                                          
001150*    REG-RATEMAST IS THE SAME 24-BYTE RATE RECORD CARRIED BY EVERY        
001160*    PROGRAM IN THE RATE SUITE - SEE RATCAD FOR THE FULL HISTORY          
001170*    OF RATE-NOMINAL/RATE-VALUE.                                          
001180 FD  RATEMAST                                                             
001190     LABEL RECORD STANDARD                                                
001200     VALUE OF FILE-ID "RATEMAST.DAT"                                      
001210     RECORD CONTAINS 24 CHARACTERS.                                       
001220 01  REG-RATEMAST.                                                        
001230     05  RATE-ID             PIC S9(5).                                   
001240     05  RATE-CUR-ID         PIC S9(5).                                   
001250     05  RATE-NOMINAL        PIC 9(5).                                    
001260     05  RATE-VALUE          PIC S9(6)V9(6).                              
001270     05  FILLER              PIC X(3).                                    
001280*    RATM-CHAVE-X IS THE SAME FLAT KEY VIEW CARRIED ELSEWHERE.            
001290 01  REG-RATEMAST-R REDEFINES REG-RATEMAST.                               
001300     05  RATM-CHAVE-X        PIC X(10).                                   
001310     05  FILLER              PIC X(14).                                   
001320                                                                          
001330*    REG-RATCONTR IS THE LEANEST TRANSACTION RECORD IN THE SUITE          
001340*    - A BARE THREE-BYTE CODE, NOTHING MORE.                              
001350 FD  RATCONTR                                                             
001360     LABEL RECORD STANDARD                                                
001370     VALUE OF FILE-ID "RATCONTR.DAT"                                      
001380     RECORD CONTAINS 3 CHARACTERS.                                        
001390 01  REG-RATCONTR.                                                        
001400     05  INQ-CODE            PIC X(3).                                    
001410*    REG-RATCONTR-R IS THE SAME WHOLE-RECORD BYTE VIEW KEPT ON            
001420*    EVERY TRANSACTION RECORD IN THE SUITE, EVEN WHEN THE RECORD          
001430*    IS ALREADY A SINGLE FIELD.                                           
001440 01  REG-RATCONTR-R REDEFINES REG-RATCONTR PIC X(3).                      
001450                                                                          
001460*    REG-RATCONRPT IS THE RAW PRINT LINE - EVERY HEADING, DETAIL          
001470*    AND TRAILER LINE BELOW IS MOVED INTO THIS SAME 80-BYTE AREA          
001480*    BEFORE THE WRITE.                                                    
001490 FD  RATCONRPT                                                            
001500     LABEL RECORD OMITTED.                                                
001510 01  REG-RATCONRPT           PIC X(80).                                   
001520                                                                          
001530 WORKING-STORAGE SECTION.                                                 
001540*    THREE FILE STATUS FIELDS, ONE PER FILE THIS PROGRAM OPENS -          
001550*    RATCONRPT CARRIES NO STATUS FIELD SINCE A PRINTER FAILURE IS         
001560*    NOT SOMETHING THIS PROGRAM TRIES TO RECOVER FROM.                    
001570 01  STATUS-CURM             PIC X(02) VALUE SPACES.                      
001580 01  STATUS-RATM             PIC X(02) VALUE SPACES.                      
001590 01  STATUS-TRAN             PIC X(02) VALUE SPACES.                      
001600                                                                          
001610*    WS-EOF-TRAN-SW DRIVES THE MAIN TRANSACTION LOOP - THE ONLY           
001620*    SWITCH AN INQUIRY PROGRAM NEEDS.                                     
001630*    THIS IS THE ONLY SWITCH IN THE PROGRAM - NO ERROR-TABLE              
001640*    SWITCH IS NEEDED SINCE AN INQUIRY NEVER COLLECTS MORE THAN           
001650*    ONE OUTCOME PER RECORD.                                              
001660 01  WS-SWITCHES.                                                         
001670     05  WS-EOF-TRAN-SW      PIC X VALUE "N".                             
001680         88  EOF-TRAN                 VALUE "Y".                          
001690                                                                          
001700*    WT-TRAN-READ/OK/REJ FEED THE THREE TRAILER LINES - "OK" AND          
001710*    "REJ" HERE MEAN "FOUND" AND "NOT FOUND", NOT "ACCEPTED" AND          
001720*    "REJECTED", SINCE NOTHING IS EVER ACTUALLY REJECTED BY AN            
001730*    INQUIRY.                                                             
001740 01  WS-COUNTERS.                                                         
001750     05  WT-TRAN-READ        PIC S9(7) COMP VALUE ZERO.                   
001760     05  WT-TRAN-OK          PIC S9(7) COMP VALUE ZERO.                   
001770     05  WT-TRAN-REJ         PIC S9(7) COMP VALUE ZERO.                   
001780                                                                          
001790*    WT-PAGE-NO AND WT-LINES-PAGE ARE PRINT-CONTROL MECHANICS, NOT        
001800*    BUSINESS DATA, SO THEY ARE CARRIED AS STANDALONE 77-LEVEL            
001810*    ITEMS RATHER THAN NESTED IN WS-COUNTERS WITH THE RUN TALLIES.        
001820 77  WT-PAGE-NO              PIC S9(5) COMP VALUE ZERO.                   
001830 77  WT-LINES-PAGE           PIC S9(3) COMP VALUE 99.                     
001840                                                                          
001850*    WS-CODE-UC HOLDS THE UPPERCASED COPY OF INQ-CODE USED FOR            
001860*    THE CURMAST LOOKUP AND THE PRINTED DET-CODE - THE RAW                
001870*    INQ-CODE ITSELF IS NEVER PRINTED, SO A LOWERCASE INQUIRY             
001880*    ALWAYS COMES BACK ON THE REPORT IN UPPERCASE.                        
001890 01  WS-CODE-UC              PIC X(3) VALUE SPACES.                       
001900                                                                          
001910*    HDG1 CARRIES THE PAGE NUMBER, HDG2 LABELS THE THREE DETAIL           
001920*    COLUMNS - THE SAME TWO-LINE HEADING SHAPE USED THROUGHOUT THE        
001930*    RATE AND CURRENCY MAINTENANCE REPORTS.                               
001940 01  HDG1.                                                                
001950     05  FILLER              PIC X(25) VALUE "CURRENCY EXCHANGE".         
001960     05  FILLER              PIC X(45) VALUE                              
001970         "RATE LOOKUP RUN REPORT - RATCONS".                              
001980     05  FILLER              PIC X(04) VALUE "PG. ".                      
001990     05  PAG-HDG1            PIC ZZ.ZZ9.                                  
002000                                                                          
002010 01  HDG2.                                                                
002020     05  FILLER              PIC X(80) VALUE                              
002030     "COD  NOMINAL     RATE VALUE          STATUS".                       
002040                                                                          
002050*    DET1 IS WRITTEN FOR EVERY INQUIRY RECORD READ - EITHER A             
002060*    FOUND RATE WITH ITS NOMINAL AND VALUE, OR A MISS WITH BOTH           
002070*    AMOUNT FIELDS FORCED TO ZERO.                                        
002080 01  DET1.                                                                
002090     05  DET-CODE            PIC X(3).                                    
002100     05  FILLER              PIC X(02) VALUE SPACES.                      
002110     05  DET-NOMINAL         PIC ZZZZ9.                                   
002120     05  FILLER              PIC X(02) VALUE SPACES.                      
002130     05  DET-VALUE           PIC Z(6).999999.                             
002140     05  FILLER              PIC X(02) VALUE SPACES.                      
002150     05  DET-STATUS          PIC X(30).                                   
002160                                                                          
002170*    THREE TRAILER LINES - READ, FOUND, AND NOT FOUND - THE SAME          
002180*    SHAPE EVERY REPORT PROGRAM IN THE SUITE CARRIES, RELABELED           
002190*    FOR AN INQUIRY RATHER THAN A MAINTENANCE RUN.                        
002200*    TOT-READ SHOULD ALWAYS EQUAL TOT-OK PLUS TOT-REJ - A QUICK           
002210*    EYEBALL CHECK THE DESK CAN DO ON THE PRINTED REPORT WITHOUT          
002220*    RECOUNTING THE INQUIRY FILE.                                         
002230 01  TOT1.                                                                
002240     05  FILLER          PIC X(20) VALUE "TRANS READ..........".          
002250     05  TOT-READ            PIC ZZZ,ZZ9.                                 
002260 01  TOT2.                                                                
002270     05  FILLER          PIC X(20) VALUE "FOUND...............".          
002280     05  TOT-OK              PIC ZZZ,ZZ9.                                 
002290 01  TOT3.                                                                
002300     05  FILLER          PIC X(20) VALUE "NOT FOUND...........".          
002310     05  TOT-REJ             PIC ZZZ,ZZ9.                                 
002320                                                                          
002330 PROCEDURE DIVISION.                                                      
002340                                                                          
002350*-----------------------------------------------------------------        
002360*    PARAGRAPH   : 0100-INITIALIZE                                        
002370*    DOES        : OPENS CURMAST AND RATEMAST INPUT, ABORTING THE         
002380*                  RUN IF EITHER IS MISSING, THEN OPENS THE               
002390*                  INQUIRY FILE AND THE REPORT.                           
002400*    WHY         : BOTH MASTER FILES MUST ALREADY EXIST AND CARRY         
002410*                  DATA FOR AN INQUIRY TO MEAN ANYTHING - THERE IS        
002420*                  NO BUILD-IF-MISSING STEP HERE THE WAY RATCAD           
002430*                  HAS, SINCE THIS PROGRAM NEVER WRITES TO EITHER         
002440*                  FILE.                                                  
002450*-----------------------------------------------------------------        
002460 0100-INITIALIZE.                                                         
002470*    FILE STATUS "35" IS THE STANDARD "FILE NOT FOUND" CODE FOR           
002480*    AN INDEXED FILE THAT SIMPLY IS NOT THERE ON DISK.                    
002490     OPEN INPUT CURMAST.                                                  
002500     IF STATUS-CURM = "35"                                                
002510        DISPLAY "CURMAST NOT FOUND - RUN ABORTED"                         
002520        STOP RUN.                                                         
002530*    CURMAST IS CLOSED BEFORE THE ABORT HERE SO THE RUN DOES NOT          
002540*    LEAVE AN INDEXED FILE OPEN WHEN IT STOPS.                            
002550     OPEN INPUT RATEMAST.                                                 
002560     IF STATUS-RATM = "35"                                                
002570        DISPLAY "RATEMAST NOT FOUND - RUN ABORTED"                        
002580        CLOSE CURMAST                                                     
002590        STOP RUN.                                                         
002600     OPEN INPUT RATCONTR.                                                 
002610     OPEN OUTPUT RATCONRPT.                                               
002620                                                                          
002630*-----------------------------------------------------------------        
002640*    PARAGRAPH   : 0200-READ-TRANS                                        
002650*    DOES        : DRIVES THE MAIN INQUIRY LOOP.                          
002660*    WHY         : THE LOOP CONDITION IS EOF-TRAN, NOT A RECORD           
002670*                  COUNT - THE INQUIRY FILE HAS NO BUILT-IN END           
002680*                  MARKER OTHER THAN RUNNING OUT OF RECORDS.              
002690*-----------------------------------------------------------------        
002700 0200-READ-TRANS.                                                         
002710     PERFORM 0210-READ-ONE-TRANS THRU 0210-EXIT                           
002720             UNTIL EOF-TRAN.                                              
002730     GO TO 0900-TOTALS.                                                   
002740                                                                          
002750*-----------------------------------------------------------------        
002760*    PARAGRAPH   : 0210-READ-ONE-TRANS                                    
002770*    DOES        : READS ONE INQUIRY CODE, LOOKS IT UP AGAINST            
002780*                  CURMAST AND THEN RATEMAST, AND PRINTS THE              
002790*                  RESULT.                                                
002800*    WHY         : UNLIKE THE MAINTENANCE PROGRAMS, THERE IS NO           
002810*                  ERROR-TABLE COLLECTION HERE - AN INQUIRY EITHER        
002820*                  FINDS A CURRENCY AND A RATE OR IT DOES NOT, AND        
002830*                  EACH MISS IS ITS OWN FINAL ANSWER RATHER THAN          
002840*                  ONE OF SEVERAL FIELD ERRORS TO REPORT TOGETHER.        
002850*-----------------------------------------------------------------        
002860 0210-READ-ONE-TRANS.                                                     
002870     READ RATCONTR AT END                                                 
002880          SET EOF-TRAN TO TRUE                                            
002890          GO TO 0210-EXIT.                                                
002900     ADD 1 TO WT-TRAN-READ                                                
002910*    THE CODE IS UPPERCASED BEFORE THE LOOKUP IS EVEN TRIED               
002920*    (REQUEST CB-0048) SO A LOWERCASE OR MIXED-CASE CODE KEYED BY         
002930*    THE DESK STILL MATCHES THE ALWAYS-UPPERCASE CUR-CODE ON              
002940*    FILE.                                                                
002950     MOVE INQ-CODE TO WS-CODE-UC                                          
002960     INSPECT WS-CODE-UC CONVERTING                                        
002970        "abcdefghijklmnopqrstuvwxyz" TO                                   
002980        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                      
002990     MOVE WS-CODE-UC TO CUR-CODE                                          
003000*    A MISS ON CURMAST ENDS THE LOOKUP RIGHT HERE - WITHOUT A             
003010*    CUR-ID THERE IS NOTHING TO PROBE RATEMAST WITH, SO BOTH              
003020*    AMOUNT FIELDS ARE FORCED TO ZERO AND THE DETAIL LINE IS              
003030*    PRINTED IMMEDIATELY.                                                 
003040     READ CURMAST KEY IS CUR-CODE INVALID KEY                             
003050          ADD 1 TO WT-TRAN-REJ                                            
003060          MOVE WS-CODE-UC TO DET-CODE                                     
003070          MOVE ZERO TO DET-NOMINAL                                        
003080          MOVE ZERO TO DET-VALUE                                          
003090          MOVE "CURRENCY NOT FOUND" TO DET-STATUS                         
003100          PERFORM 0800-PRINT-DETAIL THRU 0800-EXIT                        
003110          GO TO 0210-EXIT.                                                
003120*    THE CURRENCY EXISTS, SO THE SAME CUR-ID IS NOW USED TO PROBE         
003130*    RATEMAST BY ITS ALTERNATE KEY - A SEPARATE MISS AT THIS STAGE        
003140*    MEANS THE CURRENCY IS VALID BUT STILL HAS NO RATE ON FILE.           
003150     MOVE CUR-ID TO RATE-CUR-ID                                           
003160     READ RATEMAST KEY IS RATE-CUR-ID INVALID KEY                         
003170          ADD 1 TO WT-TRAN-REJ                                            
003180          MOVE WS-CODE-UC TO DET-CODE                                     
003190          MOVE ZERO TO DET-NOMINAL                                        
003200          MOVE ZERO TO DET-VALUE                                          
003210          MOVE "NOT FOUND" TO DET-STATUS                                  
003220        NOT INVALID KEY                                                   
003230          ADD 1 TO WT-TRAN-OK                                             
003240          MOVE WS-CODE-UC TO DET-CODE                                     
003250          MOVE RATE-NOMINAL TO DET-NOMINAL                                
003260          MOVE RATE-VALUE TO DET-VALUE                                    
003270          MOVE "FOUND" TO DET-STATUS.                                     
003280     PERFORM 0800-PRINT-DETAIL THRU 0800-EXIT.                            
003290 0210-EXIT.                                                               
003300     EXIT.                                                                
003310                                                                          
003320*-----------------------------------------------------------------        
003330*    PARAGRAPH   : 0800-PRINT-DETAIL                                      
003340*    DOES        : WRITES ONE DETAIL LINE, BREAKING TO A NEW PAGE         
003350*                  FIRST IF THE CURRENT PAGE IS FULL.                     
003360*    WHY         : SHARED BY ALL THREE OUTCOMES IN                        
003370*                  0210-READ-ONE-TRANS - CURRENCY MISS, RATE              
003380*                  MISS, AND FOUND - SINCE THE PAGE-BREAK AND             
003390*                  WRITE LOGIC IS IDENTICAL REGARDLESS OF WHICH           
003400*                  ONE FILLED IN DET1.                                    
003410*-----------------------------------------------------------------        
003420 0800-PRINT-DETAIL.                                                       
003430*    THE 54-LINE THRESHOLD MATCHES EVERY OTHER REPORT PROGRAM IN          
003440*    THE SUITE, LEAVING ROOM ON A 66-LINE FORM FOR THE HEADING            
003450*    LINES AND SOME MARGIN AT THE BOTTOM.                                 
003460     IF WT-LINES-PAGE > 54                                                
003470        PERFORM 0850-PRINT-HEADING THRU 0850-EXIT.                        
003480     WRITE REG-RATCONRPT FROM DET1 AFTER 1.                               
003490     ADD 1 TO WT-LINES-PAGE.                                              
003500 0800-EXIT.                                                               
003510     EXIT.                                                                
003520                                                                          
003530*-----------------------------------------------------------------        
003540*    PARAGRAPH   : 0850-PRINT-HEADING                                     
003550*    DOES        : ADVANCES TO A NEW FORM, BUMPS THE PAGE NUMBER,         
003560*                  REPRINTS THE TWO HEADING LINES.                        
003570*-----------------------------------------------------------------        
003580 0850-PRINT-HEADING.                                                      
003590*    WT-PAGE-NO STARTS AT ZERO AND IS BUMPED BEFORE THE MOVE, SO          
003600*    THE FIRST PAGE OF EVERY RUN IS NUMBERED "1", NOT "0".                
003610     ADD 1 TO WT-PAGE-NO                                                  
003620     MOVE WT-PAGE-NO TO PAG-HDG1                                          
003630*    AFTER PAGE ON HDG1 SKIPS TO A NEW FORM - AFTER 2 ON HDG2             
003640*    LEAVES ONE BLANK LINE BETWEEN THE TWO HEADING LINES.                 
003650     WRITE REG-RATCONRPT FROM HDG1 AFTER PAGE                             
003660     WRITE REG-RATCONRPT FROM HDG2 AFTER 2                                
003670*    WT-LINES-PAGE IS RESET TO 6, NOT ZERO, TO ACCOUNT FOR THE TWO        
003680*    HEADING LINES JUST WRITTEN PLUS THE USUAL TOP MARGIN.                
003690     MOVE 6 TO WT-LINES-PAGE.                                             
003700 0850-EXIT.                                                               
003710     EXIT.                                                                
003720                                                                          
003730*-----------------------------------------------------------------        
003740*    PARAGRAPH   : 0900-TOTALS                                            
003750*    DOES        : PRINTS THE THREE TRAILER LINES, WARNS ON               
003760*                  RERUN, CLOSES ALL FOUR FILES.                          
003770*    WHY         : A RERUN OF THIS PROGRAM SIMPLY RE-ASKS THE SAME        
003780*                  QUESTIONS A SECOND TIME - HARMLESS, SINCE              
003790*                  NOTHING ON DISK IS EVER CHANGED BY AN INQUIRY,         
003800*                  BUT THE SAME CONSOLE WARNING IS STILL CARRIED          
003810*                  HERE FOR CONSISTENCY WITH EVERY OTHER TRAILER          
003820*                  PARAGRAPH IN THE SUITE.                                
003830*-----------------------------------------------------------------        
003840 0900-TOTALS.                                                             
003850*    ALL THREE COUNTERS ARE MOVED TO THEIR EDITED FIELDS TOGETHER,        
003860*    JUST BEFORE THE THREE TRAILER LINES ARE WRITTEN.                     
003870     MOVE WT-TRAN-READ TO TOT-READ                                        
003880     MOVE WT-TRAN-OK TO TOT-OK                                            
003890     MOVE WT-TRAN-REJ TO TOT-REJ                                          
003900     WRITE REG-RATCONRPT FROM TOT1 AFTER 2.                               
003910     WRITE REG-RATCONRPT FROM TOT2 AFTER 1.                               
003920     WRITE REG-RATCONRPT FROM TOT3 AFTER 1.                               
003930     IF RERUN-REQUESTED                                                   
003940        DISPLAY "RERUN MODE - TOTALS MAY OVERLAP A PRIOR RUN".            
003950*    ALL FOUR FILES ARE CLOSED TOGETHER HERE AT THE VERY END OF           
003960*    THE RUN.                                                             
003970     CLOSE CURMAST RATEMAST RATCONTR RATCONRPT.                           
003980     STOP RUN.                                                            
