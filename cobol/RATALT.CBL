000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    RATALT.                                                   
000120 AUTHOR.        R ENZLER.                                                 
000130 INSTALLATION.  CONTINENTAL EXCHANGE SERVICES - TREASURY SYSTEMS.         
000140 DATE-WRITTEN.  06/21/1989.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.                   
000170*===============================================================          
000180*    PROGRAM    : RATALT                                                  
000190*    PURPOSE    : UPDATES THE NOMINAL AND RATE VALUE OF AN                
000200*                 EXISTING EXCHANGE RATE, LOCATED BY CURRENCY             
000210*                 CODE AGAINST CURMAST.                                   
000220*    ANALYST    : R ENZLER                                                
000230*    PROGRAMMER : R ENZLER                                                
000240*-----------------------------------------------------------------        
000250*    CHANGE LOG                                                           
000260*    VRS    DATE         PROGR.   REQUEST      DESCRIPTION                
000270*    1.0    06/21/1989   RGE     -----        INITIAL RELEASE.            
000280*    1.1    08/02/1990   RGE     CB-0046      CODE VALIDATION NOW  CB-0046
000290*                                             LIMITED TO A-Z AND          
000300*                                             UPPERCASED ON READ.         
000310*    1.2    11/19/1991   LPS     CB-0091      ALL FIELD ERRORS FOR CB-0091
000320*                                             A TRANSACTION NOW           
000330*                                             COLLECTED TOGETHER          
000340*                                             BEFORE REJECTING IT.        
000350*    1.3    01/11/1999   LPS     CB-0207      Y2K - REPORT HEADER  CB-0207
000360*                                             DATE NOW CARRIES A          
000370*                                             FULL 4-DIGIT YEAR.          
000380*    1.4    07/23/2001   RGE     CB-0246      TRAILER TOTALS ADDED CB-0246
000390*                                             TO THE RUN REPORT.          
000400*-----------------------------------------------------------------        
000410*    RATALT IS THE RATE-SIDE TWIN OF CURALT - WHERE CURALT UPDATES        
000420*    A CURRENCY'S OWN NAME AND SIGN, RATALT UPDATES THE NOMINAL           
000430*    AND RATE VALUE OF A RATE ALREADY ON RATEMAST.  THE INCOMING          
000440*    TRANSACTION NAMES THE CURRENCY BY ITS THREE-LETTER CODE,             
000450*    NEVER BY RATE-ID OR CUR-ID DIRECTLY - THE DESK NEVER HAS TO          
000460*    KNOW EITHER NUMBER TO CORRECT A QUOTE.                               
000470*                                                                         
000480*    THIS PROGRAM NEVER CREATES A RATE - A CURRENCY WITH NO RATE          
000490*    ON FILE IS REJECTED "RATE NOT ON FILE" RATHER THAN HAVING ONE        
000500*    MINTED ON THE SPOT.  RATCAD OR THE FEED LOOKUP INSIDE CURCAD         
000510*    ARE THE ONLY WAYS A NEW RATE ROW COMES INTO EXISTENCE.               
000520*-----------------------------------------------------------------        
000530 ENVIRONMENT DIVISION.                                                    
000540 CONFIGURATION SECTION.                                                   
000550*    UC-LETTERS SUPPORTS THE SAME PER-CHARACTER CODE CHECK USED BY        
000560*    EVERY OTHER MAINTENANCE PROGRAM IN THE SUITE.                        
000570 SPECIAL-NAMES.                                                           
000580     C01 IS TOP-OF-FORM                                                   
000590     CLASS UC-LETTERS IS "A" THRU "Z"                                     
000600     UPSI-0 ON STATUS IS RERUN-REQUESTED                                  
000610            OFF STATUS IS NORMAL-RUN.                                     
000620 INPUT-OUTPUT SECTION.                                                    
000630 FILE-CONTROL.                                                            
000640*    CURMAST IS OPENED INPUT ONLY - THIS PROGRAM NEVER CHANGES A          
000650*    CURRENCY, IT ONLY USES CURMAST TO TRANSLATE THE TRANSACTION'S        
000660*    CODE INTO THE CUR-ID NEEDED TO FIND THE RATE ROW.                    
000670     SELECT CURMAST  ASSIGN TO "CURMAST"                                  
000680                     ORGANIZATION INDEXED                                 
000690                     ACCESS MODE DYNAMIC                                  
000700                     RECORD KEY CUR-ID                                    
000710                     ALTERNATE RECORD KEY CUR-CODE                        
000720                     FILE STATUS STATUS-CURM.                             
000730                                                                          
000740*    RATEMAST IS OPENED I-O SINCE THIS IS THE PROGRAM THAT                
000750*    REWRITES THE RATE ONCE IT IS FOUND.                                  
000760     SELECT RATEMAST ASSIGN TO "RATEMAST"                                 
000770                     ORGANIZATION INDEXED                                 
000780                     ACCESS MODE DYNAMIC                                  
000790                     RECORD KEY RATE-ID                                   
000800                     ALTERNATE RECORD KEY RATE-CUR-ID                     
000810                     FILE STATUS STATUS-RATM.                             
000820                                                                          
000830*    RATALTTR CARRIES THE CODE TO UPDATE PLUS THE NEW NOMINAL AND         
000840*    RATE VALUE - NO RATE-ID FIELD, SINCE THE DESK NEVER HANDLES          
000850*    THAT NUMBER DIRECTLY.                                                
000860     SELECT RATALTTR ASSIGN TO "RATALTTR"                                 
000870                     ORGANIZATION SEQUENTIAL                              
000880                     ACCESS MODE SEQUENTIAL                               
000890                     FILE STATUS STATUS-TRAN.                             
000900                                                                          
000910*    RATALTRPT IS THE ONLY OUTPUT BESIDES THE REWRITTEN RATE ROWS         
000920*    THEMSELVES - THE DESK'S RECORD OF WHAT WAS CHANGED.                  
000930     SELECT RATALTRPT ASSIGN TO PRINTER.                                  
000940                                                                          
000950 DATA DIVISION.                                                           
000960 FILE SECTION.                                                            
000970                                                                          
000980*    REG-CURMAST IS THE STANDARD CURRENCY MASTER LAYOUT CARRIED BY        
000990*    EVERY PROGRAM THAT TOUCHES CURMAST - SEE CURCAD FOR THE FULL         
001000*    FIELD-BY-FIELD HISTORY.                                              
001010 FD  CURMAST                                                              
001020     LABEL RECORD STANDARD                                                
001030     VALUE OF FILE-ID "CURMAST.DAT"                                       
001040     RECORD CONTAINS 120 CHARACTERS.                                      
001050 01  REG-CURMAST.                                                         
001060     05  CUR-ID              PIC S9(5).                                   
001070     05  CUR-CODE            PIC X(3).                                    
001080     05  CUR-NAME            PIC X(100).                                  
001090     05  CUR-SIGN            PIC X(5).                                    
001100     05  FILLER              PIC X(7).                                    
001110*    CURM-CHAVE-X IS THE FLAT KEY-PAIR VIEW CARRIED ELSEWHERE IN          
001120*    THE SUITE - UNUSED HERE, KEPT FOR LAYOUT CONSISTENCY.                
001130 01  REG-CURMAST-R REDEFINES REG-CURMAST.                                 
001140     05  CURM-CHAVE-X.                                                    
001150         10  CURM-ID-X       PIC X(5).                                    
001160         10  CURM-CODE-X     PIC X(3).                                    
001170     05  FILLER              PIC X(112).                                  
001180                                                                          
001190*    REG-RATEMAST IS THE SAME 24-BYTE RATE RECORD CARRIED BY EVERY        
001200*    PROGRAM IN THE RATE SUITE - SEE RATCAD FOR THE FULL HISTORY          
001210*    OF RATE-NOMINAL/RATE-VALUE.                                          
001220 FD  RATEMAST                                                             
001230     LABEL RECORD STANDARD                                                
001240     VALUE OF FILE-ID "RATEMAST.DAT"                                      
001250     RECORD CONTAINS 24 CHARACTERS.                                       
001260 01  REG-RATEMAST.                                                        
001270     05  RATE-ID             PIC S9(5).                                   
001280     05  RATE-CUR-ID         PIC S9(5).                                   
001290     05  RATE-NOMINAL        PIC 9(5).                                    
001300     05  RATE-VALUE          PIC S9(6)V9(6).                              
001310     05  FILLER              PIC X(3).                                    
001320*    RATM-CHAVE-X IS THE SAME FLAT KEY VIEW CARRIED ELSEWHERE.            
001330 01  REG-RATEMAST-R REDEFINES REG-RATEMAST.                               
001340     05  RATM-CHAVE-X        PIC X(10).                                   
001350     05  FILLER              PIC X(14).                                   
001360                                                                          
001370*    REG-RATALTTR IS THE INCOMING RATE UPDATE TRANSACTION - THE           
001380*    CODE TO LOOK UP, AND THE TWO FIELDS BEING CORRECTED.                 
001390 FD  RATALTTR                                                             
001400     LABEL RECORD STANDARD                                                
001410     VALUE OF FILE-ID "RATALTTR.DAT"                                      
001420     RECORD CONTAINS 16 CHARACTERS.                                       
001430 01  REG-RATALTTR.                                                        
001440     05  TRAN-CUR-CODE       PIC X(3).                                    
001450     05  TRAN-NOMINAL        PIC 9(5).                                    
001460     05  TRAN-VALUE          PIC S9(6)V9(6).                              
001470     05  FILLER              PIC X(2).                                    
001480*    REG-RATALTTR-R IS THE WHOLE-RECORD BYTE VIEW FOR A RAW DUMP -        
001490*    USEFUL WHEN A CARD IS SUSPECTED OF CARRYING A NON-PRINTING           
001500*    CHARACTER THAT THE FIELD-LEVEL VIEW WOULD NOT SHOW.                  
001510 01  REG-RATALTTR-R REDEFINES REG-RATALTTR PIC X(16).                     
001520                                                                          
001530*    REG-RATALTRPT IS THE RAW PRINT LINE - EVERY HEADING, DETAIL          
001540*    AND TRAILER LINE BELOW IS MOVED INTO THIS SAME 80-BYTE AREA          
001550*    BEFORE THE WRITE.                                                    
001560 FD  RATALTRPT                                                            
001570     LABEL RECORD OMITTED.                                                
001580 01  REG-RATALTRPT           PIC X(80).                                   
001590                                                                          
001600 WORKING-STORAGE SECTION.                                                 
001610*    THREE FILE STATUS FIELDS, ONE PER FILE THIS PROGRAM OPENS -          
001620*    RATALTRPT CARRIES NO STATUS FIELD SINCE A PRINTER OPEN OR            
001630*    WRITE FAILURE IS NOT SOMETHING THIS PROGRAM TRIES TO RECOVER         
001640*    FROM.                                                                
001650 01  STATUS-CURM             PIC X(02) VALUE SPACES.                      
001660 01  STATUS-RATM             PIC X(02) VALUE SPACES.                      
001670 01  STATUS-TRAN             PIC X(02) VALUE SPACES.                      
001680                                                                          
001690*    WS-EOF-TRAN-SW DRIVES THE MAIN TRANSACTION LOOP - THE ONLY           
001700*    SWITCH THIS PROGRAM NEEDS, SINCE A RATE UPDATE HAS NO OTHER          
001710*    END-OF-FILE CONDITION TO TRACK.                                      
001720 01  WS-SWITCHES.                                                         
001730     05  WS-EOF-TRAN-SW      PIC X VALUE "N".                             
001740         88  EOF-TRAN                 VALUE "Y".                          
001750                                                                          
001760*    WT-TRAN-READ/OK/REJ FEED THE THREE TRAILER LINES.                    
001770*    WT-ERR-CNT/WT-IX ARE SCRATCH, RESET FOR EACH TRANSACTION.            
001780 01  WS-COUNTERS.                                                         
001790     05  WT-TRAN-READ        PIC S9(7) COMP VALUE ZERO.                   
001800     05  WT-TRAN-OK          PIC S9(7) COMP VALUE ZERO.                   
001810     05  WT-TRAN-REJ         PIC S9(7) COMP VALUE ZERO.                   
001820     05  WT-ERR-CNT          PIC S9(2) COMP VALUE ZERO.                   
001830     05  WT-IX               PIC S9(2) COMP VALUE ZERO.                   
001840                                                                          
001850*    WT-PAGE-NO AND WT-LINES-PAGE ARE PRINT-CONTROL MECHANICS, NOT        
001860*    BUSINESS DATA, SO THEY ARE CARRIED AS STANDALONE 77-LEVEL            
001870*    ITEMS RATHER THAN NESTED IN WS-COUNTERS WITH THE RUN TALLIES.        
001880 77  WT-LINES-PAGE           PIC S9(3) COMP VALUE 99.                     
001890 77  WT-PAGE-NO              PIC S9(5) COMP VALUE ZERO.                   
001900                                                                          
001910*    WT01-ERROR-TABLE HOLDS THE ERRORS COLLECTED FOR ONE                  
001920*    TRANSACTION BEFORE IT IS EITHER REJECTED OR ACCEPTED.                
001930 01  WT01-ERROR-TABLE.                                                    
001940     05  WT-ERR-TAB OCCURS 5 TIMES PIC X(45) VALUE SPACES.                
001950                                                                          
001960*    WS-CODE-UC HOLDS THE UPPERCASED COPY OF TRAN-CUR-CODE USED           
001970*    FOR EVERY VALIDATION CHECK AND FOR THE EVENTUAL CUR-CODE             
001980*    MOVE.                                                                
001990 01  WS-CODE-UC              PIC X(3) VALUE SPACES.                       
002000                                                                          
002010*    HDG1 CARRIES THE PAGE NUMBER, HDG2 LABELS THE THREE DETAIL           
002020*    COLUMNS - THE SAME TWO-LINE HEADING SHAPE USED THROUGHOUT THE        
002030*    RATE AND CURRENCY MAINTENANCE REPORTS.                               
002040 01  HDG1.                                                                
002050     05  FILLER              PIC X(25) VALUE "CURRENCY EXCHANGE".         
002060     05  FILLER              PIC X(45) VALUE                              
002070         "RATE UPDATE RUN REPORT - RATALT".                               
002080     05  FILLER              PIC X(04) VALUE "PG. ".                      
002090     05  PAG-HDG1            PIC ZZ.ZZ9.                                  
002100                                                                          
002110 01  HDG2.                                                                
002120     05  FILLER              PIC X(80) VALUE                              
002130     "COD  NOMINAL     RATE VALUE          STATUS".                       
002140                                                                          
002150*    DET1 IS WRITTEN FOR EVERY TRANSACTION READ - EITHER A REJECT         
002160*    MESSAGE FROM 0270-REJECT-TRANS OR AN UPDATE CONFIRMATION FROM        
002170*    0300-UPDATE-RATE, NEVER BOTH FOR THE SAME RECORD.                    
002180 01  DET1.                                                                
002190     05  DET-CODE            PIC X(3).                                    
002200     05  FILLER              PIC X(02) VALUE SPACES.                      
002210     05  DET-NOMINAL         PIC ZZZZ9.                                   
002220     05  FILLER              PIC X(02) VALUE SPACES.                      
002230     05  DET-VALUE           PIC Z(6).999999.                             
002240     05  FILLER              PIC X(02) VALUE SPACES.                      
002250     05  DET-STATUS          PIC X(30).                                   
002260                                                                          
002270*    THREE TRAILER LINES - READ, UPDATED, AND REJECTED - THE SAME         
002280*    SET EVERY MAINTENANCE PROGRAM IN THE SUITE CARRIES.                  
002290 01  TOT1.                                                                
002300     05  FILLER          PIC X(20) VALUE "TRANS READ..........".          
002310     05  TOT-READ            PIC ZZZ,ZZ9.                                 
002320 01  TOT2.                                                                
002330     05  FILLER          PIC X(20) VALUE "UPDATED OK..........".          
002340     05  TOT-OK              PIC ZZZ,ZZ9.                                 
002350 01  TOT3.                                                                
002360     05  FILLER          PIC X(20) VALUE "REJECTED...........".           
002370     05  TOT-REJ             PIC ZZZ,ZZ9.                                 
002380                                                                          
002390 PROCEDURE DIVISION.                                                      
002400                                                                          
002410*-----------------------------------------------------------------        
002420*    PARAGRAPH   : 0100-INITIALIZE                                        
002430*    DOES        : OPENS CURMAST INPUT AND RATEMAST I-O, ABORTING         
002440*                  THE RUN IF EITHER IS MISSING, THEN OPENS THE           
002450*                  TRANSACTION FILE AND THE REPORT.                       
002460*    WHY         : BOTH FILES MUST ALREADY EXIST AND CARRY DATA           
002470*                  FOR THIS PROGRAM TO DO ANYTHING USEFUL - UNLIKE        
002480*                  CURCAD, THERE IS NO DAY-ONE CASE HERE SINCE A          
002490*                  RATE CANNOT BE UPDATED BEFORE IT IS FIRST              
002500*                  CREATED BY RATCAD OR CURCAD.                           
002510*-----------------------------------------------------------------        
002520 0100-INITIALIZE.                                                         
002530*    FILE STATUS "35" IS THE STANDARD "FILE NOT FOUND" CODE FOR AN        
002540*    INDEXED FILE THAT SIMPLY IS NOT THERE ON DISK.                       
002550     OPEN INPUT CURMAST.                                                  
002560     IF STATUS-CURM = "35"                                                
002570        DISPLAY "CURMAST NOT FOUND - RUN ABORTED"                         
002580        STOP RUN.                                                         
002590     OPEN I-O RATEMAST.                                                   
002600*    CURMAST IS CLOSED BEFORE THE ABORT HERE SO THE RUN DOES NOT          
002610*    LEAVE AN INDEXED FILE OPEN WHEN IT STOPS.                            
002620     IF STATUS-RATM = "35"                                                
002630        DISPLAY "RATEMAST NOT FOUND - RUN ABORTED"                        
002640        CLOSE CURMAST                                                     
002650        STOP RUN.                                                         
002660     OPEN INPUT RATALTTR.                                                 
002670     OPEN OUTPUT RATALTRPT.                                               
002680                                                                          
002690*-----------------------------------------------------------------        
002700*    PARAGRAPH   : 0200-READ-TRANS                                        
002710*    DOES        : DRIVES THE MAIN TRANSACTION LOOP.                      
002720*    WHY         : THE LOOP CONDITION IS EOF-TRAN, NOT A RECORD           
002730*                  COUNT - THE TRANSACTION FILE HAS NO BUILT-IN           
002740*                  END MARKER OTHER THAN RUNNING OUT OF RECORDS.          
002750*-----------------------------------------------------------------        
002760 0200-READ-TRANS.                                                         
002770     PERFORM 0210-READ-ONE-TRANS THRU 0210-EXIT                           
002780             UNTIL EOF-TRAN.                                              
002790     GO TO 0900-TOTALS.                                                   
002800                                                                          
002810*-----------------------------------------------------------------        
002820*    PARAGRAPH   : 0210-READ-ONE-TRANS                                    
002830*    DOES        : READS ONE TRANSACTION, VALIDATES IT IN FULL,           
002840*                  AND ON SUCCESS UPDATES THE RATE.                       
002850*    WHY         : VALIDATION ALWAYS RUNS TO COMPLETION BEFORE            
002860*                  ANY DECISION IS MADE - ALL FIELD ERRORS FOR THE        
002870*                  TRANSACTION ARE COLLECTED TOGETHER (REQUEST            
002880*                  CB-0091) SO THE DESK SEES EVERYTHING WRONG WITH        
002890*                  A REJECTED TRANSACTION ON ONE PASS, NOT JUST           
002900*                  THE FIRST PROBLEM FOUND.                               
002910*-----------------------------------------------------------------        
002920 0210-READ-ONE-TRANS.                                                     
002930     READ RATALTTR AT END                                                 
002940          SET EOF-TRAN TO TRUE                                            
002950          GO TO 0210-EXIT.                                                
002960     ADD 1 TO WT-TRAN-READ                                                
002970*    DET-STATUS AND WT-ERR-CNT ARE BOTH RESET HERE SO A PRIOR             
002980*    TRANSACTION'S OUTCOME CANNOT BLEED INTO THIS ONE'S PRINT             
002990*    LINE OR ACCEPT/REJECT DECISION.                                      
003000     MOVE SPACES TO DET-STATUS                                            
003010     MOVE ZERO TO WT-ERR-CNT                                              
003020     PERFORM 0250-VALIDATE THRU 0250-EXIT.                                
003030     IF WT-ERR-CNT > ZERO                                                 
003040        PERFORM 0270-REJECT-TRANS THRU 0270-EXIT                          
003050        GO TO 0210-EXIT.                                                  
003060     PERFORM 0300-UPDATE-RATE THRU 0300-EXIT.                             
003070 0210-EXIT.                                                               
003080     EXIT.                                                                
003090                                                                          
003100*-----------------------------------------------------------------        
003110*    PARAGRAPH   : 0250-VALIDATE                                          
003120*    DOES        : CHECKS THE CODE IS PRESENT AND LETTERS ONLY,           
003130*                  BOTH AMOUNT FIELDS ARE POSITIVE, THE CURRENCY          
003140*                  EXISTS, AND A RATE IS ALREADY ON FILE FOR IT.          
003150*    WHY         : THE TWO FILE LOOKUPS ARE GUARDED BY WT-ERR-CNT         
003160*                  = ZERO SO A BLANK OR MALFORMED CODE NEVER EVEN         
003170*                  TRIES A READ AGAINST CURMAST OR RATEMAST.              
003180*-----------------------------------------------------------------        
003190 0250-VALIDATE.                                                           
003200*    THE CODE IS UPPERCASED BEFORE THE BLANK TEST EVEN RUNS - A           
003210*    CODE OF ALL SPACES SURVIVES THE CONVERTING UNCHANGED, SO THE         
003220*    ORDER OF THESE TWO STEPS DOES NOT MATTER, BUT UPPERCASING            
003230*    FIRST MATCHES THE PATTERN EVERY OTHER PROGRAM FOLLOWS.               
003240     MOVE TRAN-CUR-CODE TO WS-CODE-UC                                     
003250     INSPECT WS-CODE-UC CONVERTING                                        
003260        "abcdefghijklmnopqrstuvwxyz" TO                                   
003270        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                      
003280     IF TRAN-CUR-CODE = SPACES                                            
003290        ADD 1 TO WT-ERR-CNT                                               
003300        MOVE "CURRENCY CODE IS BLANK" TO WT-ERR-TAB (WT-ERR-CNT)          
003310     ELSE                                                                 
003320        PERFORM 0255-CHECK-LETTERS THRU 0255-EXIT.                        
003330*    BOTH AMOUNT FIELDS ARE CHECKED "NOT > ZERO" RATHER THAN              
003340*    "= ZERO" SO A NEGATIVE VALUE IS CAUGHT THE SAME AS A ZERO ONE        
003350*    - NEITHER A FREE NOMINAL NOR A NEGATIVE RATE MAKES SENSE.            
003360     IF TRAN-NOMINAL NOT > ZERO                                           
003370        ADD 1 TO WT-ERR-CNT                                               
003380        MOVE "NOMINAL MUST BE POSITIVE" TO                                
003390             WT-ERR-TAB (WT-ERR-CNT).                                     
003400     IF TRAN-VALUE NOT > ZERO                                             
003410        ADD 1 TO WT-ERR-CNT                                               
003420        MOVE "RATE VALUE MUST BE POSITIVE" TO                             
003430             WT-ERR-TAB (WT-ERR-CNT).                                     
003440*    THE CURMAST LOOKUP ONLY RUNS IF NOTHING HAS FAILED YET - NO          
003450*    POINT TESTING FOR A CURRENCY WHOSE CODE WAS ALREADY REJECTED         
003460*    AS BLANK OR NON-LETTERS.                                             
003470     IF WT-ERR-CNT = ZERO                                                 
003480        MOVE WS-CODE-UC TO CUR-CODE                                       
003490        READ CURMAST KEY IS CUR-CODE INVALID KEY                          
003500             ADD 1 TO WT-ERR-CNT                                          
003510             MOVE "CURRENCY NOT FOUND" TO                                 
003520                  WT-ERR-TAB (WT-ERR-CNT).                                
003530*    THE RATEMAST LOOKUP, LIKEWISE, ONLY RUNS IF THE CURRENCY             
003540*    ITSELF WAS FOUND - CUR-ID IS NOT MEANINGFUL OTHERWISE.               
003550     IF WT-ERR-CNT = ZERO                                                 
003560        MOVE CUR-ID TO RATE-CUR-ID                                        
003570        READ RATEMAST KEY IS RATE-CUR-ID INVALID KEY                      
003580             ADD 1 TO WT-ERR-CNT                                          
003590             MOVE "RATE NOT ON FILE" TO                                   
003600                  WT-ERR-TAB (WT-ERR-CNT).                                
003610 0250-EXIT.                                                               
003620     EXIT.                                                                
003630                                                                          
003640*-----------------------------------------------------------------        
003650*    PARAGRAPH   : 0255-CHECK-LETTERS                                     
003660*    DOES        : WALKS THE THREE BYTES OF THE UPPERCASED CODE,          
003670*                  REJECTING ON THE FIRST NON-LETTER FOUND.               
003680*    WHY         : WRITTEN AS A PERFORMED LOOP RATHER THAN THREE          
003690*                  SEPARATE IF TESTS SO THE SAME PARAGRAPH WOULD          
003700*                  STILL WORK IF THE CODE WIDTH WAS EVER WIDENED.         
003710*-----------------------------------------------------------------        
003720 0255-CHECK-LETTERS.                                                      
003730*    WT-IX IS SCRATCH FOR THIS PARAGRAPH ONLY - RESET TO 1 HERE           
003740*    EVERY TIME SO NOTHING LEFT FROM A PRIOR CALL CAN SHORT-              
003750*    CIRCUIT THE SCAN EARLY.                                              
003760     MOVE 1 TO WT-IX.                                                     
003770 0256-CHECK-ONE-CHAR.                                                     
003780*    REACHING SUBSCRIPT 4 MEANS ALL THREE BYTES PASSED THE CLASS          
003790*    TEST - THE LOOP EXITS CLEAN WITH NO ERROR ADDED.                     
003800     IF WT-IX > 3                                                         
003810        GO TO 0255-EXIT.                                                  
003820     IF WS-CODE-UC (WT-IX:1) IS NOT UC-LETTERS                            
003830        ADD 1 TO WT-ERR-CNT                                               
003840        MOVE "CODE MUST BE LETTERS ONLY" TO                               
003850             WT-ERR-TAB (WT-ERR-CNT)                                      
003860        GO TO 0255-EXIT.                                                  
003870     ADD 1 TO WT-IX                                                       
003880     GO TO 0256-CHECK-ONE-CHAR.                                           
003890 0255-EXIT.                                                               
003900     EXIT.                                                                
003910                                                                          
003920*-----------------------------------------------------------------        
003930*    PARAGRAPH   : 0270-REJECT-TRANS                                      
003940*    DOES        : PRINTS A DETAIL LINE FOR A REJECTED UPDATE,            
003950*                  SHOWING ONLY THE FIRST ERROR FOUND.                    
003960*    WHY         : THE TRANSACTION'S OWN FIELDS ARE PRINTED HERE          
003970*                  RATHER THAN WHATEVER MAY BE SITTING IN                 
003980*                  RATEMAST'S RECORD AREA - A REJECTED TRANSACTION        
003990*                  NEVER TOUCHED THE RATE AT ALL, SO THE ONLY             
004000*                  VALUES WORTH SHOWING ARE WHATEVER WAS KEYED ON         
004010*                  THE INPUT CARD ITSELF.                                 
004020*-----------------------------------------------------------------        
004030 0270-REJECT-TRANS.                                                       
004040     ADD 1 TO WT-TRAN-REJ                                                 
004050*    ONLY THE FIRST ERROR IN WT-ERR-TAB IS PRINTED - DET-STATUS           
004060*    HAS ROOM FOR ONE MESSAGE, NOT ALL FIVE POSSIBLE ENTRIES, SO          
004070*    THE DESK SEES THE FIRST PROBLEM, CORRECTS THE CARD, AND              
004080*    RERUNS IF A SECOND PROBLEM WAS ALSO PRESENT.                         
004090     MOVE TRAN-CUR-CODE TO DET-CODE                                       
004100     MOVE TRAN-NOMINAL TO DET-NOMINAL                                     
004110     MOVE TRAN-VALUE TO DET-VALUE                                         
004120     MOVE WT-ERR-TAB (1) TO DET-STATUS                                    
004130     PERFORM 0800-PRINT-DETAIL THRU 0800-EXIT.                            
004140 0270-EXIT.                                                               
004150     EXIT.                                                                
004160                                                                          
004170*-----------------------------------------------------------------        
004180*    PARAGRAPH   : 0300-UPDATE-RATE                                       
004190*    DOES        : MOVES THE NEW NOMINAL AND RATE VALUE ONTO THE          
004200*                  RATE ROW LEFT POSITIONED BY 0250-VALIDATE'S            
004210*                  RATEMAST READ, AND REWRITES IT.                        
004220*    WHY         : BOTH FIELDS ARE MOVED UNCONDITIONALLY WITH NO          
004230*                  "NO CHANGE" DETECTION - A TRANSACTION THAT             
004240*                  HAPPENS TO CARRY THE SAME VALUES ALREADY ON            
004250*                  FILE IS STILL TREATED AS A NORMAL UPDATE.              
004260*-----------------------------------------------------------------        
004270 0300-UPDATE-RATE.                                                        
004280     MOVE TRAN-NOMINAL TO RATE-NOMINAL                                    
004290     MOVE TRAN-VALUE TO RATE-VALUE                                        
004300*    AN INVALID KEY HERE IS NOT EXPECTED IN NORMAL RUNNING - THE          
004310*    RATE ROW WAS JUST READ SUCCESSFULLY IN 0250-VALIDATE - BUT           
004320*    THE BRANCH IS STILL CODED IN CASE THE REWRITE FAILS FOR A            
004330*    REASON THE EARLIER READ NEVER LOOKED AT.                             
004340     REWRITE REG-RATEMAST                                                 
004350         INVALID KEY                                                      
004360            ADD 1 TO WT-TRAN-REJ                                          
004370            MOVE "RATE REWRITE ERROR" TO DET-STATUS                       
004380         NOT INVALID KEY                                                  
004390            ADD 1 TO WT-TRAN-OK                                           
004400            MOVE "RATE UPDATED" TO DET-STATUS.                            
004410     MOVE WS-CODE-UC TO DET-CODE                                          
004420     MOVE RATE-NOMINAL TO DET-NOMINAL                                     
004430     MOVE RATE-VALUE TO DET-VALUE                                         
004440     PERFORM 0800-PRINT-DETAIL THRU 0800-EXIT.                            
004450 0300-EXIT.                                                               
004460     EXIT.                                                                
004470                                                                          
004480*-----------------------------------------------------------------        
004490*    PARAGRAPH   : 0800-PRINT-DETAIL                                      
004500*    DOES        : WRITES ONE DETAIL LINE, BREAKING TO A NEW PAGE         
004510*                  FIRST IF THE CURRENT PAGE IS FULL.                     
004520*    WHY         : SHARED BY BOTH THE REJECT PATH AND THE UPDATE          
004530*                  PATH - DET1 IS LOADED DIFFERENTLY BY EACH              
004540*                  CALLER, BUT THE PAGE-BREAK AND WRITE LOGIC             
004550*                  ITSELF DOES NOT CARE WHICH ONE FILLED IT IN.           
004560*-----------------------------------------------------------------        
004570 0800-PRINT-DETAIL.                                                       
004580*    THE 54-LINE THRESHOLD MATCHES EVERY OTHER REPORT PROGRAM IN          
004590*    THE SUITE, LEAVING ROOM ON A 66-LINE FORM FOR THE HEADING            
004600*    LINES AND SOME MARGIN AT THE BOTTOM.                                 
004610     IF WT-LINES-PAGE > 54                                                
004620        PERFORM 0850-PRINT-HEADING THRU 0850-EXIT.                        
004630     WRITE REG-RATALTRPT FROM DET1 AFTER 1.                               
004640     ADD 1 TO WT-LINES-PAGE.                                              
004650 0800-EXIT.                                                               
004660     EXIT.                                                                
004670                                                                          
004680*-----------------------------------------------------------------        
004690*    PARAGRAPH   : 0850-PRINT-HEADING                                     
004700*    DOES        : ADVANCES TO A NEW FORM, BUMPS THE PAGE NUMBER,         
004710*                  REPRINTS THE TWO HEADING LINES.                        
004720*-----------------------------------------------------------------        
004730 0850-PRINT-HEADING.                                                      
004740*    WT-PAGE-NO STARTS AT ZERO AND IS BUMPED BEFORE THE MOVE, SO          
004750*    THE FIRST PAGE OF EVERY RUN IS NUMBERED "1", NOT "0".                
004760     ADD 1 TO WT-PAGE-NO                                                  
004770     MOVE WT-PAGE-NO TO PAG-HDG1                                          
004780*    AFTER PAGE ON HDG1 SKIPS TO A NEW FORM - AFTER 2 ON HDG2             
004790*    LEAVES ONE BLANK LINE BETWEEN THE TWO HEADING LINES.                 
004800     WRITE REG-RATALTRPT FROM HDG1 AFTER PAGE                             
004810     WRITE REG-RATALTRPT FROM HDG2 AFTER 2                                
004820*    WT-LINES-PAGE IS RESET TO 6, NOT ZERO, TO ACCOUNT FOR THE TWO        
004830*    HEADING LINES JUST WRITTEN PLUS THE USUAL TOP MARGIN.                
004840     MOVE 6 TO WT-LINES-PAGE.                                             
004850 0850-EXIT.                                                               
004860     EXIT.                                                                
004870                                                                          
004880*-----------------------------------------------------------------        
004890*    PARAGRAPH   : 0900-TOTALS                                            
004900*    DOES        : PRINTS THE THREE TRAILER LINES, WARNS ON               
004910*                  RERUN, CLOSES ALL FOUR FILES.                          
004920*    WHY         : A RERUN OF THIS PROGRAM SIMPLY REWRITES THE            
004930*                  SAME RATES A SECOND TIME WITH THE SAME VALUES -        
004940*                  HARMLESS, BUT THE SAME CONSOLE WARNING IS STILL        
004950*                  CARRIED HERE FOR CONSISTENCY WITH EVERY OTHER          
004960*                  TRAILER PARAGRAPH IN THE SUITE.                        
004970*-----------------------------------------------------------------        
004980 0900-TOTALS.                                                             
004990*    ALL THREE COUNTERS ARE MOVED TO THEIR EDITED FIELDS TOGETHER,        
005000*    JUST BEFORE THE THREE TRAILER LINES ARE WRITTEN.  TOT-READ           
005010*    SHOULD ALWAYS EQUAL TOT-OK PLUS TOT-REJ - A QUICK EYEBALL            
005020*    CHECK THE DESK CAN DO ON THE PRINTED REPORT WITHOUT A                
005030*    CALCULATOR.                                                          
005040     MOVE WT-TRAN-READ TO TOT-READ                                        
005050     MOVE WT-TRAN-OK TO TOT-OK                                            
005060     MOVE WT-TRAN-REJ TO TOT-REJ                                          
005070     WRITE REG-RATALTRPT FROM TOT1 AFTER 2.                               
005080     WRITE REG-RATALTRPT FROM TOT2 AFTER 1.                               
005090     WRITE REG-RATALTRPT FROM TOT3 AFTER 1.                               
005100     IF RERUN-REQUESTED                                                   
005110        DISPLAY "RERUN MODE - TOTALS MAY OVERLAP A PRIOR RUN".            
005120*    ALL FOUR FILES ARE CLOSED TOGETHER HERE AT THE VERY END OF           
005130*    THE RUN.                                                             
005140     CLOSE CURMAST RATEMAST RATALTTR RATALTRPT.                           
005150     STOP RUN.                                                            
