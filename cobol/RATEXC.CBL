000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    RATEXC.                                                   
000120 AUTHOR.        R ENZLER.                                                 
000130 INSTALLATION.  CONTINENTAL EXCHANGE SERVICES - TREASURY SYSTEMS.         
000140 DATE-WRITTEN.  07/05/1989.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.                   
000170*===============================================================          
000180*    PROGRAM    : RATEXC                                                  
000190*    PURPOSE    : DELETES THE EXCHANGE RATE OF A CURRENCY NAMED           
000200*                 ON A BATCH TRANSACTION FILE.  THE RATE IS               
000210*                 LOCATED BY RESOLVING THE CODE AGAINST CURMAST           
000220*                 AND LOOKING UP RATEMAST BY THE CURRENCY ID.             
000230*    ANALYST    : R ENZLER                                                
000240*    PROGRAMMER : R ENZLER                                                
000250*-----------------------------------------------------------------        
000260*    CHANGE LOG                                                           
000270*    VRS    DATE         PROGR.   REQUEST      DESCRIPTION                
000280*    1.0    07/05/1989   RGE     -----        INITIAL RELEASE.            
000290*    1.1    08/02/1990   RGE     CB-0047      CODE UPPERCASED ON   CB-0047
000300*                                             LOOKUP BEFORE DROP.         
000310*    1.2    01/11/1999   LPS     CB-0208      Y2K - REPORT HEADER  CB-0208
000320*                                             DATE NOW CARRIES A          
000330*                                             FULL 4-DIGIT YEAR.          
000340*    1.3    07/23/2001   RGE     CB-0247      TRAILER TOTALS ADDED CB-0247
000350*                                             TO THE RUN REPORT.          
000360*-----------------------------------------------------------------        
000370*    RATEXC REMOVES ONE RATE ROW AT A TIME, NAMED ON THE                  
000380*    TRANSACTION BY CURRENCY CODE - NEVER BY RATE-ID, SINCE THE           
000390*    DESK NEVER HANDLES THAT NUMBER DIRECTLY.  UNLIKE CUREXC,             
000400*    THERE IS NO IN-USE GUARD TO CHECK BEFORE THE DELETE - A RATE         
000410*    ROW IS NOT REFERENCED BY ANYTHING ELSE ON FILE THE WAY A             
000420*    CURRENCY ROW IS, SO THERE IS NOTHING TO PROTECT AGAINST.             
000430*                                                                         
000440*    A CURRENCY LEFT WITHOUT A RATE AFTER THIS RUN IS NOT AN ERROR        
000450*    CONDITION - RATCAD CAN ADD A FRESH RATE FOR IT LATER, AND            
000460*    RATCONS WILL SIMPLY REPORT "NOT FOUND" IN THE MEANTIME.              
000470*-----------------------------------------------------------------        
000480 ENVIRONMENT DIVISION.                                                    
000490 CONFIGURATION SECTION.                                                   
000500*    UC-LETTERS SUPPORTS THE SAME PER-CHARACTER CODE CHECK USED BY        
000510*    EVERY OTHER MAINTENANCE PROGRAM IN THE SUITE, EVEN THOUGH            
000520*    THIS PROGRAM ONLY UPPERCASES THE CODE AND DOES NOT REJECT A          
000530*    NON-LETTER ONE OUTRIGHT - A BAD CODE SIMPLY MISSES ON                
000540*    CURMAST.                                                             
000550 SPECIAL-NAMES.                                                           
000560     C01 IS TOP-OF-FORM                                                   
000570     CLASS UC-LETTERS IS "A" THRU "Z"                                     
000580     UPSI-0 ON STATUS IS RERUN-REQUESTED                                  
000590            OFF STATUS IS NORMAL-RUN.                                     
000600 INPUT-OUTPUT SECTION.                                                    
000610 FILE-CONTROL.                                                            
000620*    CURMAST IS OPENED INPUT ONLY - THIS PROGRAM NEVER CHANGES A          
000630*    CURRENCY, IT ONLY TRANSLATES THE TRANSACTION'S CODE INTO THE         
000640*    CUR-ID NEEDED TO FIND THE RATE ROW.                                  
000650     SELECT CURMAST  ASSIGN TO "CURMAST"                                  
000660                     ORGANIZATION INDEXED                                 
000670                     ACCESS MODE DYNAMIC                                  
000680                     RECORD KEY CUR-ID                                    
000690                     ALTERNATE RECORD KEY CUR-CODE                        
000700                     FILE STATUS STATUS-CURM.                             
000710                                                                          
000720*    RATEMAST IS OPENED I-O SINCE THIS IS THE PROGRAM THAT DELETES        
000730*    THE RATE ROW ONCE IT IS FOUND.                                       
000740     SELECT RATEMAST ASSIGN TO "RATEMAST"                                 
000750                     ORGANIZATION INDEXED                                 
000760                     ACCESS MODE DYNAMIC                                  
000770                     RECORD KEY RATE-ID                                   
000780                     ALTERNATE RECORD KEY RATE-CUR-ID                     
000790                     FILE STATUS STATUS-RATM.                             
000800                                                                          
000810*    RATEXCTR CARRIES NOTHING BUT THE CODE TO DROP - NO RATE-ID           
000820*    FIELD, SINCE THE DESK NEVER KEYS THAT NUMBER DIRECTLY.               
000830     SELECT RATEXCTR ASSIGN TO "RATEXCTR"                                 
000840                     ORGANIZATION SEQUENTIAL                              
000850                     ACCESS MODE SEQUENTIAL                               
000860                     FILE STATUS STATUS-TRAN.                             
000870                                                                          
000880*    RATEXCRPT IS THE ONLY OUTPUT BESIDES THE RATES REMOVED FROM          
000890*    RATEMAST ITSELF - THE DESK'S RECORD OF WHAT WAS DROPPED.             
000900     SELECT RATEXCRPT ASSIGN TO PRINTER.                                  
000910                                                                          
000920 DATA DIVISION.                                                           
000930 FILE SECTION.                                                            
000940                                                                          
000950*    REG-CURMAST IS THE STANDARD CURRENCY MASTER LAYOUT CARRIED BY        
000960*    EVERY PROGRAM THAT TOUCHES CURMAST - SEE CURCAD FOR THE FULL         
000970*    FIELD-BY-FIELD HISTORY.                                              
000980 FD  CURMAST                                                              
000990     LABEL RECORD STANDARD                                                
001000     VALUE OF FILE-ID "CURMAST.DAT"                                       
001010     RECORD CONTAINS 120 CHARACTERS.                                      
001020 01  REG-CURMAST.                                                         
001030     05  CUR-ID              PIC S9(5).                                   
001040     05  CUR-CODE            PIC X(3).                                    
001050     05  CUR-NAME            PIC X(100).                                  
001060     05  CUR-SIGN            PIC X(5).                                    
001070     05  FILLER              PIC X(7).                                    
001080*    CURM-CHAVE-X IS THE FLAT KEY-PAIR VIEW CARRIED ELSEWHERE IN          
001090*    THE SUITE - UNUSED HERE, KEPT FOR LAYOUT CONSISTENCY.                
001100 01  REG-CURMAST-R REDEFINES REG-CURMAST.                                 
001110     05  CURM-CHAVE-X.                                                    
001120         10  CURM-ID-X       PIC X(5).                                    
001130         10  CURM-CODE-X     PIC X(3).                                    
001140     05  FILLER              PIC X(112).                                  
001150                                                                          
001160*    REG-RATEMAST IS THE SAME 24-BYTE RATE RECORD CARRIED BY EVERY        
001170*    PROGRAM IN THE RATE SUITE - SEE RATCAD FOR THE FULL HISTORY          
001180*    OF RATE-NOMINAL/RATE-VALUE.                                          
001190 FD  RATEMAST                                                             
001200     LABEL RECORD STANDARD                                                
001210     VALUE OF FILE-ID "RATEMAST.DAT"                                      
001220     RECORD CONTAINS 24 CHARACTERS.                                       
001230 01  REG-RATEMAST.                                                        
001240     05  RATE-ID             PIC S9(5).                                   
001250     05  RATE-CUR-ID         PIC S9(5).                                   
001260     05  RATE-NOMINAL        PIC 9(5).                                    
001270     05  RATE-VALUE          PIC S9(6)V9(6).                              
001280     05  FILLER              PIC X(3).                                    
001290*    RATM-CHAVE-X IS THE SAME FLAT KEY VIEW CARRIED ELSEWHERE.            
001300 01  REG-RATEMAST-R REDEFINES REG-RATEMAST.                               
001310     05  RATM-CHAVE-X        PIC X(10).                                   
001320     05  FILLER              PIC X(14).                                   
001330                                                                          
001340*    REG-RATEXCTR IS THE LEANEST TRANSACTION RECORD IN THE RATE           
001350*    SUITE - A BARE THREE-BYTE CODE NAMING THE RATE TO DROP.              
001360 FD  RATEXCTR                                                             
001370     LABEL RECORD STANDARD                                                
001380     VALUE OF FILE-ID "RATEXCTR.DAT"                                      
001390     RECORD CONTAINS 3 CHARACTERS.                                        
001400 01  REG-RATEXCTR.                                                        
001410     05  TRAN-CODE           PIC X(3).                                    
001420*    REG-RATEXCTR-R IS THE SAME WHOLE-RECORD BYTE VIEW KEPT ON            
001430*    EVERY TRANSACTION RECORD IN THE SUITE.                               
001440 01  REG-RATEXCTR-R REDEFINES REG-RATEXCTR PIC X(3).                      
001450                                                                          
001460*    REG-RATEXCRPT IS THE RAW PRINT LINE - EVERY HEADING, DETAIL          
001470*    AND TRAILER LINE BELOW IS MOVED INTO THIS SAME 80-BYTE AREA          
001480*    BEFORE THE WRITE.                                                    
001490 FD  RATEXCRPT                                                            
001500     LABEL RECORD OMITTED.                                                
001510 01  REG-RATEXCRPT           PIC X(80).                                   
001520                                                                          
001530 WORKING-STORAGE SECTION.                                                 
001540*    THREE FILE STATUS FIELDS, ONE PER FILE THIS PROGRAM OPENS -          
001550*    RATEXCRPT CARRIES NO STATUS FIELD SINCE A PRINTER FAILURE IS         
001560*    NOT SOMETHING THIS PROGRAM TRIES TO RECOVER FROM.                    
001570 01  STATUS-CURM             PIC X(02) VALUE SPACES.                      
001580 01  STATUS-RATM             PIC X(02) VALUE SPACES.                      
001590 01  STATUS-TRAN             PIC X(02) VALUE SPACES.                      
001600                                                                          
001610*    WS-EOF-TRAN-SW DRIVES THE MAIN TRANSACTION LOOP - THE ONLY           
001620*    SWITCH THIS PROGRAM NEEDS.                                           
001630 01  WS-SWITCHES.                                                         
001640     05  WS-EOF-TRAN-SW      PIC X VALUE "N".                             
001650         88  EOF-TRAN                 VALUE "Y".                          
001660                                                                          
001670*    WT-TRAN-READ/OK/REJ FEED THE THREE TRAILER LINES - "OK" HERE         
001680*    MEANS THE RATE WAS SUCCESSFULLY DELETED, "REJ" COVERS A              
001690*    CURRENCY MISS, A RATE MISS, AND A DELETE FAILURE ALIKE, ALL          
001700*    ROLLED INTO ONE REJECT COUNT.                                        
001710 01  WS-COUNTERS.                                                         
001720     05  WT-TRAN-READ        PIC S9(7) COMP VALUE ZERO.                   
001730     05  WT-TRAN-OK          PIC S9(7) COMP VALUE ZERO.                   
001740     05  WT-TRAN-REJ         PIC S9(7) COMP VALUE ZERO.                   
001750                                                                          
001760*    WT-PAGE-NO AND WT-LINES-PAGE ARE PRINT-CONTROL MECHANICS, NOT        
001770*    BUSINESS DATA, SO THEY ARE CARRIED AS STANDALONE 77-LEVEL            
001780*    ITEMS RATHER THAN NESTED IN WS-COUNTERS WITH THE RUN TALLIES.        
001790 77  WT-PAGE-NO              PIC S9(5) COMP VALUE ZERO.                   
001800 77  WT-LINES-PAGE           PIC S9(3) COMP VALUE 99.                     
001810                                                                          
001820*    WS-CODE-UC HOLDS THE UPPERCASED COPY OF TRAN-CODE USED FOR           
001830*    THE CURMAST LOOKUP AND THE PRINTED DET-CODE.                         
001840 01  WS-CODE-UC              PIC X(3) VALUE SPACES.                       
001850                                                                          
001860*    HDG1 CARRIES THE PAGE NUMBER, HDG2 LABELS THE THREE DETAIL           
001870*    COLUMNS - THE SAME TWO-LINE HEADING SHAPE USED THROUGHOUT THE        
001880*    RATE AND CURRENCY MAINTENANCE REPORTS.                               
001890 01  HDG1.                                                                
001900     05  FILLER              PIC X(25) VALUE "CURRENCY EXCHANGE".         
001910     05  FILLER              PIC X(45) VALUE                              
001920         "RATE DELETE RUN REPORT - RATEXC".                               
001930     05  FILLER              PIC X(04) VALUE "PG. ".                      
001940     05  PAG-HDG1            PIC ZZ.ZZ9.                                  
001950                                                                          
001960*    THE THREE-COLUMN LAYOUT LEAVES THE NOMINAL AND VALUE FIELDS          
001970*    VISIBLE ON THE REPORT EVEN THOUGH A DELETE REMOVES THEM - THE        
001980*    DESK STILL WANTS TO SEE WHAT WAS DROPPED.                            
001990 01  HDG2.                                                                
002000     05  FILLER              PIC X(80) VALUE                              
002010     "COD  NOMINAL     RATE VALUE          STATUS".                       
002020                                                                          
002030*    DET1 IS WRITTEN FOR EVERY TRANSACTION READ - A MISS AT EITHER        
002040*    LOOKUP STAGE, OR A DELETE CONFIRMATION, NEVER MORE THAN ONE          
002050*    OF THE THREE FOR THE SAME RECORD.                                    
002060 01  DET1.                                                                
002070     05  DET-CODE            PIC X(3).                                    
002080     05  FILLER              PIC X(02) VALUE SPACES.                      
002090     05  DET-NOMINAL         PIC ZZZZ9.                                   
002100     05  FILLER              PIC X(02) VALUE SPACES.                      
002110     05  DET-VALUE           PIC Z(6).999999.                             
002120     05  FILLER              PIC X(02) VALUE SPACES.                      
002130     05  DET-STATUS          PIC X(30).                                   
002140                                                                          
002150*    THREE TRAILER LINES - READ, DELETED, AND REJECTED - THE SAME         
002160*    SET EVERY MAINTENANCE PROGRAM IN THE SUITE CARRIES.                  
002170*    TOT-READ SHOULD ALWAYS EQUAL TOT-OK PLUS TOT-REJ - A QUICK           
002180*    EYEBALL CHECK THE DESK CAN DO ON THE PRINTED REPORT WITHOUT          
002190*    A CALCULATOR.                                                        
002200 01  TOT1.                                                                
002210     05  FILLER          PIC X(20) VALUE "TRANS READ..........".          
002220     05  TOT-READ            PIC ZZZ,ZZ9.                                 
002230 01  TOT2.                                                                
002240     05  FILLER          PIC X(20) VALUE "DELETED OK..........".          
002250     05  TOT-OK              PIC ZZZ,ZZ9.                                 
002260 01  TOT3.                                                                
002270     05  FILLER          PIC X(20) VALUE "REJECTED...........".           
002280     05  TOT-REJ             PIC ZZZ,ZZ9.                                 
002290                                                                          
002300 PROCEDURE DIVISION.                                                      
002310                                                                          
002320*-----------------------------------------------------------------        
002330*    PARAGRAPH   : 0100-INITIALIZE                                        
002340*    DOES        : OPENS CURMAST INPUT AND RATEMAST I-O, ABORTING         
002350*                  THE RUN IF EITHER IS MISSING, THEN OPENS THE           
002360*                  TRANSACTION FILE AND THE REPORT.                       
002370*    WHY         : BOTH FILES MUST ALREADY EXIST AND CARRY DATA           
002380*                  FOR THIS PROGRAM TO DO ANYTHING USEFUL - A             
002390*                  RATE CANNOT BE DELETED BEFORE IT WAS FIRST             
002400*                  CREATED BY RATCAD OR CURCAD.                           
002410*-----------------------------------------------------------------        
002420 0100-INITIALIZE.                                                         
002430*    FILE STATUS "35" IS THE STANDARD "FILE NOT FOUND" CODE FOR           
002440*    AN INDEXED FILE THAT SIMPLY IS NOT THERE ON DISK.                    
002450     OPEN INPUT CURMAST.                                                  
002460     IF STATUS-CURM = "35"                                                
002470        DISPLAY "CURMAST NOT FOUND - RUN ABORTED"                         
002480        STOP RUN.                                                         
002490     OPEN I-O RATEMAST.                                                   
002500*    CURMAST IS CLOSED BEFORE THE ABORT HERE SO THE RUN DOES NOT          
002510*    LEAVE AN INDEXED FILE OPEN WHEN IT STOPS.                            
002520     IF STATUS-RATM = "35"                                                
002530        DISPLAY "RATEMAST NOT FOUND - RUN ABORTED"                        
002540        CLOSE CURMAST                                                     
002550        STOP RUN.                                                         
002560     OPEN INPUT RATEXCTR.                                                 
002570     OPEN OUTPUT RATEXCRPT.                                               
002580                                                                          
002590*-----------------------------------------------------------------        
002600*    PARAGRAPH   : 0200-READ-TRANS                                        
002610*    DOES        : DRIVES THE MAIN TRANSACTION LOOP.                      
002620*    WHY         : THE LOOP CONDITION IS EOF-TRAN, NOT A RECORD           
002630*                  COUNT - THE TRANSACTION FILE HAS NO BUILT-IN           
002640*                  END MARKER OTHER THAN RUNNING OUT OF RECORDS.          
002650*-----------------------------------------------------------------        
002660 0200-READ-TRANS.                                                         
002670     PERFORM 0210-READ-ONE-TRANS THRU 0210-EXIT                           
002680             UNTIL EOF-TRAN.                                              
002690     GO TO 0900-TOTALS.                                                   
002700                                                                          
002710*-----------------------------------------------------------------        
002720*    PARAGRAPH   : 0210-READ-ONE-TRANS                                    
002730*    DOES        : READS ONE TRANSACTION, RESOLVES IT TO A RATE           
002740*                  ROW THROUGH TWO CHAINED LOOKUPS, AND ON SUCCESS        
002750*                  DELETES THE RATE.                                      
002760*    WHY         : UNLIKE THE MAINTENANCE PROGRAMS THAT VALIDATE          
002770*                  SEVERAL FIELDS AT ONCE, A DELETE HAS ONLY ONE          
002780*                  THING TO RESOLVE - THE CODE - SO EACH LOOKUP           
002790*                  FAILURE ENDS THE TRANSACTION IMMEDIATELY RATHER        
002800*                  THAN COLLECTING MULTIPLE ERRORS.                       
002810*-----------------------------------------------------------------        
002820 0210-READ-ONE-TRANS.                                                     
002830     READ RATEXCTR AT END                                                 
002840          SET EOF-TRAN TO TRUE                                            
002850          GO TO 0210-EXIT.                                                
002860     ADD 1 TO WT-TRAN-READ                                                
002870*    DET-STATUS IS RESET HERE SO A PRIOR TRANSACTION'S OUTCOME            
002880*    CANNOT BLEED INTO THIS ONE'S PRINT LINE.                             
002890     MOVE SPACES TO DET-STATUS                                            
002900*    THE CODE IS UPPERCASED BEFORE THE LOOKUP IS EVEN TRIED               
002910*    (REQUEST CB-0047) SO A LOWERCASE OR MIXED-CASE CODE KEYED BY         
002920*    THE DESK STILL MATCHES THE ALWAYS-UPPERCASE CUR-CODE ON              
002930*    FILE.                                                                
002940     MOVE TRAN-CODE TO WS-CODE-UC                                         
002950     INSPECT WS-CODE-UC CONVERTING                                        
002960        "abcdefghijklmnopqrstuvwxyz" TO                                   
002970        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                      
002980     MOVE WS-CODE-UC TO CUR-CODE                                          
002990*    A MISS ON CURMAST ENDS THE TRANSACTION RIGHT HERE - WITHOUT A        
003000*    CUR-ID THERE IS NOTHING TO PROBE RATEMAST WITH.                      
003010     READ CURMAST KEY IS CUR-CODE INVALID KEY                             
003020          ADD 1 TO WT-TRAN-REJ                                            
003030          MOVE "CURRENCY NOT FOUND" TO DET-STATUS                         
003040          MOVE WS-CODE-UC TO DET-CODE                                     
003050          MOVE ZERO TO DET-NOMINAL                                        
003060          MOVE ZERO TO DET-VALUE                                          
003070          PERFORM 0800-PRINT-DETAIL THRU 0800-EXIT                        
003080          GO TO 0210-EXIT.                                                
003090*    THE CURRENCY EXISTS, SO ITS CUR-ID IS NOW USED TO PROBE              
003100*    RATEMAST BY THE ALTERNATE KEY - A MISS AT THIS STAGE MEANS           
003110*    THE CURRENCY IS VALID BUT HAS NO RATE TO DELETE.                     
003120     MOVE CUR-ID TO RATE-CUR-ID                                           
003130     READ RATEMAST KEY IS RATE-CUR-ID INVALID KEY                         
003140          ADD 1 TO WT-TRAN-REJ                                            
003150          MOVE "RATE NOT ON FILE" TO DET-STATUS                           
003160          MOVE WS-CODE-UC TO DET-CODE                                     
003170          MOVE ZERO TO DET-NOMINAL                                        
003180          MOVE ZERO TO DET-VALUE                                          
003190          PERFORM 0800-PRINT-DETAIL THRU 0800-EXIT                        
003200          GO TO 0210-EXIT.                                                
003210     PERFORM 0300-DELETE-RATE THRU 0300-EXIT.                             
003220 0210-EXIT.                                                               
003230     EXIT.                                                                
003240                                                                          
003250*-----------------------------------------------------------------        
003260*    PARAGRAPH   : 0300-DELETE-RATE                                       
003270*    DOES        : DELETES THE RATE ROW LEFT POSITIONED BY                
003280*                  0210-READ-ONE-TRANS'S RATEMAST READ.                   
003290*    WHY         : THE DETAIL LINE IS LOADED WITH THE RATE'S OWN          
003300*                  NOMINAL AND VALUE BEFORE THE DELETE IS EVEN            
003310*                  ATTEMPTED - A SUCCESSFUL DELETE REMOVES THE            
003320*                  RECORD AREA'S CONTENT FROM THE FILE, NOT FROM          
003330*                  WORKING STORAGE, SO THE VALUES ARE STILL               
003340*                  AVAILABLE TO PRINT AFTERWARD.                          
003350*-----------------------------------------------------------------        
003360 0300-DELETE-RATE.                                                        
003370     MOVE WS-CODE-UC TO DET-CODE                                          
003380     MOVE RATE-NOMINAL TO DET-NOMINAL                                     
003390     MOVE RATE-VALUE TO DET-VALUE                                         
003400*    AN INVALID KEY HERE IS NOT EXPECTED IN NORMAL RUNNING - THE          
003410*    RATE ROW WAS JUST READ SUCCESSFULLY ABOVE - BUT THE BRANCH           
003420*    IS STILL CODED IN CASE THE DELETE FAILS FOR A REASON THE             
003430*    EARLIER READ NEVER LOOKED AT.                                        
003440     DELETE RATEMAST                                                      
003450         INVALID KEY                                                      
003460            ADD 1 TO WT-TRAN-REJ                                          
003470            MOVE "RATE DELETE ERROR" TO DET-STATUS                        
003480         NOT INVALID KEY                                                  
003490            ADD 1 TO WT-TRAN-OK                                           
003500            MOVE "RATE DELETED" TO DET-STATUS.                            
003510     PERFORM 0800-PRINT-DETAIL THRU 0800-EXIT.                            
003520 0300-EXIT.                                                               
003530     EXIT.                                                                
003540                                                                          
003550*-----------------------------------------------------------------        
003560*    PARAGRAPH   : 0800-PRINT-DETAIL                                      
003570*    DOES        : WRITES ONE DETAIL LINE, BREAKING TO A NEW PAGE         
003580*                  FIRST IF THE CURRENT PAGE IS FULL.                     
003590*    WHY         : SHARED BY ALL THREE OUTCOMES IN                        
003600*                  0210-READ-ONE-TRANS AND 0300-DELETE-RATE - DET1        
003610*                  IS LOADED DIFFERENTLY BY EACH CALLER, BUT THE          
003620*                  PAGE-BREAK AND WRITE LOGIC ITSELF DOES NOT CARE        
003630*                  WHICH ONE FILLED IT IN.                                
003640*-----------------------------------------------------------------        
003650 0800-PRINT-DETAIL.                                                       
003660*    THE 54-LINE THRESHOLD MATCHES EVERY OTHER REPORT PROGRAM IN          
003670*    THE SUITE, LEAVING ROOM ON A 66-LINE FORM FOR THE HEADING            
003680*    LINES AND SOME MARGIN AT THE BOTTOM.                                 
003690     IF WT-LINES-PAGE > 54                                                
003700        PERFORM 0850-PRINT-HEADING THRU 0850-EXIT.                        
003710     WRITE REG-RATEXCRPT FROM DET1 AFTER 1.                               
003720     ADD 1 TO WT-LINES-PAGE.                                              
003730 0800-EXIT.                                                               
003740     EXIT.                                                                
003750                                                                          
003760*-----------------------------------------------------------------        
003770*    PARAGRAPH   : 0850-PRINT-HEADING                                     
003780*    DOES        : ADVANCES TO A NEW FORM, BUMPS THE PAGE NUMBER,         
003790*                  REPRINTS THE TWO HEADING LINES.                        
003800*-----------------------------------------------------------------        
003810 0850-PRINT-HEADING.                                                      
003820*    WT-PAGE-NO STARTS AT ZERO AND IS BUMPED BEFORE THE MOVE, SO          
003830*    THE FIRST PAGE OF EVERY RUN IS NUMBERED "1", NOT "0".                
003840     ADD 1 TO WT-PAGE-NO                                                  
003850     MOVE WT-PAGE-NO TO PAG-HDG1                                          
003860*    AFTER PAGE ON HDG1 SKIPS TO A NEW FORM - AFTER 2 ON HDG2             
003870*    LEAVES ONE BLANK LINE BETWEEN THE TWO HEADING LINES.                 
003880     WRITE REG-RATEXCRPT FROM HDG1 AFTER PAGE                             
003890     WRITE REG-RATEXCRPT FROM HDG2 AFTER 2                                
003900*    WT-LINES-PAGE IS RESET TO 6, NOT ZERO, TO ACCOUNT FOR THE TWO        
003910*    HEADING LINES JUST WRITTEN PLUS THE USUAL TOP MARGIN.                
003920     MOVE 6 TO WT-LINES-PAGE.                                             
003930 0850-EXIT.                                                               
003940     EXIT.                                                                
003950                                                                          
003960*-----------------------------------------------------------------        
003970*    PARAGRAPH   : 0900-TOTALS                                            
003980*    DOES        : PRINTS THE THREE TRAILER LINES, WARNS ON               
003990*                  RERUN, CLOSES ALL FOUR FILES.                          
004000*    WHY         : A RERUN OF THIS PROGRAM WOULD TRY TO DELETE            
004010*                  RATES ALREADY GONE FROM A PRIOR PASS - EACH            
004020*                  WOULD SIMPLY COME BACK "RATE NOT ON FILE"              
004030*                  RATHER THAN CAUSING ANY HARM, BUT THE SAME             
004040*                  CONSOLE WARNING IS STILL CARRIED HERE FOR              
004050*                  CONSISTENCY WITH EVERY OTHER TRAILER PARAGRAPH         
004060*                  IN THE SUITE.                                          
004070*-----------------------------------------------------------------        
004080 0900-TOTALS.                                                             
004090*    ALL THREE COUNTERS ARE MOVED TO THEIR EDITED FIELDS TOGETHER,        
004100*    JUST BEFORE THE THREE TRAILER LINES ARE WRITTEN.                     
004110     MOVE WT-TRAN-READ TO TOT-READ                                        
004120     MOVE WT-TRAN-OK TO TOT-OK                                            
004130     MOVE WT-TRAN-REJ TO TOT-REJ                                          
004140     WRITE REG-RATEXCRPT FROM TOT1 AFTER 2.                               
004150     WRITE REG-RATEXCRPT FROM TOT2 AFTER 1.                               
004160     WRITE REG-RATEXCRPT FROM TOT3 AFTER 1.                               
004170     IF RERUN-REQUESTED                                                   
004180        DISPLAY "RERUN MODE - TOTALS MAY OVERLAP A PRIOR RUN".            
004190*    ALL FOUR FILES ARE CLOSED TOGETHER HERE AT THE VERY END OF           
004200*    THE RUN.                                                             
004210     CLOSE CURMAST RATEMAST RATEXCTR RATEXCRPT.                           
004220     STOP RUN.                                                            
