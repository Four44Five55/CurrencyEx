000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    RATRFSH.                                                  
000120 AUTHOR.        R ENZLER.                                                 
000130 INSTALLATION.  CONTINENTAL EXCHANGE SERVICES - TREASURY SYSTEMS.         
000140 DATE-WRITTEN.  09/14/1989.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.                   
000170*===============================================================          
000180*    PROGRAM    : RATRFSH                                                 
000190*    PURPOSE    : MERGES THE CENTRAL BANK QUOTATION FEED INTO             
000200*                 THE RATE STORE.  THE FEED IS LOADED INTO A              
000210*                 TABLE KEYED BY CODE, THEN THE CURRENCY MASTER           
000220*                 IS READ IN STORED ORDER AND EACH CURRENCY'S             
000230*                 RATE IS UPDATED, CREATED, OR SKIPPED.                   
000240*    ANALYST    : R ENZLER                                                
000250*    PROGRAMMER : R ENZLER                                                
000260*-----------------------------------------------------------------        
000270*    CHANGE LOG                                                           
000280*    VRS    DATE         PROGR.   REQUEST      DESCRIPTION                
000290*    1.0    09/14/1989   RGE     -----        INITIAL RELEASE.            
000300*    1.1    03/11/1992   RGE     CB-0102      FEED TABLE SIZE      CB-0102
000310*                                             RAISED TO 500 CODES         
000320*                                             TO COVER THE WIDER          
000330*                                             QUOTATION LIST.             
000340*    1.2    06/30/1996   MHT     CB-0160      SKIPPED CURRENCIES   CB-0160
000350*                                             NOW COUNTED AND             
000360*                                             SHOWN ON THE REPORT.        
000370*    1.3    01/11/1999   LPS     CB-0211      Y2K - REPORT HEADER  CB-0211
000380*                                             DATE NOW CARRIES A          
000390*                                             FULL 4-DIGIT YEAR.          
000400*    1.4    07/23/2001   RGE     CB-0250      TRAILER TOTALS ADDED CB-0250
000410*                                             TO THE RUN REPORT.          
000420*-----------------------------------------------------------------        
000430*    RATRFSH IS THE END-OF-DAY COUNTERPART TO RATCAD AND RATALT -         
000440*    RATHER THAN ONE DESK-KEYED TRANSACTION AT A TIME, IT WALKS           
000450*    THE WHOLE CURMAST FILE IN STORED ORDER AND UPDATES OR CREATES        
000460*    A RATE FOR EVERY CURRENCY THE CENTRAL BANK FEED QUOTED THAT          
000470*    DAY.  A CURRENCY WITH NO MATCHING FEED CODE IS LEFT ALONE AND        
000480*    COUNTED AS SKIPPED (REQUEST CB-0160), NOT REJECTED - IT MAY          
000490*    SIMPLY BE A CURRENCY THE BANK DOES NOT QUOTE.                        
000500*                                                                         
000510*    THE FEED IS READ ONCE INTO WT02-FEED-TABLE AT THE START OF           
000520*    THE RUN SO EVERY CURMAST RECORD CAN BE MATCHED AGAINST IT BY         
000530*    A TABLE SEARCH RATHER THAN REREADING A SEQUENTIAL FILE FOR           
000540*    EACH CURRENCY - THE SAME FEED-LOOKUP TECHNIQUE CURCAD USES           
000550*    FOR A SINGLE TRANSACTION, SCALED UP TO THE WHOLE MASTER FILE.        
000560*-----------------------------------------------------------------        
000570 ENVIRONMENT DIVISION.                                                    
000580 CONFIGURATION SECTION.                                                   
000590*    UPSI-0 FLAGS A DELIBERATE SAME-DAY RERUN SO THE CONSOLE              
000600*    WARNING IN 0900-TOTALS CAN TELL THE OPERATOR THE FIGURES MAY         
000610*    OVERLAP A PRIOR RUN'S TOTALS.                                        
000620*    THIS PROGRAM HAS NO CLASS TEST ON THE FEED CODE - THE FEED IS        
000630*    A TRUSTED CENTRAL BANK FILE, NOT A DESK-KEYED TRANSACTION, SO        
000640*    THE LETTERS-ONLY CHECK EVERY MAINTENANCE PROGRAM RUNS ON A           
000650*    HUMAN-ENTERED CODE IS NOT NEEDED HERE.                               
000660 SPECIAL-NAMES.                                                           
000670     C01 IS TOP-OF-FORM                                                   
000680     UPSI-0 ON STATUS IS RERUN-REQUESTED                                  
000690            OFF STATUS IS NORMAL-RUN.                                     
000700 INPUT-OUTPUT SECTION.                                                    
000710 FILE-CONTROL.                                                            
000720*    CURMAST IS OPENED INPUT ONLY AND READ NEXT FROM TOP TO               
000730*    BOTTOM - THIS IS THE ONE PROGRAM IN THE SUITE THAT WALKS THE         
000740*    WHOLE FILE RATHER THAN KEYING TO ONE RECORD AT A TIME.               
000750     SELECT CURMAST  ASSIGN TO "CURMAST"                                  
000760                     ORGANIZATION INDEXED                                 
000770                     ACCESS MODE DYNAMIC                                  
000780                     RECORD KEY CUR-ID                                    
000790                     ALTERNATE RECORD KEY CUR-CODE                        
000800                     FILE STATUS STATUS-CURM.                             
000810                                                                          
000820*    RATEMAST IS OPENED I-O SINCE THIS PROGRAM BOTH REWRITES              
000830*    EXISTING RATES AND WRITES BRAND NEW ONES.                            
000840     SELECT RATEMAST ASSIGN TO "RATEMAST"                                 
000850                     ORGANIZATION INDEXED                                 
000860                     ACCESS MODE DYNAMIC                                  
000870                     RECORD KEY RATE-ID                                   
000880                     ALTERNATE RECORD KEY RATE-CUR-ID                     
000890                     FILE STATUS STATUS-RATM.                             
000900                                                                          
000910*    RATECTL HOLDS THE SAME LAST-RATE-ID COUNTER RATCAD USES -            
000920*    THIS PROGRAM CAN ALSO MINT BRAND NEW RATE ROWS WHEN THE FEED         
000930*    QUOTES A CURRENCY THAT HAS NEVER HAD A RATE BEFORE.                  
000940     SELECT RATECTL  ASSIGN TO "RATECTL"                                  
000950                     ORGANIZATION INDEXED                                 
000960                     ACCESS MODE DYNAMIC                                  
000970                     RECORD KEY CTL-KEY                                   
000980                     FILE STATUS STATUS-RCTL.                             
000990                                                                          
001000*    CNBFEED IS THE CENTRAL BANK'S DAILY QUOTATION FILE, SORTED OR        
001010*    NOT - THIS PROGRAM DOES NOT CARE, SINCE IT IS LOADED ENTIRELY        
001020*    INTO A TABLE AND SEARCHED BY CODE RATHER THAN MATCHED BY             
001030*    FILE ORDER.                                                          
001040     SELECT CNBFEED  ASSIGN TO "CNBFEED"                                  
001050                     ORGANIZATION SEQUENTIAL                              
001060                     ACCESS MODE SEQUENTIAL                               
001070                     FILE STATUS STATUS-FEED.                             
001080                                                                          
001090*    RATRFSRPT IS THE CONTROL REPORT - THE DESK'S RECORD OF EVERY         
001100*    CURRENCY TOUCHED, CREATED, OR SKIPPED THIS RUN.                      
001110     SELECT RATRFSRPT ASSIGN TO PRINTER.                                  
001120                                                                          
001130 DATA DIVISION.                                                           
001140 FILE SECTION.                                                            
001150                                                                          
001160*    REG-CURMAST IS THE STANDARD CURRENCY MASTER LAYOUT CARRIED BY        
001170*    EVERY PROGRAM THAT TOUCHES CURMAST - SEE CURCAD FOR THE FULL         
001180*    FIELD-BY-FIELD HISTORY.                                              
001190 FD  CURMAST                                                              
001200     LABEL RECORD STANDARD                                                
001210     VALUE OF FILE-ID "CURMAST.DAT"                                       
001220     RECORD CONTAINS 120 CHARACTERS.                                      
001230 01  REG-CURMAST.                                                         
001240     05  CUR-ID              PIC S9(5).                                   
001250     05  CUR-CODE            PIC X(3).                                    
001260     05  CUR-NAME            PIC X(100).                                  
001270     05  CUR-SIGN            PIC X(5).                                    
001280     05  FILLER              PIC X(7).                                    
001290*    CURM-CHAVE-X IS THE FLAT KEY-PAIR VIEW CARRIED ELSEWHERE IN          
001300*    THE SUITE - UNUSED HERE, KEPT FOR LAYOUT CONSISTENCY.                
001310 01  REG-CURMAST-R REDEFINES REG-CURMAST.                                 
001320     05  CURM-CHAVE-X.                                                    
001330         10  CURM-ID-X       PIC X(5).                                    
001340         10  CURM-CODE-X     PIC X(3).                                    
001350     05  FILLER              PIC X(112).                                  
001360                                                                          
001370*    REG-RATEMAST IS THE SAME 24-BYTE RATE RECORD CARRIED BY EVERY        
001380*    PROGRAM IN THE RATE SUITE - SEE RATCAD FOR THE FULL HISTORY          
001390*    OF RATE-NOMINAL/RATE-VALUE.                                          
001400 FD  RATEMAST                                                             
001410     LABEL RECORD STANDARD                                                
001420     VALUE OF FILE-ID "RATEMAST.DAT"                                      
001430     RECORD CONTAINS 24 CHARACTERS.                                       
001440 01  REG-RATEMAST.                                                        
001450     05  RATE-ID             PIC S9(5).                                   
001460     05  RATE-CUR-ID         PIC S9(5).                                   
001470     05  RATE-NOMINAL        PIC 9(5).                                    
001480     05  RATE-VALUE          PIC S9(6)V9(6).                              
001490     05  FILLER              PIC X(3).                                    
001500*    RATM-CHAVE-X IS THE SAME FLAT KEY VIEW CARRIED ELSEWHERE.            
001510 01  REG-RATEMAST-R REDEFINES REG-RATEMAST.                               
001520     05  RATM-CHAVE-X        PIC X(10).                                   
001530     05  FILLER              PIC X(14).                                   
001540                                                                          
001550*    REG-RATECTL IS A SINGLE-RECORD FILE - CTL-KEY IS ALWAYS "1",         
001560*    CTL-LAST-RATE-ID IS THE ONLY VALUE THAT MATTERS - SEE RATCAD         
001570*    FOR THE SAME LAYOUT AND THE SAME BUILD-IF-MISSING TREATMENT.         
001580 FD  RATECTL                                                              
001590     LABEL RECORD STANDARD                                                
001600     VALUE OF FILE-ID "RATECTL.DAT"                                       
001610     RECORD CONTAINS 16 CHARACTERS.                                       
001620 01  REG-RATECTL.                                                         
001630     05  CTL-KEY             PIC X(1).                                    
001640     05  CTL-LAST-RATE-ID    PIC S9(5) COMP.                              
001650     05  FILLER              PIC X(9).                                    
001660*    CTL-LAST-RATE-ID-X IS A RAW BYTE VIEW OF THE COUNTER, KEPT           
001670*    FOR A DUMP UTILITY TO READ IT WITHOUT DECODING COMP.                 
001680 01  CTL-LAST-RATE-ID-X REDEFINES CTL-LAST-RATE-ID PIC X(4).              
001690                                                                          
001700*    REG-CNBFEED IS ONE CENTRAL BANK QUOTATION - CODE, NOMINAL,           
001710*    AND VALUE, THE SAME SHAPE A RATCAD OR RATALT TRANSACTION             
001720*    CARRIES, BUT SOURCED FROM THE BANK RATHER THAN THE DESK.             
001730 FD  CNBFEED                                                              
001740     LABEL RECORD STANDARD                                                
001750     VALUE OF FILE-ID "CNBFEED.DAT"                                       
001760     RECORD CONTAINS 16 CHARACTERS.                                       
001770 01  REG-CNBFEED.                                                         
001780     05  FEED-CODE           PIC X(3).                                    
001790     05  FEED-NOMINAL        PIC 9(5).                                    
001800     05  FEED-VALUE          PIC S9(6)V9(6).                              
001810     05  FILLER              PIC X(2).                                    
001820*    REG-CNBFEED-R IS THE WHOLE-RECORD BYTE VIEW FOR A RAW DUMP           
001830*    WHEN THE FEED IS SUSPECTED OF CARRYING A BAD RECORD.                 
001840 01  REG-CNBFEED-R REDEFINES REG-CNBFEED PIC X(16).                       
001850                                                                          
001860*    REG-RATRFSRPT IS THE RAW PRINT LINE - EVERY HEADING, DETAIL          
001870*    AND TRAILER LINE BELOW IS MOVED INTO THIS SAME 80-BYTE AREA          
001880*    BEFORE THE WRITE.                                                    
001890 FD  RATRFSRPT                                                            
001900     LABEL RECORD OMITTED.                                                
001910 01  REG-RATRFSRPT           PIC X(80).                                   
001920                                                                          
001930 WORKING-STORAGE SECTION.                                                 
001940*    FOUR FILE STATUS FIELDS, ONE PER FILE THIS PROGRAM OPENS -           
001950*    RATRFSRPT CARRIES NO STATUS FIELD SINCE A PRINTER FAILURE IS         
001960*    NOT SOMETHING THIS PROGRAM TRIES TO RECOVER FROM.                    
001970 01  STATUS-CURM             PIC X(02) VALUE SPACES.                      
001980 01  STATUS-RATM             PIC X(02) VALUE SPACES.                      
001990 01  STATUS-RCTL             PIC X(02) VALUE SPACES.                      
002000 01  STATUS-FEED             PIC X(02) VALUE SPACES.                      
002010                                                                          
002020*    WS-FEED-FOUND-SW REPORTS WHETHER 0300-FIND-FEED MATCHED THE          
002030*    CURRENT CURRENCY AGAINST THE FEED TABLE.  WS-RATE-FOUND-SW           
002040*    REPORTS WHETHER A RATE ALREADY EXISTS FOR IT ON RATEMAST -           
002050*    TOGETHER THE TWO SWITCHES DRIVE THE UPDATE/CREATE/SKIP               
002060*    DECISION FOR EACH CURRENCY.                                          
002070 01  WS-SWITCHES.                                                         
002080     05  WS-FEED-FOUND-SW    PIC X VALUE "N".                             
002090         88  FEED-FOUND                VALUE "Y".                         
002100     05  WS-RATE-FOUND-SW    PIC X VALUE "N".                             
002110         88  RATE-ON-FILE               VALUE "Y".                        
002120                                                                          
002130*    WT-CUR-READ/RATE-UPD/RATE-NEW/CUR-SKIP FEED THE FOUR TRAILER         
002140*    LINES.  WT-FEED-CNT IS THE NUMBER OF QUOTATIONS ACTUALLY             
002150*    LOADED INTO THE TABLE; WT-IX IS THE SCRATCH SUBSCRIPT USED           
002160*    BOTH WHILE LOADING THE TABLE AND WHILE SEARCHING IT.                 
002170 01  WS-COUNTERS.                                                         
002180     05  WT-CUR-READ         PIC S9(7) COMP VALUE ZERO.                   
002190     05  WT-RATE-UPD         PIC S9(7) COMP VALUE ZERO.                   
002200     05  WT-RATE-NEW         PIC S9(7) COMP VALUE ZERO.                   
002210     05  WT-CUR-SKIP         PIC S9(7) COMP VALUE ZERO.                   
002220     05  WT-FEED-CNT         PIC S9(4) COMP VALUE ZERO.                   
002230     05  WT-IX               PIC S9(4) COMP VALUE ZERO.                   
002240                                                                          
002250*    WT-PAGE-NO AND WT-LINES-PAGE ARE PRINT-CONTROL MECHANICS, NOT        
002260*    BUSINESS DATA, SO THEY ARE CARRIED AS STANDALONE 77-LEVEL            
002270*    ITEMS RATHER THAN NESTED IN WS-COUNTERS WITH THE RUN TALLIES.        
002280 77  WT-LINES-PAGE           PIC S9(3) COMP VALUE 99.                     
002290 77  WT-PAGE-NO              PIC S9(5) COMP VALUE ZERO.                   
002300                                                                          
002310*    WT02-FEED-TABLE HOLDS THE ENTIRE DAY'S QUOTATION FEED IN             
002320*    MEMORY, ONE ENTRY PER CODE.  500 ENTRIES (REQUEST CB-0102)           
002330*    COVERS EVERY CURRENCY THE BANK HAS EVER QUOTED IN A SINGLE           
002340*    DAY WITH HEADROOM TO SPARE.                                          
002350 01  WT02-FEED-TABLE.                                                     
002360     05  FEED-TAB OCCURS 500 TIMES.                                       
002370         10  FEED-TAB-CODE    PIC X(3).                                   
002380         10  FEED-TAB-NOMINAL PIC 9(5).                                   
002390         10  FEED-TAB-VALUE   PIC S9(6)V9(6).                             
002400                                                                          
002410*    HDG1 CARRIES THE PAGE NUMBER, HDG2 LABELS THE TWO DETAIL             
002420*    COLUMNS - THIS REPORT HAS NO AMOUNT COLUMNS LIKE THE OTHERS,         
002430*    SINCE THE ACTION TAKEN MATTERS MORE HERE THAN THE FIGURES.           
002440 01  HDG1.                                                                
002450     05  FILLER              PIC X(25) VALUE "CURRENCY EXCHANGE".         
002460     05  FILLER              PIC X(45) VALUE                              
002470         "RATE REFRESH CONTROL REPORT - RATRFSH".                         
002480     05  FILLER              PIC X(04) VALUE "PG. ".                      
002490     05  PAG-HDG1            PIC ZZ.ZZ9.                                  
002500                                                                          
002510 01  HDG2.                                                                
002520     05  FILLER              PIC X(80) VALUE                              
002530     "COD  ACTION TAKEN".                                                 
002540                                                                          
002550*    DET1 IS WRITTEN FOR EVERY CURRENCY ON CURMAST - ONE OF               
002560*    "UPDATED", "CREATED", OR "SKIPPED-NO-FEED-DATA".                     
002570 01  DET1.                                                                
002580     05  DET-CODE            PIC X(3).                                    
002590     05  FILLER              PIC X(02) VALUE SPACES.                      
002600     05  DET-STATUS          PIC X(30).                                   
002610                                                                          
002620*    FOUR TRAILER LINES - READ, UPDATED, CREATED, AND SKIPPED -           
002630*    ONE MORE THAN THE USUAL THREE BECAUSE THIS PROGRAM HAS TWO           
002640*    WAYS OF SUCCEEDING RATHER THAN ONE.                                  
002650 01  TOT1.                                                                
002660     05  FILLER          PIC X(20) VALUE "CURRENCIES READ.....".          
002670     05  TOT-READ            PIC ZZZ,ZZ9.                                 
002680 01  TOT2.                                                                
002690     05  FILLER          PIC X(20) VALUE "RATES UPDATED.......".          
002700     05  TOT-UPD             PIC ZZZ,ZZ9.                                 
002710 01  TOT3.                                                                
002720     05  FILLER          PIC X(20) VALUE "RATES CREATED.......".          
002730     05  TOT-NEW             PIC ZZZ,ZZ9.                                 
002740 01  TOT4.                                                                
002750     05  FILLER          PIC X(20) VALUE "CURRENCIES SKIPPED..".          
002760     05  TOT-SKIP            PIC ZZZ,ZZ9.                                 
002770                                                                          
002780 PROCEDURE DIVISION.                                                      
002790                                                                          
002800*-----------------------------------------------------------------        
002810*    PARAGRAPH   : 0100-INITIALIZE                                        
002820*    DOES        : OPENS CURMAST INPUT, BUILDS AN EMPTY RATEMAST          
002830*                  AND RATECTL IF EITHER IS MISSING, LOADS THE            
002840*                  LAST RATE-ID ISSUED, OPENS THE FEED AND THE            
002850*                  REPORT, AND LOADS THE FEED TABLE.                      
002860*    WHY         : SAME BUILD-IF-MISSING TREATMENT AS RATCAD FOR          
002870*                  RATEMAST AND RATECTL - A BRAND NEW INSTALLATION        
002880*                  CAN RUN THIS REFRESH ON DAY ONE WITH NO RATES          
002890*                  ON FILE YET AND EVERY CURRENCY COMES OUT               
002900*                  "CREATED" RATHER THAN "UPDATED".                       
002910*-----------------------------------------------------------------        
002920 0100-INITIALIZE.                                                         
002930*    FILE STATUS "35" IS THE STANDARD "FILE NOT FOUND" CODE - FOR         
002940*    CURMAST THAT MEANS THE RUN CANNOT CONTINUE AT ALL.                   
002950     OPEN INPUT CURMAST.                                                  
002960     IF STATUS-CURM = "35"                                                
002970        DISPLAY "CURMAST NOT FOUND - RUN ABORTED"                         
002980        STOP RUN.                                                         
002990*    A MISSING RATEMAST IS BUILT EMPTY, THE SAME WAY RATCAD               
003000*    HANDLES IT.                                                          
003010     OPEN I-O RATEMAST.                                                   
003020     IF STATUS-RATM = "35"                                                
003030        OPEN OUTPUT RATEMAST                                              
003040        CLOSE RATEMAST                                                    
003050        OPEN I-O RATEMAST.                                                
003060*    RATECTL IS LIKEWISE BUILT EMPTY AND SEEDED AT ZERO IF                
003070*    MISSING.                                                             
003080     OPEN I-O RATECTL.                                                    
003090     IF STATUS-RCTL = "35"                                                
003100        OPEN OUTPUT RATECTL                                               
003110        MOVE "1" TO CTL-KEY                                               
003120        MOVE ZERO TO CTL-LAST-RATE-ID                                     
003130        WRITE REG-RATECTL                                                 
003140        CLOSE RATECTL                                                     
003150        OPEN I-O RATECTL.                                                 
003160*    THE COUNTER IS READ ONCE AND CARRIED IN WORKING STORAGE FOR          
003170*    THE WHOLE RUN, THE SAME WAY RATCAD DOES IT.                          
003180     MOVE "1" TO CTL-KEY                                                  
003190     READ RATECTL KEY IS CTL-KEY INVALID KEY                              
003200        MOVE ZERO TO CTL-LAST-RATE-ID.                                    
003210     OPEN INPUT CNBFEED.                                                  
003220     OPEN OUTPUT RATRFSRPT.                                               
003230     PERFORM 0150-LOAD-FEED THRU 0150-EXIT.                               
003240                                                                          
003250*-----------------------------------------------------------------        
003260*    PARAGRAPH   : 0150-LOAD-FEED                                         
003270*    DOES        : READS THE ENTIRE CNBFEED FILE ONCE INTO                
003280*                  WT02-FEED-TABLE.                                       
003290*    WHY         : LOADING THE WHOLE FEED UP FRONT MEANS EVERY            
003300*                  CURMAST RECORD CAN LATER BE MATCHED BY AN              
003310*                  IN-MEMORY TABLE SEARCH RATHER THAN REREADING A         
003320*                  SEQUENTIAL FILE ONCE PER CURRENCY - WITH 500           
003330*                  CODES AND A SIMILAR NUMBER OF CURRENCIES, A            
003340*                  FRESH SEQUENTIAL PASS PER CURRENCY WOULD BE FAR        
003350*                  SLOWER THAN ONE LOAD PLUS MANY TABLE SEARCHES.         
003360*-----------------------------------------------------------------        
003370 0150-LOAD-FEED.                                                          
003380     READ CNBFEED AT END                                                  
003390          GO TO 0150-EXIT.                                                
003400     ADD 1 TO WT-FEED-CNT                                                 
003410     MOVE FEED-CODE TO FEED-TAB-CODE (WT-FEED-CNT)                        
003420     MOVE FEED-NOMINAL TO FEED-TAB-NOMINAL (WT-FEED-CNT)                  
003430     MOVE FEED-VALUE TO FEED-TAB-VALUE (WT-FEED-CNT)                      
003440     GO TO 0150-LOAD-FEED.                                                
003450 0150-EXIT.                                                               
003460     EXIT.                                                                
003470                                                                          
003480*-----------------------------------------------------------------        
003490*    PARAGRAPH   : 0200-READ-MASTER                                       
003500*    DOES        : DRIVES THE MAIN LOOP, READING CURMAST NEXT             
003510*                  FROM TOP TO BOTTOM AND DISPATCHING EACH                
003520*                  CURRENCY TO A FEED MATCH OR A SKIP.                    
003530*    WHY         : READ NEXT RATHER THAN A KEYED READ - THIS              
003540*                  PROGRAM PROCESSES EVERY CURRENCY ON FILE, NOT          
003550*                  ONE NAMED BY A TRANSACTION, SO IT WALKS THE            
003560*                  FILE IN ITS OWN STORED ORDER.                          
003570*-----------------------------------------------------------------        
003580 0200-READ-MASTER.                                                        
003590*    EVERY CURRENCY ON FILE PASSES THROUGH THIS LOOP EXACTLY              
003600*    ONCE - THERE IS NO TRANSACTION FILE TO FILTER WHICH                  
003610*    CURRENCIES ARE CONSIDERED, UNLIKE RATALT OR RATCAD.                  
003620     READ CURMAST NEXT AT END                                             
003630          GO TO 0900-TOTALS.                                              
003640     ADD 1 TO WT-CUR-READ                                                 
003650     PERFORM 0300-FIND-FEED THRU 0300-EXIT.                               
003660     IF NOT FEED-FOUND                                                    
003670*    NO MATCHING FEED CODE MEANS THE BANK DID NOT QUOTE THIS              
003680*    CURRENCY TODAY - IT IS LEFT UNTOUCHED ON RATEMAST AND COUNTED        
003690*    AS SKIPPED, NOT AS AN ERROR.                                         
003700        ADD 1 TO WT-CUR-SKIP                                              
003710        MOVE CUR-CODE TO DET-CODE                                         
003720        MOVE "SKIPPED-NO-FEED-DATA" TO DET-STATUS                         
003730        PERFORM 0800-PRINT-DETAIL THRU 0800-EXIT                          
003740        GO TO 0200-READ-MASTER.                                           
003750     PERFORM 0400-MERGE-RATE THRU 0400-EXIT.                              
003760     GO TO 0200-READ-MASTER.                                              
003770                                                                          
003780*-----------------------------------------------------------------        
003790*    PARAGRAPH   : 0300-FIND-FEED                                         
003800*    DOES        : SEARCHES WT02-FEED-TABLE FOR THE CURRENT               
003810*                  CURRENCY'S CODE, LEAVING WT-IX POINTING AT THE         
003820*                  MATCHING ENTRY WHEN FOUND.                             
003830*    WHY         : WT-IX IS LEFT POSITIONED DELIBERATELY - THE            
003840*                  CALLER, 0400-MERGE-RATE, REUSES IT DIRECTLY TO         
003850*                  PULL THE MATCHED NOMINAL AND VALUE OUT OF THE          
003860*                  TABLE WITHOUT SEARCHING A SECOND TIME.                 
003870*-----------------------------------------------------------------        
003880 0300-FIND-FEED.                                                          
003890     SET WS-FEED-FOUND-SW TO FALSE                                        
003900     MOVE ZERO TO WT-IX.                                                  
003910 0310-SEARCH-ONE.                                                         
003920*    REACHING THE END OF THE LOADED ENTRIES WITH NO MATCH LEAVES          
003930*    THE SWITCH FALSE AND ENDS THE SEARCH CLEAN.                          
003940*    A LINEAR SEARCH IS PLENTY FAST HERE - 500 ENTRIES AT MOST,           
003950*    SEARCHED ONCE PER CURRENCY, IS A TRIVIAL COST NEXT TO THE            
003960*    FILE I-O ALREADY DONE FOR EACH CURMAST RECORD.                       
003970     IF WT-IX >= WT-FEED-CNT                                              
003980        GO TO 0300-EXIT.                                                  
003990     ADD 1 TO WT-IX                                                       
004000     IF FEED-TAB-CODE (WT-IX) = CUR-CODE                                  
004010        SET FEED-FOUND TO TRUE                                            
004020        GO TO 0300-EXIT.                                                  
004030     GO TO 0310-SEARCH-ONE.                                               
004040 0300-EXIT.                                                               
004050     EXIT.                                                                
004060                                                                          
004070*-----------------------------------------------------------------        
004080*    PARAGRAPH   : 0400-MERGE-RATE                                        
004090*    DOES        : REWRITES THE RATE IF ONE ALREADY EXISTS FOR            
004100*                  THIS CURRENCY, OR ASSIGNS A NEW RATE-ID AND            
004110*                  WRITES ONE IF NOT.                                     
004120*    WHY         : THE RATEMAST PROBE HERE USES INVALID KEY /             
004130*                  NOT INVALID KEY RATHER THAN TWO SEPARATE               
004140*                  PARAGRAPHS FOR UPDATE AND CREATE, SINCE BOTH           
004150*                  PATHS SHARE THE SAME FEED VALUES AND THE SAME          
004160*                  PRINT STEP AT THE END - ONLY THE WRITE VERB AND        
004170*                  THE RATE-ID SOURCE DIFFER.                             
004180*-----------------------------------------------------------------        
004190 0400-MERGE-RATE.                                                         
004200     SET WS-RATE-FOUND-SW TO FALSE                                        
004210     MOVE CUR-ID TO RATE-CUR-ID                                           
004220     READ RATEMAST KEY IS RATE-CUR-ID INVALID KEY                         
004230          CONTINUE                                                        
004240        NOT INVALID KEY                                                   
004250          SET RATE-ON-FILE TO TRUE.                                       
004260     IF RATE-ON-FILE                                                      
004270*    A RATE ALREADY EXISTS - ONLY THE NOMINAL AND VALUE CHANGE,           
004280*    RATE-ID AND RATE-CUR-ID ARE LEFT EXACTLY AS READ.                    
004290        MOVE FEED-TAB-NOMINAL (WT-IX) TO RATE-NOMINAL                     
004300        MOVE FEED-TAB-VALUE (WT-IX) TO RATE-VALUE                         
004310        REWRITE REG-RATEMAST                                              
004320        ADD 1 TO WT-RATE-UPD                                              
004330        MOVE "UPDATED" TO DET-STATUS                                      
004340     ELSE                                                                 
004350*    NO RATE EXISTS YET - A NEW RATE-ID IS ASSIGNED FROM THE              
004360*    RATECTL COUNTER, THE SAME WAY RATCAD ASSIGNS ONE FOR A               
004370*    DESK-KEYED ADD, AND THE COUNTER IS REWRITTEN TO MATCH.               
004380        ADD 1 TO CTL-LAST-RATE-ID                                         
004390        MOVE CTL-LAST-RATE-ID TO RATE-ID                                  
004400        MOVE CUR-ID TO RATE-CUR-ID                                        
004410        MOVE FEED-TAB-NOMINAL (WT-IX) TO RATE-NOMINAL                     
004420        MOVE FEED-TAB-VALUE (WT-IX) TO RATE-VALUE                         
004430        WRITE REG-RATEMAST                                                
004440        REWRITE REG-RATECTL                                               
004450        ADD 1 TO WT-RATE-NEW                                              
004460        MOVE "CREATED" TO DET-STATUS.                                     
004470     MOVE CUR-CODE TO DET-CODE                                            
004480     PERFORM 0800-PRINT-DETAIL THRU 0800-EXIT.                            
004490 0400-EXIT.                                                               
004500     EXIT.                                                                
004510                                                                          
004520*-----------------------------------------------------------------        
004530*    PARAGRAPH   : 0800-PRINT-DETAIL                                      
004540*    DOES        : WRITES ONE DETAIL LINE, BREAKING TO A NEW PAGE         
004550*                  FIRST IF THE CURRENT PAGE IS FULL.                     
004560*    WHY         : SHARED BY THE SKIP PATH IN 0200-READ-MASTER AND        
004570*                  THE MERGE PATH IN 0400-MERGE-RATE - DET1 IS            
004580*                  LOADED DIFFERENTLY BY EACH CALLER, BUT THE             
004590*                  PAGE-BREAK AND WRITE LOGIC ITSELF DOES NOT CARE        
004600*                  WHICH ONE FILLED IT IN.                                
004610*-----------------------------------------------------------------        
004620 0800-PRINT-DETAIL.                                                       
004630*    THE 54-LINE THRESHOLD MATCHES EVERY OTHER REPORT PROGRAM IN          
004640*    THE SUITE, LEAVING ROOM ON A 66-LINE FORM FOR THE HEADING            
004650*    LINES AND SOME MARGIN AT THE BOTTOM.                                 
004660     IF WT-LINES-PAGE > 54                                                
004670        PERFORM 0850-PRINT-HEADING THRU 0850-EXIT.                        
004680     WRITE REG-RATRFSRPT FROM DET1 AFTER 1.                               
004690     ADD 1 TO WT-LINES-PAGE.                                              
004700 0800-EXIT.                                                               
004710     EXIT.                                                                
004720                                                                          
004730*-----------------------------------------------------------------        
004740*    PARAGRAPH   : 0850-PRINT-HEADING                                     
004750*    DOES        : ADVANCES TO A NEW FORM, BUMPS THE PAGE NUMBER,         
004760*                  REPRINTS THE TWO HEADING LINES.                        
004770*-----------------------------------------------------------------        
004780 0850-PRINT-HEADING.                                                      
004790*    WT-PAGE-NO STARTS AT ZERO AND IS BUMPED BEFORE THE MOVE, SO          
004800*    THE FIRST PAGE OF EVERY RUN IS NUMBERED "1", NOT "0".                
004810     ADD 1 TO WT-PAGE-NO                                                  
004820     MOVE WT-PAGE-NO TO PAG-HDG1                                          
004830*    AFTER PAGE ON HDG1 SKIPS TO A NEW FORM - AFTER 2 ON HDG2             
004840*    LEAVES ONE BLANK LINE BETWEEN THE TWO HEADING LINES.                 
004850     WRITE REG-RATRFSRPT FROM HDG1 AFTER PAGE                             
004860     WRITE REG-RATRFSRPT FROM HDG2 AFTER 2                                
004870*    WT-LINES-PAGE IS RESET TO 6, NOT ZERO, TO ACCOUNT FOR THE TWO        
004880*    HEADING LINES JUST WRITTEN PLUS THE USUAL TOP MARGIN.                
004890     MOVE 6 TO WT-LINES-PAGE.                                             
004900 0850-EXIT.                                                               
004910     EXIT.                                                                
004920                                                                          
004930*-----------------------------------------------------------------        
004940*    PARAGRAPH   : 0900-TOTALS                                            
004950*    DOES        : PRINTS THE FOUR TRAILER LINES, WARNS ON RERUN,         
004960*                  CLOSES ALL FIVE FILES.                                 
004970*    WHY         : A RERUN OF THIS PROGRAM THE SAME DAY SIMPLY            
004980*                  REWRITES THE SAME RATES WITH THE SAME FEED             
004990*                  VALUES A SECOND TIME - HARMLESS, BUT THE SAME          
005000*                  CONSOLE WARNING IS STILL CARRIED HERE FOR              
005010*                  CONSISTENCY WITH EVERY OTHER TRAILER PARAGRAPH         
005020*                  IN THE SUITE.                                          
005030*-----------------------------------------------------------------        
005040 0900-TOTALS.                                                             
005050*    ALL FOUR COUNTERS ARE MOVED TO THEIR EDITED FIELDS TOGETHER,         
005060*    JUST BEFORE THE FOUR TRAILER LINES ARE WRITTEN.  TOT-READ            
005070*    SHOULD ALWAYS EQUAL TOT-UPD PLUS TOT-NEW PLUS TOT-SKIP.              
005080     MOVE WT-CUR-READ TO TOT-READ                                         
005090     MOVE WT-RATE-UPD TO TOT-UPD                                          
005100     MOVE WT-RATE-NEW TO TOT-NEW                                          
005110     MOVE WT-CUR-SKIP TO TOT-SKIP                                         
005120     WRITE REG-RATRFSRPT FROM TOT1 AFTER 2.                               
005130     WRITE REG-RATRFSRPT FROM TOT2 AFTER 1.                               
005140     WRITE REG-RATRFSRPT FROM TOT3 AFTER 1.                               
005150     WRITE REG-RATRFSRPT FROM TOT4 AFTER 1.                               
005160     IF RERUN-REQUESTED                                                   
005170        DISPLAY "RERUN MODE - TOTALS MAY OVERLAP A PRIOR RUN".            
005180*    ALL FIVE FILES ARE CLOSED TOGETHER HERE AT THE VERY END OF           
005190*    THE RUN.                                                             
005200*    CURMAST IS NEVER REWRITTEN BY THIS RUN - ONLY RATEMAST AND           
005210*    RATECTL CHANGE, WHICH IS WHY CURMAST WAS OPENED INPUT ONLY           
005220*    BACK IN 0100-INITIALIZE.                                             
005230     CLOSE CURMAST RATEMAST RATECTL CNBFEED                               
005240     CLOSE RATRFSRPT.                                                     
005250     STOP RUN.                                                            
