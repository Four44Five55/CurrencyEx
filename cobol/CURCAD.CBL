000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    CURCAD.                                                   
000120 AUTHOR.        R ENZLER.                                                 
000130 INSTALLATION.  CONTINENTAL EXCHANGE SERVICES - TREASURY SYSTEMS.         
000140 DATE-WRITTEN.  03/14/1989.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.                   
000170*===============================================================          
000180*    PROGRAM    : CURCAD                                                  
000190*    PURPOSE    : ADDS CURRENCIES TO THE CURRENCY MASTER FROM A           
000200*                 BATCH TRANSACTION FILE.  AFTER A SUCCESSFUL ADD         
000210*                 THE PROGRAM ALSO TRIES TO PICK UP A QUOTE FOR           
000220*                 THE NEW CURRENCY OFF THE CENTRAL BANK FEED.             
000230*    ANALYST    : R ENZLER                                                
000240*    PROGRAMMER : R ENZLER                                                
000250*-----------------------------------------------------------------        
000260*    CHANGE LOG                                                           
000270*    VRS    DATE         PROGR.   REQUEST      DESCRIPTION                
000280*    1.0    03/14/1989   RGE     -----        INITIAL RELEASE.            
000290*    1.1    08/02/1990   RGE     CB-0041      CODE VALIDATION      CB-0041
000300*                                             NOW LIMITED TO A-Z.         
000310*    1.2    11/19/1991   LPS     CB-0088      ALL FIELD ERRORS FOR CB-0088
000320*                                             TRANSACTION ARE NOW         
000330*                                             COLLECTED TOGETHER          
000340*                                             BEFORE REJECTING IT.        
000350*    1.3    05/06/1993   RGE     CB-0112      FEED LOOKUP AFTER A  CB-0112
000360*                                             A SUCCESSFUL ADD.           
000370*    1.4    02/28/1996   MHT     CB-0150      CURCTL FILE ADDED    CB-0150
000380*                                             FOR NEXT CUR-ID.            
000390*    1.5    01/11/1999   LPS     CB-0201      Y2K - REPORT HEADER  CB-0201
000400*                                             DATE NOW CARRIES A          
000410*                                             FULL 4-DIGIT YEAR.          
000420*    1.6    07/23/2001   RGE     CB-0240      TRAILER TOTALS ADDED CB-0240
000430*                                             THE RUN REPORT.             
000440*-----------------------------------------------------------------        
000450*    CURCAD IS THE FRONT DOOR FOR A NEW CURRENCY - NOTHING ELSE IN        
000460*    THE SUITE WRITES A BRAND NEW CUR-ID.  CTL-LAST-CUR-ID ON             
000470*    CURCTL IS THE ONLY SOURCE OF THE NEXT ID, SO EVERY ADD GOES          
000480*    THROUGH THIS ONE PROGRAM OR THE COUNTER AND THE MASTER WOULD         
000490*    DRIFT OUT OF STEP WITH EACH OTHER.                                   
000500*                                                                         
000510*    THE FEED LOOKUP IN 0400-FIND-QUOTE IS A CONVENIENCE ONLY - IT        
000520*    SAVES THE DESK A SEPARATE RATRFSH RUN WHEN A NEW CURRENCY            
000530*    HAPPENS TO ALREADY BE ON THE SAME CENTRAL BANK FEED FILE THAT        
000540*    FED THIS JOB.  IF THE FEED DOES NOT CARRY THE NEW CODE YET,          
000550*    THE CURRENCY IS STILL ADDED WITH NO RATE - RATCAD OR THE NEXT        
000560*    RATRFSH RUN PICKS IT UP LATER.  A MISSING QUOTE IS NEVER A           
000570*    REASON TO REJECT THE CURRENCY ITSELF.                                
000580*-----------------------------------------------------------------        
000590 ENVIRONMENT DIVISION.                                                    
000600 CONFIGURATION SECTION.                                                   
000610*    UC-LETTERS SUPPORTS THE SAME PER-CHARACTER CODE CHECK USED BY        
000620*    CURALT - CODES ARE RESTRICTED TO A-Z ON BOTH SIDES OF THE            
000630*    MASTER SO A LOOKUP NEVER MISSES OVER A STRAY DIGIT OR SYMBOL.        
000640 SPECIAL-NAMES.                                                           
000650     C01 IS TOP-OF-FORM                                                   
000660     CLASS UC-LETTERS IS "A" THRU "Z"                                     
000670     UPSI-0 ON STATUS IS RERUN-REQUESTED                                  
000680            OFF STATUS IS NORMAL-RUN.                                     
000690 INPUT-OUTPUT SECTION.                                                    
000700 FILE-CONTROL.                                                            
000710*    CURMAST/CURCTL AND RATEMAST/RATECTL ARE BOTH OPENED HERE -           
000720*    THE CURRENCY PAIR BECAUSE THIS PROGRAM WRITES NEW CURRENCIES,        
000730*    THE RATE PAIR BECAUSE 0400-FIND-QUOTE MAY NEED TO WRITE A            
000740*    BRAND NEW RATE ROW THE MOMENT A CURRENCY IS ADDED.                   
000750     SELECT CURMAST  ASSIGN TO "CURMAST"                                  
000760                     ORGANIZATION INDEXED                                 
000770                     ACCESS MODE DYNAMIC                                  
000780                     RECORD KEY CUR-ID                                    
000790                     ALTERNATE RECORD KEY CUR-CODE                        
000800                     FILE STATUS STATUS-CURM.                             
000810                                                                          
000820*    CURCTL IS A ONE-ROW CONTROL FILE HOLDING ONLY THE HIGHEST            
000830*    CUR-ID ASSIGNED SO FAR - SEE REQUEST CB-0150 BELOW FOR WHY IT        
000840*    WAS ADDED IN PLACE OF SCANNING CURMAST FOR THE HIGHEST KEY.          
000850     SELECT CURCTL   ASSIGN TO "CURCTL"                                   
000860                     ORGANIZATION INDEXED                                 
000870                     ACCESS MODE DYNAMIC                                  
000880                     RECORD KEY CTL-KEY                                   
000890                     FILE STATUS STATUS-CTL.                              
000900                                                                          
000910     SELECT RATEMAST ASSIGN TO "RATEMAST"                                 
000920                     ORGANIZATION INDEXED                                 
000930                     ACCESS MODE DYNAMIC                                  
000940                     RECORD KEY RATE-ID                                   
000950                     ALTERNATE RECORD KEY RATE-CUR-ID                     
000960                     FILE STATUS STATUS-RATM.                             
000970                                                                          
000980*    RATECTL IS THE RATE-SIDE TWIN OF CURCTL, HOLDING THE HIGHEST         
000990*    RATE-ID ASSIGNED - NEEDED HERE BECAUSE 0420-CREATE-RATE MAY          
001000*    HAVE TO MINT A NEW RATE ROW WITHOUT RATCAD EVER RUNNING.             
001010     SELECT RATECTL  ASSIGN TO "RATECTL"                                  
001020                     ORGANIZATION INDEXED                                 
001030                     ACCESS MODE DYNAMIC                                  
001040                     RECORD KEY CTL-KEY                                   
001050                     FILE STATUS STATUS-RCTL.                             
001060                                                                          
001070*    CNBFEED IS THE SAME CENTRAL BANK QUOTE FEED THAT RATRFSH             
001080*    READS - OPENED HERE PURELY TO SCAN FOR ONE MATCHING CODE PER         
001090*    NEWLY ADDED CURRENCY, NEVER TO REFRESH EXISTING RATES.               
001100     SELECT CNBFEED  ASSIGN TO "CNBFEED"                                  
001110                     ORGANIZATION SEQUENTIAL                              
001120                     ACCESS MODE SEQUENTIAL                               
001130                     FILE STATUS STATUS-FEED.                             
001140                                                                          
001150     SELECT CURADDTR ASSIGN TO "CURADDTR"                                 
001160                     ORGANIZATION SEQUENTIAL                              
001170                     ACCESS MODE SEQUENTIAL                               
001180                     FILE STATUS STATUS-TRAN.                             
001190                                                                          
001200     SELECT CURADDRPT ASSIGN TO PRINTER.                                  
001210                                                                          
001220 DATA DIVISION.                                                           
001230 FILE SECTION.                                                            
001240                                                                          
001250*    REG-CURMAST IS THE STANDARD CURRENCY MASTER LAYOUT CARRIED BY        
001260*    EVERY PROGRAM THAT TOUCHES CURMAST.  THIS IS THE ONE PROGRAM         
001270*    THAT WRITES A BRAND NEW ROW RATHER THAN REWRITING AN EXISTING        
001280*    ONE, SO ALL FOUR FIELDS ARE MOVED TO BEFORE THE WRITE.               
001290 FD  CURMAST                                                              
001300     LABEL RECORD STANDARD                                                
001310     VALUE OF FILE-ID "CURMAST.DAT"                                       
001320     RECORD CONTAINS 120 CHARACTERS.                                      
001330 01  REG-CURMAST.                                                         
001340     05  CUR-ID              PIC S9(5).                                   
001350     05  CUR-CODE            PIC X(3).                                    
001360     05  CUR-NAME            PIC X(100).                                  
001370     05  CUR-SIGN            PIC X(5).                                    
001380     05  FILLER              PIC X(7).                                    
001390*    CURM-CHAVE-X IS THE FLAT KEY-PAIR VIEW CARRIED FOR THE SAME          
001400*    REASON EVERY OTHER PROGRAM AGAINST CURMAST CARRIES IT.               
001410 01  REG-CURMAST-R REDEFINES REG-CURMAST.                                 
001420     05  CURM-CHAVE-X.                                                    
001430         10  CURM-ID-X       PIC X(5).                                    
001440         10  CURM-CODE-X     PIC X(3).                                    
001450     05  FILLER              PIC X(112).                                  
001460                                                                          
001470*    REG-CURCTL IS THE ONE-ROW CURRENCY CONTROL RECORD.  CTL-KEY          
001480*    IS ALWAYS "1" - THERE IS ONLY EVER ONE ROW ON THIS FILE - AND        
001490*    CTL-LAST-CUR-ID IS BUMPED BY ONE EVERY TIME A CURRENCY IS            
001500*    ADDED, GIVING OUT THE NEXT CUR-ID IN SEQUENCE.                       
001510 FD  CURCTL                                                               
001520     LABEL RECORD STANDARD                                                
001530     VALUE OF FILE-ID "CURCTL.DAT"                                        
001540     RECORD CONTAINS 16 CHARACTERS.                                       
001550 01  REG-CURCTL.                                                          
001560     05  CTL-KEY             PIC X(1).                                    
001570     05  CTL-LAST-CUR-ID     PIC S9(5) COMP.                              
001580     05  FILLER              PIC X(9).                                    
001590*    CTL-LAST-CUR-ID-X IS A RAW 4-BYTE BINARY VIEW OF THE COUNTER,        
001600*    KEPT FOR DEBUG DUMPS WHEN THE CONTROL FILE NEEDS EYEBALLING.         
001610 01  CTL-LAST-CUR-ID-X REDEFINES CTL-LAST-CUR-ID PIC X(4).                
001620                                                                          
001630*    REG-RATEMAST IS THE SAME 24-BYTE RATE RECORD CARRIED BY EVERY        
001640*    PROGRAM IN THE RATE SUITE - SEE RATCAD FOR THE FULL HISTORY          
001650*    OF RATE-NOMINAL/RATE-VALUE.                                          
001660 FD  RATEMAST                                                             
001670     LABEL RECORD STANDARD                                                
001680     VALUE OF FILE-ID "RATEMAST.DAT"                                      
001690     RECORD CONTAINS 24 CHARACTERS.                                       
001700 01  REG-RATEMAST.                                                        
001710     05  RATE-ID             PIC S9(5).                                   
001720     05  RATE-CUR-ID         PIC S9(5).                                   
001730     05  RATE-NOMINAL        PIC 9(5).                                    
001740     05  RATE-VALUE          PIC S9(6)V9(6).                              
001750     05  FILLER              PIC X(3).                                    
001760*    RATM-CHAVE-X IS THE SAME FLAT KEY VIEW CARRIED ELSEWHERE.            
001770 01  REG-RATEMAST-R REDEFINES REG-RATEMAST.                               
001780     05  RATM-CHAVE-X        PIC X(10).                                   
001790     05  FILLER              PIC X(14).                                   
001800                                                                          
001810*    REG-RATECTL IS THE RATE-SIDE CONTROL RECORD, THE TWIN OF             
001820*    REG-CURCTL ABOVE BUT HOLDING CTL-LAST-RATE-ID INSTEAD.               
001830 FD  RATECTL                                                              
001840     LABEL RECORD STANDARD                                                
001850     VALUE OF FILE-ID "RATECTL.DAT"                                       
001860     RECORD CONTAINS 16 CHARACTERS.                                       
001870 01  REG-RATECTL.                                                         
001880     05  CTL-KEY             PIC X(1).                                    
001890     05  CTL-LAST-RATE-ID    PIC S9(5) COMP.                              
001900     05  FILLER              PIC X(9).                                    
001910                                                                          
001920*    REG-CNBFEED IS THE SAME CENTRAL BANK QUOTE LAYOUT RATRFSH            
001930*    READS - FEED-CODE IS THE THREE-LETTER CODE TO MATCH AGAINST          
001940*    THE NEWLY ADDED CURRENCY, FEED-NOMINAL/FEED-VALUE GIVE THE           
001950*    QUOTE ITSELF IN THE SAME FORM AS A RATEMAST ROW.  THE FEED           
001960*    IS READ-ONLY TO THIS PROGRAM - NOTHING HERE EVER WRITES              
001970*    BACK TO IT.                                                          
001980 FD  CNBFEED                                                              
001990     LABEL RECORD STANDARD                                                
002000     VALUE OF FILE-ID "CNBFEED.DAT"                                       
002010     RECORD CONTAINS 25 CHARACTERS.                                       
002020 01  REG-CNBFEED.                                                         
002030     05  FEED-CODE           PIC X(3).                                    
002040     05  FEED-NOMINAL        PIC 9(5).                                    
002050     05  FEED-VALUE          PIC S9(6)V9(6).                              
002060     05  FILLER              PIC X(5).                                    
002070                                                                          
002080*    REG-CURADDTR IS THE INCOMING ADD TRANSACTION - CODE, NAME AND        
002090*    SIGN FOR THE NEW CURRENCY.  THERE IS NO ID FIELD HERE EITHER         
002100*    - THE ID IS ALWAYS ASSIGNED INTERNALLY FROM CURCTL, NEVER            
002110*    SUPPLIED BY THE DESK.                                                
002120 FD  CURADDTR                                                             
002130     LABEL RECORD STANDARD                                                
002140     VALUE OF FILE-ID "CURADDTR.DAT"                                      
002150     RECORD CONTAINS 110 CHARACTERS.                                      
002160 01  REG-CURADDTR.                                                        
002170     05  TRAN-CODE           PIC X(3).                                    
002180     05  TRAN-NAME           PIC X(100).                                  
002190     05  TRAN-SIGN           PIC X(5).                                    
002200     05  FILLER              PIC X(2).                                    
002210*    REG-CURADDTR-R IS THE WHOLE-RECORD BYTE VIEW FOR A RAW DUMP.         
002220 01  REG-CURADDTR-R REDEFINES REG-CURADDTR PIC X(110).                    
002230                                                                          
002240*    REG-CURADDRPT IS THE RAW PRINT LINE - EVERY HEADING, DETAIL          
002250*    AND TRAILER LINE BELOW IS MOVED INTO THIS SAME 80-BYTE AREA          
002260*    BEFORE THE WRITE, THE SAME WAY EVERY REPORT PROGRAM DOES IT.         
002270 FD  CURADDRPT                                                            
002280     LABEL RECORD OMITTED.                                                
002290 01  REG-CURADDRPT           PIC X(80).                                   
002300                                                                          
002310 WORKING-STORAGE SECTION.                                                 
002320*    SIX FILE STATUS FIELDS, ONE PER FILE OPENED BY THIS PROGRAM -        
002330*    MORE THAN ANY OTHER PROGRAM IN THE SUITE CARRIES, SINCE THIS         
002340*    IS THE ONLY ONE THAT TOUCHES BOTH MASTER PAIRS AND THE FEED.         
002350 01  STATUS-CURM             PIC X(02) VALUE SPACES.                      
002360 01  STATUS-CTL              PIC X(02) VALUE SPACES.                      
002370 01  STATUS-RATM             PIC X(02) VALUE SPACES.                      
002380 01  STATUS-RCTL             PIC X(02) VALUE SPACES.                      
002390 01  STATUS-FEED             PIC X(02) VALUE SPACES.                      
002400 01  STATUS-TRAN             PIC X(02) VALUE SPACES.                      
002410                                                                          
002420*    WS-EOF-TRAN-SW DRIVES THE MAIN TRANSACTION LOOP.  WS-DUP-SW          
002430*    SCOPED ONLY TO 0400-FIND-QUOTE/0410-READ-FEED AND MARKS THAT         
002440*    THE FEED SCAN FOUND ITS ONE MATCHING CODE AND CAN STOP EARLY.        
002450 01  WS-SWITCHES.                                                         
002460     05  WS-EOF-TRAN-SW      PIC X VALUE "N".                             
002470         88  EOF-TRAN                 VALUE "Y".                          
002480     05  WS-DUP-SW           PIC X VALUE "N".                             
002490         88  DUP-FOUND              VALUE "Y".                            
002500                                                                          
002510*    WT-TRAN-READ/OK/REJ FEED THE FIRST THREE TRAILER LINES.              
002520*    WT-RATE-FOUND COUNTS HOW MANY NEW CURRENCIES PICKED UP A             
002530*    QUOTE OFF THE FEED, PRINTED AS "QUOTES MATCHED" BELOW.               
002540*    WT-ERR-CNT/WT-IX ARE SCRATCH, RESET FOR EACH TRANSACTION.            
002550 01  WS-COUNTERS.                                                         
002560     05  WT-TRAN-READ       PIC S9(7) COMP VALUE ZERO.                    
002570     05  WT-TRAN-OK          PIC S9(7) COMP VALUE ZERO.                   
002580     05  WT-TRAN-REJ         PIC S9(7) COMP VALUE ZERO.                   
002590     05  WT-RATE-FOUND       PIC S9(7) COMP VALUE ZERO.                   
002600     05  WT-ERR-CNT         PIC S9(2) COMP VALUE ZERO.                    
002610     05  WT-IX               PIC S9(2) COMP VALUE ZERO.                   
002620                                                                          
002630*    WT-PAGE-NO AND WT-LINES-PAGE ARE PRINT-CONTROL MECHANICS, NOT        
002640*    BUSINESS DATA, SO THEY ARE CARRIED AS STANDALONE 77-LEVEL            
002650*    ITEMS RATHER THAN NESTED IN WS-COUNTERS WITH THE RUN TALLIES.        
002660 77  WT-LINES-PAGE           PIC S9(3) COMP VALUE 99.                     
002670 77  WT-PAGE-NO              PIC S9(5) COMP VALUE ZERO.                   
002680                                                                          
002690*    WT01-ERROR-TABLE HOLDS THE ERRORS COLLECTED FOR ONE                  
002700*    TRANSACTION BEFORE IT IS EITHER REJECTED OR ACCEPTED.                
002710 01  WT01-ERROR-TABLE.                                                    
002720     05  WT-ERR-TAB OCCURS 5 TIMES PIC X(45) VALUE SPACES.                
002730                                                                          
002740*    WS-CODE-UC HOLDS THE UPPERCASED COPY OF TRAN-CODE USED FOR           
002750*    EVERY VALIDATION CHECK AND FOR THE EVENTUAL CUR-CODE MOVE.           
002760 01  WS-CODE-UC             PIC X(3) VALUE SPACES.                        
002770                                                                          
002780 01  HDG1.                                                                
002790     05  FILLER              PIC X(25) VALUE "CURRENCY EXCHANGE".         
002800     05  FILLER              PIC X(45) VALUE                              
002810         "CURRENCY ADD RUN REPORT - CURCAD".                              
002820     05  FILLER              PIC X(04) VALUE "PG. ".                      
002830     05  PAG-HDG1           PIC ZZ.ZZ9.                                   
002840                                                                          
002850 01  HDG2.                                                                
002860     05  FILLER              PIC X(80) VALUE                              
002870     "COD  CURRENCY NAME                                  STATUS".        
002880                                                                          
002890*    DET1 IS WRITTEN FOR EVERY TRANSACTION READ - EITHER A REJECT         
002900*    MESSAGE FROM 0270-REJECT-TRANS OR AN ADD CONFIRMATION FROM           
002910*    0300-WRITE-CURRENCY, NEVER BOTH FOR THE SAME RECORD.                 
002920 01  DET1.                                                                
002930     05  DET-CODE          PIC X(3).                                      
002940     05  FILLER              PIC X(02) VALUE SPACES.                      
002950     05  DET-NAME            PIC X(40).                                   
002960     05  FILLER              PIC X(02) VALUE SPACES.                      
002970     05  DET-STATUS        PIC X(30).                                     
002980                                                                          
002990*    FOUR TRAILER LINES - READ, ADDED, REJECTED, AND QUOTES               
003000*    MATCHED - THE LAST ONE UNIQUE TO THIS PROGRAM AMONG THE              
003010*    CURRENCY MAINTENANCE SUITE SINCE ONLY CURCAD TOUCHES IT.             
003020 01  TOT1.                                                                
003030     05  FILLER          PIC X(20) VALUE "TRANS READ..........".          
003040     05  TOT-READ           PIC ZZZ,ZZ9.                                  
003050 01  TOT2.                                                                
003060     05  FILLER          PIC X(20) VALUE "ADDED OK............".          
003070     05  TOT-OK              PIC ZZZ,ZZ9.                                 
003080 01  TOT3.                                                                
003090     05  FILLER          PIC X(20) VALUE "REJECTED...........".           
003100     05  TOT-REJ             PIC ZZZ,ZZ9.                                 
003110 01  TOT4.                                                                
003120     05  FILLER          PIC X(20) VALUE "QUOTES MATCHED......".          
003130     05  TOT-COT             PIC ZZZ,ZZ9.                                 
003140                                                                          
003150 PROCEDURE DIVISION.                                                      
003160                                                                          
003170*-----------------------------------------------------------------        
003180*    PARAGRAPH   : 0100-INITIALIZE                                        
003190*    DOES        : OPENS ALL SIX FILES, CREATING THE TWO CONTROL          
003200*                  FILES AND ALLOWING THE TWO MASTERS TO START            
003210*                  EMPTY ON A BRAND NEW INSTALLATION.                     
003220*    WHY         : UNLIKE CURALT OR CUREXC, THIS PROGRAM MUST BE          
003230*                  ABLE TO RUN ON DAY ONE BEFORE ANY CURRENCY OR          
003240*                  RATE EXISTS AT ALL - SO A "35" (FILE NOT FOUND)        
003250*                  STATUS HERE CREATES THE FILE RATHER THAN               
003260*                  ABORTING THE RUN, THE ONLY PROGRAM IN THE SUITE        
003270*                  THAT BEHAVES THIS WAY.                                 
003280*-----------------------------------------------------------------        
003290 0100-INITIALIZE.                                                         
003300*    CURMAST IS CREATED EMPTY ON FIRST RUN BY OPENING OUTPUT -            
003310*    BUILDS THE INDEXED FILE WITH NO RECORDS - THEN IMMEDIATELY           
003320*    REOPENING I-O FOR THE REAL WORK OF THE RUN.  NO OTHER PROGRAM        
003330*    IN THE SUITE DOES THIS - EVERY OTHER ONE ASSUMES CURMAST             
003340*    ALREADY EXISTS AND ABORTS IF IT DOES NOT.                            
003350     OPEN I-O CURMAST.                                                    
003360     IF STATUS-CURM = "35"                                                
003370        OPEN OUTPUT CURMAST                                               
003380        CLOSE CURMAST                                                     
003390        OPEN I-O CURMAST.                                                 
003400     OPEN I-O CURCTL.                                                     
003410*    IF CURCTL IS ALSO MISSING, ITS SINGLE ROW IS SEEDED AT ZERO -        
003420*    THE FIRST CURRENCY ADDED WILL THEN BECOME CUR-ID 1.                  
003430     IF STATUS-CTL = "35"                                                 
003440        OPEN OUTPUT CURCTL                                                
003450        MOVE "1" TO CTL-KEY                                               
003460        MOVE ZERO TO CTL-LAST-CUR-ID                                      
003470        WRITE REG-CURCTL                                                  
003480        CLOSE CURCTL                                                      
003490        OPEN I-O CURCTL.                                                  
003500*    THE CONTROL ROW IS READ ONCE HERE AND HELD IN WORKING STORAGE        
003510*    FOR THE WHOLE RUN - IT IS REWRITTEN AFTER EVERY SUCCESSFUL           
003520*    IN 0300-WRITE-CURRENCY RATHER THAN RE-READ EACH TIME.                
003530     MOVE "1" TO CTL-KEY                                                  
003540     READ CURCTL KEY IS CTL-KEY INVALID KEY                               
003550        MOVE ZERO TO CTL-LAST-CUR-ID.                                     
003560*    RATEMAST AND RATECTL ARE ALLOWED TO START EMPTY FOR EXACTLY          
003570*    THE SAME REASON CURMAST IS - A NEW INSTALLATION HAS NO RATES         
003580*    UNTIL THE FIRST CURRENCY IS ADDED AND A QUOTE IS FOUND.              
003590     OPEN I-O RATEMAST.                                                   
003600     IF STATUS-RATM = "35"                                                
003610        OPEN OUTPUT RATEMAST                                              
003620        CLOSE RATEMAST                                                    
003630        OPEN I-O RATEMAST.                                                
003640     OPEN I-O RATECTL.                                                    
003650     IF STATUS-RCTL = "35"                                                
003660        OPEN OUTPUT RATECTL                                               
003670        MOVE "1" TO CTL-KEY                                               
003680        MOVE ZERO TO CTL-LAST-RATE-ID                                     
003690        WRITE REG-RATECTL                                                 
003700        CLOSE RATECTL                                                     
003710        OPEN I-O RATECTL.                                                 
003720*    CNBFEED IS OPENED INPUT LIKE A NORMAL READ-ONLY FEED FILE -          
003730*    IS REOPENED FROM THE TOP FOR EVERY TRANSACTION IN                    
003740*    0400-FIND-QUOTE, SO NO POSITION IS KEPT ACROSS TRANSACTIONS.         
003750*    A MISSING FEED FILE IS NOT FATAL - STATUS-FEED IS ONLY EVER          
003760*    TESTED FOR "10" (END OF FILE) IN 0400-FIND-QUOTE, SO A FEED          
003770*    THAT IS EMPTY OR ABSENT SIMPLY MEANS NO CURRENCY EVER PICKS          
003780*    UP A STARTING QUOTE THIS RUN.                                        
003790     OPEN INPUT CNBFEED CURADDTR.                                         
003800     OPEN OUTPUT CURADDRPT.                                               
003810                                                                          
003820*-----------------------------------------------------------------        
003830*    PARAGRAPH   : 0200-READ-TRANS                                        
003840*    DOES        : DRIVES THE MAIN TRANSACTION LOOP.                      
003850*    WHY         : THE LOOP CONDITION IS EOF-TRAN, NOT A RECORD           
003860*                  COUNT OR A SENTINEL VALUE ON THE TRANSACTION           
003870*                  ITSELF - THE TRANSACTION FILE HAS NO BUILT-IN          
003880*                  END MARKER OTHER THAN RUNNING OUT OF RECORDS.          
003890*-----------------------------------------------------------------        
003900 0200-READ-TRANS.                                                         
003910     PERFORM 0210-READ-ONE-TRANS THRU 0210-EXIT                           
003920             UNTIL EOF-TRAN.                                              
003930     GO TO 0900-TOTALS.                                                   
003940                                                                          
003950*-----------------------------------------------------------------        
003960*    PARAGRAPH   : 0210-READ-ONE-TRANS                                    
003970*    DOES        : READS ONE TRANSACTION, VALIDATES IT, AND ON            
003980*                  SUCCESS BOTH WRITES THE NEW CURRENCY AND TRIES         
003990*                  THE FEED LOOKUP FOR A STARTING QUOTE.                  
004000*    WHY         : 0400-FIND-QUOTE IS ONLY EVER CALLED AFTER              
004010*                  0300-WRITE-CURRENCY HAS SUCCEEDED - THERE IS NO        
004020*                  POINT SEARCHING THE FEED FOR A CURRENCY THAT           
004030*                  WAS NEVER ACTUALLY ADDED TO THE MASTER.                
004040*-----------------------------------------------------------------        
004050 0210-READ-ONE-TRANS.                                                     
004060*    A MISSED AT END HERE WOULD LEAVE EOF-TRAN OFF FOREVER AND            
004070*    SPIN THE CALLING PERFORM - THE GO TO DROPS STRAIGHT TO THE           
004080*    EXIT BEFORE ANY OF THE RECORD-PROCESSING LOGIC BELOW RUNS.           
004090     READ CURADDTR AT END                                                 
004100          SET EOF-TRAN TO TRUE                                            
004110          GO TO 0210-EXIT.                                                
004120     ADD 1 TO WT-TRAN-READ                                                
004130*    DET-STATUS AND WT-ERR-CNT ARE BOTH RESET HERE SO A PRIOR             
004140*    TRANSACTION'S OUTCOME CANNOT BLEED INTO THIS ONE'S PRINT             
004150*    LINE OR ACCEPT/REJECT DECISION.                                      
004160     MOVE SPACES TO DET-STATUS                                            
004170     MOVE ZERO TO WT-ERR-CNT                                              
004180     PERFORM 0250-VALIDATE THRU 0250-EXIT.                                
004190     IF WT-ERR-CNT > ZERO                                                 
004200        PERFORM 0270-REJECT-TRANS THRU 0270-EXIT                          
004210        GO TO 0210-EXIT.                                                  
004220*    ONLY A CLEAN TRANSACTION REACHES THIS POINT - THE MASTER IS          
004230*    WRITTEN FIRST, THEN THE FEED IS TRIED, SO A FEED PROBLEM CAN         
004240*    NEVER UNDO A CURRENCY THAT HAS ALREADY BEEN ADDED.                   
004250     PERFORM 0300-WRITE-CURRENCY THRU 0300-EXIT.                          
004260     PERFORM 0400-FIND-QUOTE THRU 0400-EXIT.                              
004270 0210-EXIT.                                                               
004280     EXIT.                                                                
004290                                                                          
004300*-----------------------------------------------------------------        
004310*    PARAGRAPH   : 0250-VALIDATE                                          
004320*    DOES        : CHECKS CODE, NAME AND SIGN ARE PRESENT, THE            
004330*                  CODE IS LETTERS ONLY, AND THE CODE IS NOT              
004340*                  ALREADY ON CURMAST.                                    
004350*    WHY         : THIS IS THE MIRROR IMAGE OF CURALT'S CHECK -           
004360*                  CURALT REJECTS A CODE THAT IS NOT FOUND, THIS          
004370*                  PROGRAM REJECTS A CODE THAT ALREADY IS, SINCE          
004380*                  ADDING A SECOND ROW FOR THE SAME CODE WOULD            
004390*                  MAKE THE ALTERNATE KEY AMBIGUOUS.                      
004400*-----------------------------------------------------------------        
004410 0250-VALIDATE.                                                           
004420*    THE CODE IS UPPERCASED BEFORE THE BLANK TEST EVEN RUNS - A           
004430*    CODE OF ALL SPACES SURVIVES THE CONVERTING UNCHANGED, SO THE         
004440*    ORDER OF THESE TWO STEPS DOES NOT MATTER, BUT UPPERCASING            
004450*    FIRST MATCHES THE PATTERN EVERY OTHER PROGRAM FOLLOWS.               
004460     MOVE TRAN-CODE TO WS-CODE-UC                                         
004470     INSPECT WS-CODE-UC CONVERTING                                        
004480        "abcdefghijklmnopqrstuvwxyz" TO                                   
004490        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                      
004500     IF TRAN-CODE = SPACES                                                
004510        ADD 1 TO WT-ERR-CNT                                               
004520        MOVE "CURRENCY CODE IS BLANK" TO WT-ERR-TAB (WT-ERR-CNT)          
004530     ELSE                                                                 
004540        PERFORM 0255-CHECK-LETTERS THRU 0255-EXIT.                        
004550*    NAME AND SIGN ARE ONLY CHECKED FOR BLANKS - THERE IS NO              
004560*    LETTERS-ONLY RULE FOR EITHER, SINCE A CURRENCY NAME LIKE             
004570*    "POUND STERLING" AND A SIGN LIKE "$" BOTH CONTAIN CHARACTERS         
004580*    THE UC-LETTERS CLASS WOULD REJECT.                                   
004590     IF TRAN-NAME = SPACES                                                
004600        ADD 1 TO WT-ERR-CNT                                               
004610        MOVE "CURRENCY NAME IS BLANK" TO WT-ERR-TAB (WT-ERR-CNT).         
004620     IF TRAN-SIGN = SPACES                                                
004630        ADD 1 TO WT-ERR-CNT                                               
004640        MOVE "CURRENCY SIGN IS BLANK" TO WT-ERR-TAB (WT-ERR-CNT).         
004650*    THE UNIQUENESS CHECK DELIBERATELY LEAVES CURMAST POSITIONED          
004660*    ON THE MATCHING ROW WHEN IT FINDS ONE - HARMLESS HERE SINCE          
004670*    THE TRANSACTION IS ABOUT TO BE REJECTED ANYWAY.                      
004680     IF WT-ERR-CNT = ZERO                                                 
004690        MOVE WS-CODE-UC TO CUR-CODE                                       
004700        READ CURMAST KEY IS CUR-CODE INVALID KEY                          
004710             CONTINUE                                                     
004720        NOT INVALID KEY                                                   
004730             ADD 1 TO WT-ERR-CNT                                          
004740             MOVE "CODE ALREADY EXISTS" TO                                
004750                  WT-ERR-TAB (WT-ERR-CNT).                                
004760 0250-EXIT.                                                               
004770     EXIT.                                                                
004780                                                                          
004790*-----------------------------------------------------------------        
004800*    PARAGRAPH   : 0255-CHECK-LETTERS                                     
004810*    DOES        : WALKS THE THREE BYTES OF THE UPPERCASED CODE,          
004820*                  REJECTING ON THE FIRST NON-LETTER FOUND.               
004830*    WHY         : WRITTEN AS A PERFORMED LOOP RATHER THAN THREE          
004840*                  SEPARATE IF TESTS SO THE SAME PARAGRAPH WOULD          
004850*                  STILL WORK IF THE CODE WIDTH WAS EVER WIDENED          
004860*                  PAST THREE CHARACTERS - IT NEVER HAS BEEN, BUT         
004870*                  THE LOOP COST NOTHING EXTRA TO WRITE THIS WAY.         
004880*-----------------------------------------------------------------        
004890 0255-CHECK-LETTERS.                                                      
004900*    WT-IX IS SCRATCH FOR THIS PARAGRAPH ONLY - IT IS RESET TO 1          
004910*    HERE EVERY TIME, SO NOTHING LEFT OVER FROM A PRIOR CALL CAN          
004920*    SHORT-CIRCUIT THE SCAN EARLY.                                        
004930     MOVE 1 TO WT-IX.                                                     
004940 0256-CHECK-ONE-CHAR.                                                     
004950*    REACHING SUBSCRIPT 4 MEANS ALL THREE BYTES PASSED THE CLASS          
004960*    TEST - THE LOOP EXITS CLEAN WITH NO ERROR ADDED.                     
004970     IF WT-IX > 3                                                         
004980        GO TO 0255-EXIT.                                                  
004990     IF WS-CODE-UC (WT-IX:1) IS NOT UC-LETTERS                            
005000        ADD 1 TO WT-ERR-CNT                                               
005010        MOVE "CODE MUST BE LETTERS ONLY" TO                               
005020             WT-ERR-TAB (WT-ERR-CNT)                                      
005030        GO TO 0255-EXIT.                                                  
005040     ADD 1 TO WT-IX                                                       
005050     GO TO 0256-CHECK-ONE-CHAR.                                           
005060 0255-EXIT.                                                               
005070     EXIT.                                                                
005080                                                                          
005090*-----------------------------------------------------------------        
005100*    PARAGRAPH   : 0270-REJECT-TRANS                                      
005110*    DOES        : PRINTS A DETAIL LINE FOR A REJECTED ADD,               
005120*                  SHOWING ONLY THE FIRST ERROR FOUND.                    
005130*    WHY         : THE TRANSACTION'S OWN CODE AND NAME ARE PRINTED        
005140*                  HERE RATHER THAN WHATEVER MAY BE SITTING IN            
005150*                  CURMAST'S RECORD AREA - UNLIKE A SUCCESSFUL ADD        
005160*                  A REJECTED TRANSACTION NEVER TOUCHED THE MASTER        
005170*                  AT ALL, SO THE ONLY VALUES WORTH SHOWING ARE           
005180*                  WHATEVER WAS KEYED ON THE INPUT CARD ITSELF.           
005190*-----------------------------------------------------------------        
005200 0270-REJECT-TRANS.                                                       
005210     ADD 1 TO WT-TRAN-REJ                                                 
005220     MOVE TRAN-CODE TO DET-CODE                                           
005230     MOVE TRAN-NAME (1:40) TO DET-NAME                                    
005240     MOVE WT-ERR-TAB (1) TO DET-STATUS                                    
005250     PERFORM 0800-PRINT-DETAIL THRU 0800-EXIT.                            
005260 0270-EXIT.                                                               
005270     EXIT.                                                                
005280                                                                          
005290*-----------------------------------------------------------------        
005300*    PARAGRAPH   : 0300-WRITE-CURRENCY                                    
005310*    DOES        : ASSIGNS THE NEXT CUR-ID, WRITES THE NEW MASTER         
005320*                  ROW, AND REWRITES THE CONTROL ROW SO THE NEXT          
005330*                  ADD GETS THE ID AFTER THIS ONE.                        
005340*    WHY         : THE CONTROL REWRITE HAPPENS ONLY INSIDE THE            
005350*                  NOT INVALID KEY BRANCH OF THE MASTER WRITE - IF        
005360*                  THE MASTER WRITE FAILS, THE COUNTER IS LEFT            
005370*                  UNCHANGED SO THE SAME ID CAN BE RETRIED RATHER         
005380*                  THAN BURNING AN ID ON A FAILED ADD.                    
005390*-----------------------------------------------------------------        
005400 0300-WRITE-CURRENCY.                                                     
005410*    THE COUNTER IS BUMPED BEFORE THE MOVE SO THE FIRST CURRENCY          
005420*    EVER ADDED GETS CUR-ID 1, NOT ZERO - CUR-ID ZERO IS RESERVED         
005430*    AS "NO CURRENCY" IN EVERY PROGRAM THAT TESTS FOR A MISSING           
005440*    JOIN, SO A REAL CURRENCY MUST NEVER BE ASSIGNED THAT VALUE.          
005450     ADD 1 TO CTL-LAST-CUR-ID                                             
005460     MOVE CTL-LAST-CUR-ID TO CUR-ID                                       
005470     MOVE WS-CODE-UC TO CUR-CODE                                          
005480     MOVE TRAN-NAME TO CUR-NAME                                           
005490     MOVE TRAN-SIGN TO CUR-SIGN                                           
005500*    AN INVALID KEY HERE IS NOT EXPECTED IN NORMAL RUNNING - THE          
005510*    UNIQUENESS CHECK IN 0250-VALIDATE ALREADY RULED OUT A                
005520*    DUPLICATE CODE - BUT THE BRANCH IS STILL CODED SINCE A WRITE         
005530*    CAN FAIL FOR REASONS THE VALIDATION STEP NEVER LOOKED AT.            
005540     WRITE REG-CURMAST                                                    
005550         INVALID KEY                                                      
005560            ADD 1 TO WT-TRAN-REJ                                          
005570            MOVE "MASTER WRITE ERROR" TO DET-STATUS                       
005580         NOT INVALID KEY                                                  
005590            REWRITE REG-CURCTL                                            
005600            ADD 1 TO WT-TRAN-OK                                           
005610            MOVE "CURRENCY ADDED" TO DET-STATUS.                          
005620     MOVE CUR-CODE TO DET-CODE                                            
005630     MOVE CUR-NAME (1:40) TO DET-NAME                                     
005640     PERFORM 0800-PRINT-DETAIL THRU 0800-EXIT.                            
005650 0300-EXIT.                                                               
005660     EXIT.                                                                
005670                                                                          
005680*-----------------------------------------------------------------        
005690*    PARAGRAPH   : 0400-FIND-QUOTE                                        
005700*    DOES        : SCANS CNBFEED FROM THE TOP LOOKING FOR ONE ROW         
005710*                  WHOSE CODE MATCHES THE JUST-ADDED CURRENCY.            
005720*    WHY         : THE FEED IS CLOSED AND REOPENED AT THE END OF          
005730*                  EVERY CALL SO THE NEXT TRANSACTION SCAN ALWAYS         
005740*                  STARTS FROM THE FIRST FEED ROW AGAIN - THE FEED        
005750*                  IS SMALL ENOUGH THAT A FULL RESCAN PER                 
005760*                  TRANSACTION COSTS NOTHING WORTH OPTIMIZING.            
005770*-----------------------------------------------------------------        
005780 0400-FIND-QUOTE.                                                         
005790*    DUP-FOUND AND STATUS-FEED OF "10" ARE THE TWO WAYS THE SCAN          
005800*    CAN END - EITHER THE CODE WAS FOUND, OR THE WHOLE FEED WAS           
005810*    READ WITHOUT A MATCH - BOTH ARE NORMAL OUTCOMES, NEITHER IS          
005820*    TREATED AS AN ERROR.                                                 
005830     SET DUP-FOUND TO FALSE                                               
005840     MOVE "N" TO WS-DUP-SW                                                
005850     PERFORM 0410-READ-FEED THRU 0410-EXIT                                
005860             UNTIL STATUS-FEED = "10"                                     
005870                OR DUP-FOUND.                                             
005880*    THE SWITCH AND WORK FIELD ARE CLEARED HERE, BEFORE THE CLOSE         
005890*    AND REOPEN, SO A STALE CODE OR SWITCH SETTING FROM THIS              
005900*    TRANSACTION CANNOT SURVIVE INTO THE NEXT ONE'S SCAN.                 
005910     MOVE "N" TO WS-DUP-SW                                                
005920     MOVE SPACES TO FEED-CODE                                             
005930     CLOSE CNBFEED                                                        
005940     OPEN INPUT CNBFEED.                                                  
005950 0400-EXIT.                                                               
005960     EXIT.                                                                
005970                                                                          
005980*-----------------------------------------------------------------        
005990*    PARAGRAPH   : 0410-READ-FEED                                         
006000*    DOES        : READS ONE FEED ROW; ON A CODE MATCH, EITHER            
006010*                  CREATES A NEW RATE OR UPDATES AN EXISTING ONE          
006020*                  FOR THIS CURRENCY.                                     
006030*    WHY         : A RATE CANNOT ALREADY EXIST FOR A CURRENCY THAT        
006040*                  WAS JUST CREATED IN THIS SAME RUN, BUT THE             
006050*                  INVALID KEY BRANCH IS KEPT ANYWAY - THE SAME           
006060*                  PARAGRAPH STRUCTURE IS SHARED WITH RATRFSH'S           
006070*                  MERGE LOGIC AND THE TWO ARE EASIER TO KEEP             
006080*                  CONSISTENT WRITTEN THE SAME WAY.                       
006090*-----------------------------------------------------------------        
006100 0410-READ-FEED.                                                          
006110     READ CNBFEED AT END                                                  
006120          MOVE "10" TO STATUS-FEED                                        
006130          GO TO 0410-EXIT.                                                
006140*    WS-DUP-SW IS SET THE MOMENT A MATCH IS FOUND, WHICH STOPS THE        
006150*    PERFORM IN 0400-FIND-QUOTE ON ITS NEXT TEST - THE FEED IS            
006160*    ASSUMED TO CARRY AT MOST ONE ROW PER CODE, SO THE FIRST MATCH        
006170*    IS ALWAYS THE ONLY ONE THAT MATTERS.                                 
006180     IF FEED-CODE = CUR-CODE                                              
006190        MOVE "Y" TO WS-DUP-SW                                             
006200        MOVE CUR-ID TO RATE-CUR-ID                                        
006210        READ RATEMAST KEY IS RATE-CUR-ID INVALID KEY                      
006220             PERFORM 0420-CREATE-RATE THRU 0420-EXIT                      
006230        NOT INVALID KEY                                                   
006240             MOVE FEED-NOMINAL TO RATE-NOMINAL                            
006250             MOVE FEED-VALUE TO RATE-VALUE                                
006260             REWRITE REG-RATEMAST                                         
006270             ADD 1 TO WT-RATE-FOUND.                                      
006280 0410-EXIT.                                                               
006290     EXIT.                                                                
006300                                                                          
006310*-----------------------------------------------------------------        
006320*    PARAGRAPH   : 0420-CREATE-RATE                                       
006330*    DOES        : ASSIGNS THE NEXT RATE-ID AND WRITES A BRAND NEW        
006340*                  RATE ROW FOR THE NEWLY ADDED CURRENCY.                 
006350*    WHY         : THIS IS THE SAME NEXT-ID PATTERN AS                    
006360*                  0300-WRITE-CURRENCY, APPLIED TO THE RATE               
006370*                  CONTROL FILE INSTEAD OF THE CURRENCY ONE - ONLY        
006380*                  CALLED FROM THE INVALID KEY BRANCH OF                  
006390*                  0410-READ-FEED, NEVER DIRECTLY FROM ANYWHERE           
006400*                  ELSE IN THE PROGRAM.                                   
006410*-----------------------------------------------------------------        
006420 0420-CREATE-RATE.                                                        
006430*    THE RATE CONTROL ROW IS RE-READ HERE RATHER THAN HELD ACROSS         
006440*    THE WHOLE RUN THE WAY CURCTL IS - RATES ARE CREATED FAR LESS         
006450*    OFTEN THAN CURRENCIES IN THIS PROGRAM, SO THE EXTRA READ PER         
006460*    OCCURRENCE WAS NEVER WORTH OPTIMIZING AWAY.                          
006470     MOVE "1" TO CTL-KEY                                                  
006480*    AN INVALID KEY HERE MEANS RATECTL'S SINGLE ROW WAS NEVER             
006490*    SEEDED - 0100-INITIALIZE ALREADY HANDLES THE MISSING-FILE            
006500*    CASE, SO THIS BRANCH ONLY EVER FIRES IF THE ROW ITSELF WAS           
006510*    SOMEHOW LOST AFTER THE FILE WAS CREATED.                             
006520     READ RATECTL KEY IS CTL-KEY INVALID KEY                              
006530          MOVE ZERO TO CTL-LAST-RATE-ID.                                  
006540     ADD 1 TO CTL-LAST-RATE-ID                                            
006550     MOVE CTL-LAST-RATE-ID TO RATE-ID                                     
006560     MOVE CUR-ID TO RATE-CUR-ID                                           
006570     MOVE FEED-NOMINAL TO RATE-NOMINAL                                    
006580     MOVE FEED-VALUE TO RATE-VALUE                                        
006590*    THE WRITE HAS NO INVALID KEY CLAUSE - RATE-ID JUST CAME FROM         
006600*    THE COUNTER THIS PROGRAM ITSELF MAINTAINS, SO A DUPLICATE KEY        
006610*    IS NOT A CASE THIS PARAGRAPH NEEDS TO GUARD AGAINST.                 
006620     WRITE REG-RATEMAST                                                   
006630     REWRITE REG-RATECTL                                                  
006640     ADD 1 TO WT-RATE-FOUND.                                              
006650 0420-EXIT.                                                               
006660     EXIT.                                                                
006670                                                                          
006680*-----------------------------------------------------------------        
006690*    PARAGRAPH   : 0800-PRINT-DETAIL                                      
006700*    DOES        : WRITES ONE DETAIL LINE, BREAKING TO A NEW PAGE         
006710*                  FIRST IF THE CURRENT PAGE IS FULL.                     
006720*    WHY         : THIS PARAGRAPH IS SHARED BY THE REJECT PATH AND        
006730*                  THE SUCCESSFUL ADD PATH - DET1 IS LOADED               
006740*                  DIFFERENTLY BY EACH CALLER, BUT THE PAGE-BREAK         
006750*                  AND WRITE LOGIC ITSELF DOES NOT CARE WHICH ONE         
006760*                  FILLED IT IN.                                          
006770*-----------------------------------------------------------------        
006780 0800-PRINT-DETAIL.                                                       
006790*    THE 54-LINE THRESHOLD IS THE SAME ONE USED BY EVERY OTHER            
006800*    REPORT PROGRAM IN THE SUITE - LEAVING ROOM ON A 66-LINE FORM         
006810*    FOR THE TWO HEADING LINES AND SOME MARGIN AT THE BOTTOM.             
006820     IF WT-LINES-PAGE > 54                                                
006830        PERFORM 0850-PRINT-HEADING THRU 0850-EXIT.                        
006840     WRITE REG-CURADDRPT FROM DET1 AFTER 1.                               
006850     ADD 1 TO WT-LINES-PAGE.                                              
006860 0800-EXIT.                                                               
006870     EXIT.                                                                
006880                                                                          
006890*-----------------------------------------------------------------        
006900*    PARAGRAPH   : 0850-PRINT-HEADING                                     
006910*    DOES        : ADVANCES TO A NEW FORM, BUMPS THE PAGE NUMBER,         
006920*                  REPRINTS THE TWO HEADING LINES.                        
006930*-----------------------------------------------------------------        
006940 0850-PRINT-HEADING.                                                      
006950*    WT-PAGE-NO STARTS AT ZERO AND IS BUMPED BEFORE THE MOVE, SO          
006960*    THE FIRST PAGE OF EVERY RUN IS NUMBERED "1", NOT "0".                
006970     ADD 1 TO WT-PAGE-NO                                                  
006980     MOVE WT-PAGE-NO TO PAG-HDG1                                          
006990*    AFTER PAGE ON HDG1 SKIPS TO A NEW FORM - AFTER 2 ON HDG2             
007000*    LEAVES ONE BLANK LINE BETWEEN THE TWO HEADING LINES.                 
007010     WRITE REG-CURADDRPT FROM HDG1 AFTER PAGE                             
007020     WRITE REG-CURADDRPT FROM HDG2 AFTER 2                                
007030*    WT-LINES-PAGE IS RESET TO 6, NOT ZERO, TO ACCOUNT FOR THE TWO        
007040*    HEADING LINES JUST WRITTEN PLUS THE USUAL TOP MARGIN.                
007050     MOVE 6 TO WT-LINES-PAGE.                                             
007060 0850-EXIT.                                                               
007070     EXIT.                                                                
007080                                                                          
007090*-----------------------------------------------------------------        
007100*    PARAGRAPH   : 0900-TOTALS                                            
007110*    DOES        : PRINTS ALL FOUR TRAILER LINES, WARNS ON RERUN,         
007120*                  CLOSES ALL SIX FILES.                                  
007130*    WHY         : A RERUN OF THIS PROGRAM IS FAR MORE DANGEROUS          
007140*                  THAN A RERUN OF CURALT - IT WOULD ADD EVERY            
007150*                  CURRENCY IN THE TRANSACTION FILE A SECOND TIME         
007160*                  UNDER A NEW CUR-ID, SINCE THE UNIQUENESS CHECK         
007170*                  IN 0250-VALIDATE TESTS CUR-CODE, NOT WHETHER           
007180*                  TRANSACTION ITSELF WAS ALREADY PROCESSED.              
007190*-----------------------------------------------------------------        
007200 0900-TOTALS.                                                             
007210*    ALL FOUR COUNTERS ARE MOVED TO THEIR EDITED FIELDS TOGETHER,         
007220*    JUST BEFORE THE FOUR TRAILER LINES ARE WRITTEN - NONE OF THEM        
007230*    IS EVER DISPLAYED OR REFERENCED AGAIN AFTER THIS PARAGRAPH.          
007240     MOVE WT-TRAN-READ TO TOT-READ                                        
007250     MOVE WT-TRAN-OK TO TOT-OK                                            
007260     MOVE WT-TRAN-REJ TO TOT-REJ                                          
007270     MOVE WT-RATE-FOUND TO TOT-COT                                        
007280     WRITE REG-CURADDRPT FROM TOT1 AFTER 2.                               
007290     WRITE REG-CURADDRPT FROM TOT2 AFTER 1.                               
007300     WRITE REG-CURADDRPT FROM TOT3 AFTER 1.                               
007310     WRITE REG-CURADDRPT FROM TOT4 AFTER 1.                               
007320*    UPSI-0 IS SET ON THE JCL BY THE OPERATOR BEFORE A KNOWN              
007330*    RERUN - THE WARNING IS JUST A CONSOLE MESSAGE, IT DOES NOT           
007340*    CHANGE WHAT THE PROGRAM ACTUALLY DOES.                               
007350     IF RERUN-REQUESTED                                                   
007360        DISPLAY "RERUN MODE - TOTALS MAY OVERLAP A PRIOR RUN".            
007370*    ALL SIX FILES ARE CLOSED TOGETHER HERE, WHETHER OR NOT THIS          
007380*    RUN EVER WROTE TO EACH ONE OF THEM.                                  
007390     CLOSE CURMAST CURCTL RATEMAST RATECTL CNBFEED CURADDTR               
007400     CLOSE CURADDRPT.                                                     
007410     STOP RUN.                                                            
