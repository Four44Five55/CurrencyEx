000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    RATREL.                                                   
000120 AUTHOR.        R ENZLER.                                                 
000130 INSTALLATION.  CONTINENTAL EXCHANGE SERVICES - TREASURY SYSTEMS.         
000140 DATE-WRITTEN.  08/02/1989.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.                   
000170*===============================================================          
000180*    PROGRAM    : RATREL                                                  
000190*    PURPOSE    : PRINTS EVERY EXCHANGE RATE ON THE RATE STORE,           
000200*                 IN STORED (RATE-ID) ORDER, WITH THE OWNING              
000210*                 CURRENCY'S CODE JOINED IN FROM CURMAST.                 
000220*    ANALYST    : R ENZLER                                                
000230*    PROGRAMMER : R ENZLER                                                
000240*-----------------------------------------------------------------        
000250*    CHANGE LOG                                                           
000260*    VRS    DATE         PROGR.   REQUEST      DESCRIPTION                
000270*    1.0    08/02/1989   RGE     -----        INITIAL RELEASE.            
000280*    1.1    01/11/1999   LPS     CB-0210      Y2K - REPORT HEADER  CB-0210
000290*                                             DATE NOW CARRIES A          
000300*                                             FULL 4-DIGIT YEAR.          
000310*    1.2    07/23/2001   RGE     CB-0249      TRAILER TOTAL ADDED  CB-0249
000320*                                             TO THE RUN REPORT.          
000330*-----------------------------------------------------------------        
000340*    RATEMAST CARRIES NO CURRENCY CODE OF ITS OWN - ONLY THE              
000350*    INTERNAL RATE-CUR-ID POINTER - SO THIS LISTING HAS TO JOIN           
000360*    BACK TO CURMAST RECORD BY RECORD TO SHOW SOMETHING AN                
000370*    OPERATOR CAN ACTUALLY READ.  IF THE JOIN EVER FAILS IT MEANS         
000380*    A RATE ROW HAS OUTLIVED ITS CURRENCY, WHICH SHOULD NOT BE            
000390*    POSSIBLE GIVEN CUREXC'S IN-USE CHECK, BUT WE STILL PRINT             
000400*    "???" RATHER THAN ABORT THE WHOLE RUN OVER ONE BAD ROW.              
000410*                                                                         
000420*    THIS PROGRAM TAKES NO TRANSACTION FILE AND CHANGES NOTHING -         
000430*    IT IS THE RATE-SIDE COUNTERPART TO CURREL, RUN BY OPERATIONS         
000440*    WHENEVER THE DESK WANTS A PRINTED SNAPSHOT OF EVERY RATE ON          
000450*    FILE WITHOUT HAVING TO KEY AN INQUIRY TRANSACTION PER CODE.          
000460*-----------------------------------------------------------------        
000470 ENVIRONMENT DIVISION.                                                    
000480 CONFIGURATION SECTION.                                                   
000490*    UPSI-0 CARRIES THE SAME RERUN WARNING EVERY OTHER REPORT             
000500*    PROGRAM IN THE SUITE CARRIES.                                        
000510 SPECIAL-NAMES.                                                           
000520     C01 IS TOP-OF-FORM                                                   
000530     UPSI-0 ON STATUS IS RERUN-REQUESTED                                  
000540            OFF STATUS IS NORMAL-RUN.                                     
000550 INPUT-OUTPUT SECTION.                                                    
000560 FILE-CONTROL.                                                            
000570*    RATEMAST IS WALKED SEQUENTIALLY ON ITS PRIMARY KEY; CURMAST          
000580*    IS OPENED FOR RANDOM READS ONLY, TO RESOLVE ONE CODE AT A            
000590*    TIME AS EACH RATE COMES UP.  NEITHER FILE IS EVER REWRITTEN          
000600*    HERE - THIS IS A READ-ONLY LISTING PROGRAM.                          
000610     SELECT RATEMAST ASSIGN TO "RATEMAST"                                 
000620                     ORGANIZATION INDEXED                                 
000630                     ACCESS MODE DYNAMIC                                  
000640                     RECORD KEY RATE-ID                                   
000650                     ALTERNATE RECORD KEY RATE-CUR-ID                     
000660                     FILE STATUS STATUS-RATM.                             
000670                                                                          
000680     SELECT CURMAST  ASSIGN TO "CURMAST"                                  
000690                     ORGANIZATION INDEXED                                 
000700                     ACCESS MODE DYNAMIC                                  
000710                     RECORD KEY CUR-ID                                    
000720                     ALTERNATE RECORD KEY CUR-CODE                        
000730                     FILE STATUS STATUS-CURM.                             
000740                                                                          
000750     SELECT RATRELRPT ASSIGN TO PRINTER.                                  
000760                                                                          
000770 DATA DIVISION.                                                           
000780 FILE SECTION.                                                            
000790                                                                          
000800*    REG-RATEMAST IS THE 24-BYTE RATE RECORD CARRIED BY EVERY             
000810*    PROGRAM IN THE RATE SUITE.  RATE-NOMINAL/RATE-VALUE TOGETHER         
000820*    GIVE THE UNIT RATE (RATE-VALUE PER RATE-NOMINAL UNITS OF THE         
000830*    FOREIGN CURRENCY) - CNVRUN IS THE ONLY PROGRAM THAT ACTUALLY         
000840*    DIVIDES THEM OUT; HERE THEY ARE SHOWN AS-STORED.                     
000850 FD  RATEMAST                                                             
000860     LABEL RECORD STANDARD                                                
000870     VALUE OF FILE-ID "RATEMAST.DAT"                                      
000880     RECORD CONTAINS 24 CHARACTERS.                                       
000890 01  REG-RATEMAST.                                                        
000900     05  RATE-ID             PIC S9(5).                                   
000910     05  RATE-CUR-ID         PIC S9(5).                                   
000920     05  RATE-NOMINAL        PIC 9(5).                                    
000930     05  RATE-VALUE          PIC S9(6)V9(6).                              
000940     05  FILLER              PIC X(3).                                    
000950*    RATM-CHAVE-X IS THE FLAT 10-BYTE VIEW OVER THE TWO KEYS,             
000960*    CARRIED FOR QUICK DISPLAY WITHOUT NAMING EACH SUBFIELD.              
000970 01  REG-RATEMAST-R REDEFINES REG-RATEMAST.                               
000980     05  RATM-CHAVE-X        PIC X(10).                                   
000990     05  FILLER              PIC X(14).                                   
001000*    REG-RATEMAST-R2 IS THE WHOLE-RECORD BYTE VIEW FOR A RAW DUMP.        
001010 01  REG-RATEMAST-R2 REDEFINES REG-RATEMAST PIC X(24).                    
001020                                                                          
001030*    REG-CURMAST IS THE SAME CURRENCY MASTER LAYOUT CARRIED BY            
001040*    EVERY PROGRAM THAT TOUCHES CURMAST - HERE IT IS OPENED ONLY          
001050*    TO RESOLVE RATE-CUR-ID BACK TO A DISPLAYABLE CUR-CODE.               
001060 FD  CURMAST                                                              
001070     LABEL RECORD STANDARD                                                
001080     VALUE OF FILE-ID "CURMAST.DAT"                                       
001090     RECORD CONTAINS 120 CHARACTERS.                                      
001100 01  REG-CURMAST.                                                         
001110     05  CUR-ID              PIC S9(5).                                   
001120     05  CUR-CODE            PIC X(3).                                    
001130     05  CUR-NAME            PIC X(100).                                  
001140     05  CUR-SIGN            PIC X(5).                                    
001150     05  FILLER              PIC X(7).                                    
001160*    CURM-CHAVE-X IS THE FLAT KEY-PAIR VIEW, KEPT FOR THE SAME            
001170*    REASON EVERY OTHER PROGRAM IN THE SUITE KEEPS IT.                    
001180 01  REG-CURMAST-R REDEFINES REG-CURMAST.                                 
001190     05  CURM-CHAVE-X.                                                    
001200         10  CURM-ID-X       PIC X(5).                                    
001210         10  CURM-CODE-X     PIC X(3).                                    
001220     05  FILLER              PIC X(112).                                  
001230                                                                          
001240 FD  RATRELRPT                                                            
001250     LABEL RECORD OMITTED.                                                
001260 01  REG-RATRELRPT           PIC X(80).                                   
001270                                                                          
001280 WORKING-STORAGE SECTION.                                                 
001290*    STATUS-RATM/STATUS-CURM CARRY THE FILE STATUS OF THE LAST            
001300*    I-O AGAINST EACH MASTER - CHECKED ONLY AT OPEN TIME HERE.            
001310 01  STATUS-RATM             PIC X(02) VALUE SPACES.                      
001320 01  STATUS-CURM             PIC X(02) VALUE SPACES.                      
001330                                                                          
001340*    WT-RATE-READ IS THE ONE RUNNING COUNT THIS PROGRAM KEEPS.            
001350 01  WS-COUNTERS.                                                         
001360     05  WT-RATE-READ        PIC S9(7) COMP VALUE ZERO.                   
001370                                                                          
001380*    WT-PAGE-NO/WT-LINES-PAGE ARE PRINT-CONTROL MECHANICS, NOT            
001390*    BUSINESS DATA, SO THEY STAND ALONE AS 77-LEVEL ITEMS RATHER          
001400*    THAN SIT INSIDE A NAMED GROUP OF RELATED COUNTERS.  BOTH ARE         
001410*    COMP SINCE THEY ARE INCREMENTED EVERY TIME THROUGH THE LOOP          
001420*    AND NEVER PRINTED DIRECTLY - PAG-HDG1 CARRIES THE EDITED             
001430*    PICTURE FOR DISPLAY, WT-PAGE-NO STAYS BINARY.                        
001440 77  WT-PAGE-NO              PIC S9(5) COMP VALUE ZERO.                   
001450 77  WT-LINES-PAGE           PIC S9(3) COMP VALUE 99.                     
001460                                                                          
001470*    WS-CODE-OUT HOLDS WHATEVER GOES ON THE DETAIL LINE IN PLACE          
001480*    OF A REAL CODE - EITHER THE JOINED CUR-CODE OR THE "???"             
001490*    FALLBACK WHEN THE JOIN TO CURMAST FAILS.                             
001500 01  WS-CODE-OUT             PIC X(3) VALUE SPACES.                       
001510                                                                          
001520*    HDG1/HDG2 ARE THE TWO HEADING LINES REPRINTED AT THE TOP OF          
001530*    EVERY PAGE BY 0850-PRINT-HEADING.  HDG1 CARRIES THE RUN TITLE        
001540*    AND PAGE NUMBER; HDG2 CARRIES THE COLUMN CAPTIONS.  NEITHER          
001550*    CARRIES A DATE - UNLIKE CURREL'S HEADING THIS PROGRAM WAS            
001560*    NEVER ASKED FOR ONE, AND THE DESK HAS NOT RAISED A TICKET            
001570*    OVER ITS ABSENCE IN OVER A DECADE OF RUNNING THIS JOB.               
001580 01  HDG1.                                                                
001590     05  FILLER              PIC X(25) VALUE "CURRENCY EXCHANGE".         
001600     05  FILLER              PIC X(45) VALUE                              
001610         "RATE LISTING RUN REPORT - RATREL".                              
001620     05  FILLER              PIC X(04) VALUE "PG. ".                      
001630     05  PAG-HDG1            PIC ZZ.ZZ9.                                  
001640                                                                          
001650 01  HDG2.                                                                
001660     05  FILLER              PIC X(80) VALUE                              
001670     "COD  NOMINAL     RATE VALUE".                                       
001680                                                                          
001690*    DET1 IS THE ONE DETAIL LINE LAYOUT - ONE PER RATE ROW READ.          
001700*    DET-CODE CARRIES WHATEVER 0200-READ-MASTER PUT INTO                  
001710*    WS-CODE-OUT, DET-NOMINAL AND DET-VALUE CARRY THE RATE AS             
001720*    STORED WITH NO ARITHMETIC APPLIED TO EITHER FIELD.                   
001730 01  DET1.                                                                
001740     05  DET-CODE            PIC X(3).                                    
001750     05  FILLER              PIC X(02) VALUE SPACES.                      
001760     05  DET-NOMINAL         PIC ZZZZ9.                                   
001770     05  FILLER              PIC X(02) VALUE SPACES.                      
001780     05  DET-VALUE           PIC Z(6).999999.                             
001790                                                                          
001800*    TOT1 IS THE SINGLE TRAILER LINE WRITTEN BY 0900-TOTALS AFTER         
001810*    THE LAST RATE HAS BEEN LISTED.                                       
001820 01  TOT1.                                                                
001830     05  FILLER          PIC X(20) VALUE "RATES LISTED........".          
001840     05  TOT-READ            PIC ZZZ,ZZ9.                                 
001850                                                                          
001860*    NO SECONDARY COUNTS ARE KEPT - UNLIKE RATCONS OR RATCAD THIS         
001870*    PROGRAM NEVER REJECTS A ROW, SO A SINGLE "RATES LISTED"              
001880*    TRAILER IS ALL THE DESK HAS EVER ASKED FOR.                          
001890                                                                          
001900 PROCEDURE DIVISION.                                                      
001910                                                                          
001920*-----------------------------------------------------------------        
001930*    PARAGRAPH   : 0100-INITIALIZE                                        
001940*    DOES        : OPENS RATEMAST AND CURMAST INPUT, THEN THE             
001950*                  REPORT FILE.                                           
001960*    WHY         : BOTH MASTERS HAVE TO EXIST BEFORE THE JOIN IN          
001970*                  0200-READ-MASTER CAN WORK, SO BOTH ARE CHECKED         
001980*                  HERE AND THE RUN IS ABORTED ON EITHER ONE              
001990*                  MISSING RATHER THAN FAILING PARTWAY THROUGH.           
002000*-----------------------------------------------------------------        
002010 0100-INITIALIZE.                                                         
002020*    RATEMAST IS CHECKED FIRST SINCE IT IS THE DRIVING FILE -             
002030*    WITHOUT IT THERE IS NOTHING TO LIST AT ALL.  THE OPEN ITSELF         
002040*    NEVER FAILS OUTRIGHT ON A MISSING INDEXED FILE - ONLY THE            
002050*    FILE STATUS TELLS US, SO IT MUST BE TESTED EXPLICITLY RIGHT          
002060*    AFTER THE OPEN RATHER THAN ASSUMED FROM A RETURN CODE.               
002070     OPEN INPUT RATEMAST.                                                 
002080     IF STATUS-RATM = "35"                                                
002090        DISPLAY "RATEMAST NOT FOUND - RUN ABORTED"                        
002100        STOP RUN.                                                         
002110*    CURMAST IS THE JOINED FILE - IF IT IS MISSING WE CANNOT              
002120*    RESOLVE A SINGLE CODE, SO WE CLOSE RATEMAST CLEANLY BEFORE           
002130*    STOPPING RATHER THAN LEAVE IT OPEN ON ABORT.                         
002140     OPEN INPUT CURMAST.                                                  
002150     IF STATUS-CURM = "35"                                                
002160        DISPLAY "CURMAST NOT FOUND - RUN ABORTED"                         
002170        CLOSE RATEMAST                                                    
002180        STOP RUN.                                                         
002190     OPEN OUTPUT RATRELRPT.                                               
002200                                                                          
002210*-----------------------------------------------------------------        
002220*    PARAGRAPH   : 0200-READ-MASTER                                       
002230*    DOES        : WALKS RATEMAST IN STORED (RATE-ID) ORDER,              
002240*                  JOINS EACH ROW TO CURMAST FOR ITS CODE, AND            
002250*                  PRINTS ONE DETAIL LINE PER RATE.                       
002260*    WHY         : RATE-ID ORDER IS INSERTION ORDER, WHICH MATCHES        
002270*                  THE ORDER RATCAD/RATRFSH CREATED THE RATES IN -        
002280*                  NO SORT IS NEEDED TO GET A STABLE LISTING.             
002290*-----------------------------------------------------------------        
002300 0200-READ-MASTER.                                                        
002310     READ RATEMAST NEXT AT END                                            
002320          GO TO 0900-TOTALS.                                              
002330     ADD 1 TO WT-RATE-READ                                                
002340*    THE JOIN IS A SINGLE RANDOM READ ON THE PRIMARY KEY OF               
002350*    CURMAST - RATE-CUR-ID IS COPIED INTO CUR-ID FIRST SINCE THE          
002360*    TWO FIELDS LIVE IN DIFFERENT RECORDS AND CANNOT BE COMPARED          
002370*    OR KEYED ON DIRECTLY ACROSS FILES.                                   
002380     MOVE RATE-CUR-ID TO CUR-ID                                           
002390     READ CURMAST INVALID KEY                                             
002400          MOVE "???" TO WS-CODE-OUT                                       
002410        NOT INVALID KEY                                                   
002420          MOVE CUR-CODE TO WS-CODE-OUT.                                   
002430     MOVE WS-CODE-OUT TO DET-CODE                                         
002440     MOVE RATE-NOMINAL TO DET-NOMINAL                                     
002450     MOVE RATE-VALUE TO DET-VALUE                                         
002460*    RATE-VALUE IS SHOWN EXACTLY AS STORED, TO SIX DECIMALS - THE         
002470*    TWELVE-DECIMAL UNIT RATE THAT CNVRUN COMPUTES FROM IT IS A           
002480*    DERIVED FIGURE AND HAS NO PLACE ON THIS LISTING.                     
002490     PERFORM 0800-PRINT-DETAIL THRU 0800-EXIT.                            
002500     GO TO 0200-READ-MASTER.                                              
002510                                                                          
002520*-----------------------------------------------------------------        
002530*    PARAGRAPH   : 0800-PRINT-DETAIL                                      
002540*    DOES        : WRITES ONE DETAIL LINE, BREAKING TO A NEW PAGE         
002550*                  FIRST IF THE CURRENT PAGE IS FULL.                     
002560*    WHY         : SAME 54-LINE THRESHOLD AS EVERY OTHER REPORT           
002570*                  PROGRAM IN THE SYSTEM.                                 
002580*-----------------------------------------------------------------        
002590 0800-PRINT-DETAIL.                                                       
002600     IF WT-LINES-PAGE > 54                                                
002610        PERFORM 0850-PRINT-HEADING THRU 0850-EXIT.                        
002620     WRITE REG-RATRELRPT FROM DET1 AFTER 1.                               
002630     ADD 1 TO WT-LINES-PAGE.                                              
002640 0800-EXIT.                                                               
002650     EXIT.                                                                
002660                                                                          
002670*-----------------------------------------------------------------        
002680*    PARAGRAPH   : 0850-PRINT-HEADING                                     
002690*    DOES        : ADVANCES TO A NEW FORM, BUMPS THE PAGE NUMBER,         
002700*                  REPRINTS THE TWO HEADING LINES.                        
002710*    WHY         : CALLED FROM 0800-PRINT-DETAIL ONLY, NEVER              
002720*                  DIRECTLY, SO THE PAGE BREAK ALWAYS HAPPENS             
002730*                  BEFORE THE LINE THAT WOULD HAVE OVERFLOWED THE         
002740*                  FORM RATHER THAN AFTER IT.                             
002750*-----------------------------------------------------------------        
002760 0850-PRINT-HEADING.                                                      
002770*    WT-PAGE-NO IS BUMPED BEFORE THE MOVE SO PAGE 1 PRINTS AS "1",        
002780*    NOT "0" - THE COUNTER STARTS AT ZERO ON PURPOSE.                     
002790     ADD 1 TO WT-PAGE-NO                                                  
002800     MOVE WT-PAGE-NO TO PAG-HDG1                                          
002810     WRITE REG-RATRELRPT FROM HDG1 AFTER PAGE                             
002820     WRITE REG-RATRELRPT FROM HDG2 AFTER 2                                
002830*    RESETTING WT-LINES-PAGE TO 6 RATHER THAN ZERO ACCOUNTS FOR           
002840*    THE TWO HEADING LINES JUST WRITTEN PLUS THE USUAL WHITE SPACE        
002850*    BEFORE THE FIRST DETAIL LINE, SO THE 54-LINE TEST IN                 
002860*    0800-PRINT-DETAIL STAYS ACCURATE FROM THE TOP OF THE PAGE.           
002870     MOVE 6 TO WT-LINES-PAGE.                                             
002880 0850-EXIT.                                                               
002890     EXIT.                                                                
002900                                                                          
002910*-----------------------------------------------------------------        
002920*    PARAGRAPH   : 0900-TOTALS                                            
002930*    DOES        : PRINTS THE ONE TRAILER LINE, WARNS ON RERUN,           
002940*                  CLOSES BOTH MASTERS AND THE REPORT.                    
002950*-----------------------------------------------------------------        
002960 0900-TOTALS.                                                             
002970*    WT-RATE-READ IS MOVED TO ITS EDITED FIELD ONLY AT PRINT              
002980*    TIME - THE COUNTER ITSELF STAYS BINARY THROUGH THE WHOLE RUN.        
002990     MOVE WT-RATE-READ TO TOT-READ                                        
003000     WRITE REG-RATRELRPT FROM TOT1 AFTER 2.                               
003010*    SAME RERUN COURTESY WARNING AS EVERY OTHER REPORT PROGRAM IN         
003020*    THE SUITE - HARMLESS HERE SINCE THIS JOB NEVER WRITES TO             
003030*    EITHER MASTER, BUT KEPT FOR A CONSISTENT OPERATOR MESSAGE.           
003040     IF RERUN-REQUESTED                                                   
003050        DISPLAY "RERUN MODE - TOTALS MAY OVERLAP A PRIOR RUN".            
003060     CLOSE RATEMAST CURMAST RATRELRPT.                                    
003070     STOP RUN.                                                            
