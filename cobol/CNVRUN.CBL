000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    CNVRUN.                                                   
000120 AUTHOR.        R ENZLER.                                                 
000130 INSTALLATION.  CONTINENTAL EXCHANGE SERVICES - TREASURY SYSTEMS.         
000140 DATE-WRITTEN.  10/30/1989.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.                   
000170*===============================================================          
000180*    PROGRAM    : CNVRUN                                                  
000190*    PURPOSE    : ANSWERS A BATCH OF CURRENCY CONVERSION                  
000200*                 REQUESTS.  THE CROSS RATE BETWEEN THE FROM              
000210*                 AND TO CODES IS DERIVED THROUGH THE BASE                
000220*                 CURRENCY (RUB) FROM THE RATE STORE, AND THE             
000230*                 REQUESTED AMOUNT IS CONVERTED AT THAT RATE.             
000240*    ANALYST    : R ENZLER                                                
000250*    PROGRAMMER : R ENZLER                                                
000260*-----------------------------------------------------------------        
000270*    CHANGE LOG                                                           
000280*    VRS    DATE         PROGR.   REQUEST      DESCRIPTION                
000290*    1.0    10/30/1989   RGE     -----        INITIAL RELEASE.            
000300*    1.1    04/18/1990   RGE     CB-0031      CROSS RATE HELD TO   CB-0031
000310*                                             12 DECIMAL PLACES           
000320*                                             THROUGHOUT, ROUNDED         
000330*                                             HALF-UP EACH STEP.          
000340*    1.2    09/09/1994   MHT     CB-0140      SAME-CURRENCY RATE   CB-0140
000350*                                             SHORT-CIRCUITED TO          
000360*                                             1 WITHOUT A LOOKUP.         
000370*    1.3    01/11/1999   LPS     CB-0212      Y2K - REPORT HEADER  CB-0212
000380*                                             DATE NOW CARRIES A          
000390*                                             FULL 4-DIGIT YEAR.          
000400*    1.4    07/23/2001   RGE     CB-0251      TRAILER TOTALS ADDED CB-0251
000410*                                             TO THE RUN REPORT.          
000420*-----------------------------------------------------------------        
000430*    CNVRUN IS THE ONLY PROGRAM IN THE SUITE THAT NEVER TOUCHES A         
000440*    RATE OR A CURRENCY RECORD AS A WRITE TARGET - BOTH CURMAST           
000450*    AND RATEMAST ARE OPENED INPUT ONLY.  ITS JOB IS PURELY TO            
000460*    ANSWER "WHAT IS THIS AMOUNT WORTH IN THE OTHER CURRENCY,"            
000470*    NOT TO MAINTAIN ANYTHING.                                            
000480*                                                                         
000490*    EVERY CROSS RATE IS DERIVED THROUGH THE BASE CURRENCY (RUB)          
000500*    RATHER THAN STORED DIRECTLY - RATEMAST ONLY EVER CARRIES A           
000510*    CURRENCY'S RATE AGAINST THE BASE, NEVER A RATE BETWEEN TWO           
000520*    ARBITRARY CURRENCIES, SO A FROM/TO PAIR THAT IS NEITHER ONE          
000530*    THE BASE CODE MUST BE BRIDGED THROUGH TWO LOOKUPS AND A              
000540*    DIVISION (REQUEST CB-0031 FIXED THE ROUNDING ON THAT STEP AT         
000550*    12 DECIMAL PLACES, CARRIED HALF-UP THROUGH EVERY STAGE).             
000560*-----------------------------------------------------------------        
000570 ENVIRONMENT DIVISION.                                                    
000580 CONFIGURATION SECTION.                                                   
000590*    UPSI-0 IS THE SAME RERUN FLAG CARRIED BY EVERY REPORT PROGRAM        
000600*    IN THE SUITE - IT ONLY DRIVES THE CONSOLE WARNING AT THE END         
000610*    OF THE RUN, SINCE CNVRUN WRITES NO MASTER FILE THAT A RERUN          
000620*    COULD ACTUALLY CORRUPT.                                              
000630 SPECIAL-NAMES.                                                           
000640     C01 IS TOP-OF-FORM                                                   
000650     UPSI-0 ON STATUS IS RERUN-REQUESTED                                  
000660            OFF STATUS IS NORMAL-RUN.                                     
000670 INPUT-OUTPUT SECTION.                                                    
000680 FILE-CONTROL.                                                            
000690*    CURMAST AND RATEMAST ARE BOTH OPENED INPUT ONLY - THIS               
000700*    PROGRAM LOOKS UP RATES, IT NEVER MAINTAINS THEM.                     
000710     SELECT CURMAST  ASSIGN TO "CURMAST"                                  
000720                     ORGANIZATION INDEXED                                 
000730                     ACCESS MODE DYNAMIC                                  
000740                     RECORD KEY CUR-ID                                    
000750                     ALTERNATE RECORD KEY CUR-CODE                        
000760                     FILE STATUS STATUS-CURM.                             
000770                                                                          
000780     SELECT RATEMAST ASSIGN TO "RATEMAST"                                 
000790                     ORGANIZATION INDEXED                                 
000800                     ACCESS MODE DYNAMIC                                  
000810                     RECORD KEY RATE-ID                                   
000820                     ALTERNATE RECORD KEY RATE-CUR-ID                     
000830                     FILE STATUS STATUS-RATM.                             
000840                                                                          
000850*    CNVREQTR CARRIES ONE CONVERSION REQUEST PER RECORD - A FROM          
000860*    CODE, A TO CODE, AND AN AMOUNT, NOTHING ELSE.  THERE IS NO           
000870*    RATE-ID OR CUR-ID ON THE TRANSACTION - THE DESK NAMES BOTH           
000880*    CURRENCIES BY THEIR THREE-LETTER CODE ONLY.                          
000890     SELECT CNVREQTR ASSIGN TO "CNVREQTR"                                 
000900                     ORGANIZATION SEQUENTIAL                              
000910                     ACCESS MODE SEQUENTIAL                               
000920                     FILE STATUS STATUS-TRAN.                             
000930                                                                          
000940*    CNVRESUL IS A SEQUENTIAL RESULTS FILE, ONE RECORD PER                
000950*    SUCCESSFUL CONVERSION - A DOWNSTREAM SYSTEM PICKS IT UP              
000960*    LATER.  A REJECTED REQUEST NEVER REACHES THIS FILE, ONLY THE         
000970*    PRINTED REPORT.                                                      
000980     SELECT CNVRESUL ASSIGN TO "CNVRESUL"                                 
000990                     ORGANIZATION SEQUENTIAL                              
001000                     ACCESS MODE SEQUENTIAL                               
001010                     FILE STATUS STATUS-RESU.                             
001020                                                                          
001030*    CNVRUNRPT IS THE DESK'S COPY OF THE RUN - EVERY REQUEST,             
001040*    CONVERTED OR REJECTED, APPEARS HERE.                                 
001050     SELECT CNVRUNRPT ASSIGN TO PRINTER.                                  
001060                                                                          
001070 DATA DIVISION.                                                           
001080 FILE SECTION.                                                            
001090                                                                          
001100*    REG-CURMAST IS THE STANDARD CURRENCY MASTER LAYOUT CARRIED           
001110*    THROUGHOUT THE SUITE - SEE CURCAD FOR THE FULL FIELD-BY-             
001120*    FIELD HISTORY.                                                       
001130 FD  CURMAST                                                              
001140     LABEL RECORD STANDARD                                                
001150     VALUE OF FILE-ID "CURMAST.DAT"                                       
001160     RECORD CONTAINS 120 CHARACTERS.                                      
001170 01  REG-CURMAST.                                                         
001180     05  CUR-ID              PIC S9(5).                                   
001190     05  CUR-CODE            PIC X(3).                                    
001200     05  CUR-NAME            PIC X(100).                                  
001210     05  CUR-SIGN            PIC X(5).                                    
001220     05  FILLER              PIC X(7).                                    
001230*    CURM-CHAVE-X IS THE FLAT KEY-PAIR VIEW CARRIED ELSEWHERE IN          
001240*    THE SUITE - UNUSED HERE, KEPT FOR LAYOUT CONSISTENCY.                
001250 01  REG-CURMAST-R REDEFINES REG-CURMAST.                                 
001260     05  CURM-CHAVE-X.                                                    
001270         10  CURM-ID-X       PIC X(5).                                    
001280         10  CURM-CODE-X     PIC X(3).                                    
001290     05  FILLER              PIC X(112).                                  
001300                                                                          
001310*    REG-RATEMAST IS THE SAME 24-BYTE RATE RECORD CARRIED                 
001320*    THROUGHOUT THE SUITE - RATE-NOMINAL AND RATE-VALUE TOGETHER          
001330*    GIVE THE CURRENCY'S RATE AGAINST THE BASE CODE.                      
001340 FD  RATEMAST                                                             
001350     LABEL RECORD STANDARD                                                
001360     VALUE OF FILE-ID "RATEMAST.DAT"                                      
001370     RECORD CONTAINS 24 CHARACTERS.                                       
001380 01  REG-RATEMAST.                                                        
001390     05  RATE-ID             PIC S9(5).                                   
001400     05  RATE-CUR-ID         PIC S9(5).                                   
001410     05  RATE-NOMINAL        PIC 9(5).                                    
001420     05  RATE-VALUE          PIC S9(6)V9(6).                              
001430     05  FILLER              PIC X(3).                                    
001440*    RATM-CHAVE-X IS THE SAME FLAT KEY VIEW CARRIED ELSEWHERE.            
001450 01  REG-RATEMAST-R REDEFINES REG-RATEMAST.                               
001460     05  RATM-CHAVE-X        PIC X(10).                                   
001470     05  FILLER              PIC X(14).                                   
001480                                                                          
001490*    REG-CNVREQTR IS THE WHOLE TRANSACTION - 3 BYTES FROM, 3              
001500*    BYTES TO, AN 11-BYTE SIGNED AMOUNT.  NOTHING ELSE IS NEEDED          
001510*    TO ANSWER A CONVERSION REQUEST.                                      
001520 FD  CNVREQTR                                                             
001530     LABEL RECORD STANDARD                                                
001540     VALUE OF FILE-ID "CNVREQTR.DAT"                                      
001550     RECORD CONTAINS 17 CHARACTERS.                                       
001560 01  REG-CNVREQTR.                                                        
001570     05  CNV-FROM            PIC X(3).                                    
001580     05  CNV-TO              PIC X(3).                                    
001590     05  CNV-AMOUNT          PIC S9(9)V9(2).                              
001600*    REG-CNVREQTR-R IS THE RAW-BYTE VIEW OF THE TRANSACTION FOR A         
001610*    DUMP WHEN A RECORD IS SUSPECTED OF BEING MIS-FORMATTED.              
001620 01  REG-CNVREQTR-R REDEFINES REG-CNVREQTR PIC X(17).                     
001630                                                                          
001640*    REG-CNVRESUL IS THE RESULTS RECORD PICKED UP BY THE                  
001650*    DOWNSTREAM SYSTEM - IT CARRIES THE CROSS RATE ITSELF AS WELL         
001660*    AS THE AMOUNT AND THE CONVERTED FIGURE, SO THE DOWNSTREAM            
001670*    SIDE NEVER HAS TO RECOMPUTE IT.                                      
001680 FD  CNVRESUL                                                             
001690     LABEL RECORD STANDARD                                                
001700     VALUE OF FILE-ID "CNVRESUL.DAT"                                      
001710     RECORD CONTAINS 50 CHARACTERS.                                       
001720 01  REG-CNVRESUL.                                                        
001730     05  RES-FROM            PIC X(3).                                    
001740     05  RES-TO              PIC X(3).                                    
001750     05  RES-RATE            PIC S9(6)V9(12).                             
001760     05  RES-AMOUNT          PIC S9(9)V9(2).                              
001770     05  RES-CONVERTED       PIC S9(12)V9(2).                             
001780     05  FILLER              PIC X(1).                                    
001790                                                                          
001800*    REG-CNVRUNRPT IS THE RAW PRINT LINE - EVERY HEADING, DETAIL          
001810*    AND TRAILER LINE BELOW IS MOVED INTO THIS SAME 80-BYTE AREA          
001820*    BEFORE THE WRITE.                                                    
001830 FD  CNVRUNRPT                                                            
001840     LABEL RECORD OMITTED.                                                
001850 01  REG-CNVRUNRPT           PIC X(80).                                   
001860                                                                          
001870 WORKING-STORAGE SECTION.                                                 
001880*    FOUR FILE STATUS FIELDS, ONE PER FILE THIS PROGRAM OPENS -           
001890*    CNVRUNRPT CARRIES NO STATUS FIELD SINCE A PRINTER FAILURE IS         
001900*    NOT SOMETHING THIS PROGRAM TRIES TO RECOVER FROM.                    
001910 01  STATUS-CURM             PIC X(02) VALUE SPACES.                      
001920 01  STATUS-RATM             PIC X(02) VALUE SPACES.                      
001930 01  STATUS-TRAN             PIC X(02) VALUE SPACES.                      
001940 01  STATUS-RESU             PIC X(02) VALUE SPACES.                      
001950                                                                          
001960*    WS-EOF-TRAN-SW DRIVES THE MAIN TRANSACTION LOOP.                     
001970*    WS-RATE-FOUND-SW REPORTS WHETHER THE LAST SINGLE-LEG LOOKUP          
001980*    IN 0420 OR 0430 SUCCEEDED - IT IS CHECKED IMMEDIATELY AFTER          
001990*    EACH PERFORM, NOT CARRIED ACROSS PARAGRAPHS.                         
002000 01  WS-SWITCHES.                                                         
002010     05  WS-EOF-TRAN-SW      PIC X VALUE "N".                             
002020         88  EOF-TRAN                 VALUE "Y".                          
002030     05  WS-RATE-FOUND-SW    PIC X VALUE "N".                             
002040         88  RATE-OK                   VALUE "Y".                         
002050                                                                          
002060*    WT-TRAN-READ/OK/REJ FEED THE THREE TRAILER LINES.                    
002070*    WT-ERR-CNT IS RESET TO ZERO AT THE TOP OF EVERY TRANSACTION          
002080*    AND COUNTS UP AS EACH VALIDATION OR LOOKUP STEP FINDS A              
002090*    PROBLEM, THE SAME ERROR-TABLE PATTERN USED THROUGHOUT THE            
002100*    MAINTENANCE PROGRAMS.                                                
002110 01  WS-COUNTERS.                                                         
002120     05  WT-TRAN-READ        PIC S9(7) COMP VALUE ZERO.                   
002130     05  WT-TRAN-OK          PIC S9(7) COMP VALUE ZERO.                   
002140     05  WT-TRAN-REJ         PIC S9(7) COMP VALUE ZERO.                   
002150     05  WT-ERR-CNT          PIC S9(2) COMP VALUE ZERO.                   
002160                                                                          
002170*    WT-PAGE-NO AND WT-LINES-PAGE ARE PRINT-CONTROL MECHANICS, NOT        
002180*    BUSINESS DATA, SO THEY ARE CARRIED AS STANDALONE 77-LEVEL            
002190*    ITEMS RATHER THAN NESTED IN WS-COUNTERS WITH THE RUN TALLIES.        
002200 77  WT-LINES-PAGE           PIC S9(3) COMP VALUE 99.                     
002210 77  WT-PAGE-NO              PIC S9(5) COMP VALUE ZERO.                   
002220                                                                          
002230*    ONLY THE FIRST ERROR FOUND ON A TRANSACTION IS EVER PRINTED          
002240*    (SEE 0270-REJECT-TRANS), BUT THE TABLE STILL HOLDS FIVE SLOTS        
002250*    TO MATCH THE SAME ERROR-COLLECTION IDIOM USED ELSEWHERE IN           
002260*    THE SUITE.                                                           
002270 01  WT01-ERROR-TABLE.                                                    
002280     05  WT-ERR-TAB OCCURS 5 TIMES PIC X(45) VALUE SPACES.                
002290                                                                          
002300*    WS-FROM-UC AND WS-TO-UC HOLD THE TWO CODES IN UPPERCASE FOR          
002310*    THE WHOLE TRANSACTION - THE DESK MAY KEY A REQUEST IN MIXED          
002320*    CASE, BUT RATEMAST AND CURMAST ARE BOTH KEYED IN UPPERCASE.          
002330 01  WS-FROM-UC              PIC X(3) VALUE SPACES.                       
002340 01  WS-TO-UC                PIC X(3) VALUE SPACES.                       
002350*    WS-UNIT-RATE-F AND WS-UNIT-RATE-T ARE THE TWO LEGS OF A              
002360*    CROSS-CURRENCY BRIDGE - THE FROM CODE'S RATE AGAINST THE             
002370*    BASE AND THE TO CODE'S RATE AGAINST THE BASE - BEFORE THEY           
002380*    ARE COMBINED INTO WS-CROSS-RATE.                                     
002390 01  WS-UNIT-RATE-F          PIC S9(6)V9(12) VALUE ZERO.                  
002400 01  WS-UNIT-RATE-T          PIC S9(6)V9(12) VALUE ZERO.                  
002410*    WS-CROSS-RATE IS HELD TO 12 DECIMAL PLACES THROUGHOUT                
002420*    (REQUEST CB-0031) SO THAT ROUNDING IS NEVER COMPOUNDED ACROSS        
002430*    THE TWO-LEG BRIDGE FOR A NON-BASE-TO-NON-BASE CONVERSION.            
002440 01  WS-CROSS-RATE           PIC S9(6)V9(12) VALUE ZERO.                  
002450 01  WS-CONVERTED            PIC S9(12)V9(2) VALUE ZERO.                  
002460*    WS-BASE-CODE IS THE ONE CURRENCY CODE RATEMAST RATES ARE             
002470*    QUOTED AGAINST - HELD AS A WORKING-STORAGE CONSTANT RATHER           
002480*    THAN A LITERAL SCATTERED THROUGH THE LOGIC BELOW.                    
002490 01  WS-BASE-CODE            PIC X(3) VALUE "RUB".                        
002500                                                                          
002510*    HDG1 CARRIES THE PAGE NUMBER, HDG2 LABELS THE SIX DETAIL             
002520*    COLUMNS BELOW.                                                       
002530 01  HDG1.                                                                
002540     05  FILLER              PIC X(25) VALUE "CURRENCY EXCHANGE".         
002550     05  FILLER              PIC X(45) VALUE                              
002560         "CONVERSION RUN REPORT - CNVRUN".                                
002570     05  FILLER              PIC X(04) VALUE "PG. ".                      
002580     05  PAG-HDG1            PIC ZZ.ZZ9.                                  
002590                                                                          
002600 01  HDG2.                                                                
002610     05  FILLER              PIC X(80) VALUE                              
002620     "FRM TO  CROSS RATE        AMOUNT       CONVERTED  STATUS".          
002630                                                                          
002640*    DET1 CARRIES BOTH A CONVERTED AND A REJECTED REQUEST - FOR A         
002650*    REJECT, RATE AND CONVERTED ARE MOVED AS ZERO SO THE COLUMNS          
002660*    STAY ALIGNED RATHER THAN BEING LEFT BLANK.                           
002670 01  DET1.                                                                
002680     05  DET-FROM            PIC X(3).                                    
002690     05  FILLER              PIC X(01) VALUE SPACES.                      
002700     05  DET-TO              PIC X(3).                                    
002710     05  FILLER              PIC X(01) VALUE SPACES.                      
002720     05  DET-RATE            PIC Z(5).999999999999.                       
002730     05  FILLER              PIC X(01) VALUE SPACES.                      
002740     05  DET-AMOUNT          PIC Z(8).99.                                 
002750     05  FILLER              PIC X(01) VALUE SPACES.                      
002760     05  DET-CONVERTED       PIC Z(10).99.                                
002770     05  FILLER              PIC X(01) VALUE SPACES.                      
002780     05  DET-STATUS          PIC X(20).                                   
002790                                                                          
002800*    THREE TRAILER LINES - READ, CONVERTED, REJECTED - THE SAME           
002810*    EYEBALL-CHECK SHAPE CARRIED BY EVERY OTHER REPORT IN THE             
002820*    SUITE: TOT-READ SHOULD ALWAYS EQUAL TOT-OK PLUS TOT-REJ.             
002830 01  TOT1.                                                                
002840     05  FILLER          PIC X(20) VALUE "REQUESTS READ.......".          
002850     05  TOT-READ            PIC ZZZ,ZZ9.                                 
002860 01  TOT2.                                                                
002870     05  FILLER          PIC X(20) VALUE "CONVERTED...........".          
002880     05  TOT-OK              PIC ZZZ,ZZ9.                                 
002890 01  TOT3.                                                                
002900     05  FILLER          PIC X(20) VALUE "REJECTED............".          
002910     05  TOT-REJ             PIC ZZZ,ZZ9.                                 
002920                                                                          
002930 PROCEDURE DIVISION.                                                      
002940                                                                          
002950*-----------------------------------------------------------------        
002960*    PARAGRAPH   : 0100-INITIALIZE                                        
002970*    DOES        : OPENS CURMAST AND RATEMAST INPUT ONLY, OPENS           
002980*                  THE TRANSACTION FILE, THE RESULTS FILE, AND            
002990*                  THE REPORT.                                            
003000*    WHY         : THIS IS THE ONLY PROGRAM IN THE SUITE WITH NO          
003010*                  BUILD-IF-MISSING LOGIC FOR EITHER MASTER FILE -        
003020*                  A LOOKUP PROGRAM HAS NOTHING USEFUL TO DO IF           
003030*                  EITHER FILE DOES NOT ALREADY EXIST, SO BOTH            
003040*                  ABORT THE RUN OUTRIGHT RATHER THAN BUILDING AN         
003050*                  EMPTY ONE.                                             
003060*-----------------------------------------------------------------        
003070 0100-INITIALIZE.                                                         
003080*    FILE STATUS "35" IS THE STANDARD "FILE NOT FOUND" CODE.              
003090*    CURMAST IS CHECKED FIRST SINCE A LOOKUP CANNOT EVEN TURN A           
003100*    CODE INTO A CUR-ID WITHOUT IT, LET ALONE REACH RATEMAST.             
003110     OPEN INPUT CURMAST.                                                  
003120     IF STATUS-CURM = "35"                                                
003130        DISPLAY "CURMAST NOT FOUND - RUN ABORTED"                         
003140        STOP RUN.                                                         
003150     OPEN INPUT RATEMAST.                                                 
003160     IF STATUS-RATM = "35"                                                
003170        DISPLAY "RATEMAST NOT FOUND - RUN ABORTED"                        
003180        CLOSE CURMAST                                                     
003190        STOP RUN.                                                         
003200*    CNVREQTR, CNVRESUL, AND CNVRUNRPT HAVE NO "35" CHECK OF              
003210*    THEIR OWN - A MISSING TRANSACTION FILE SHOWS UP AS AN                
003220*    IMMEDIATE AT END ON THE FIRST READ IN 0210-READ-ONE-TRANS,           
003230*    WHICH THE DESK SEES AS A RUN WITH NOTHING TO REPORT.                 
003240     OPEN INPUT CNVREQTR.                                                 
003250     OPEN OUTPUT CNVRESUL.                                                
003260     OPEN OUTPUT CNVRUNRPT.                                               
003270                                                                          
003280*-----------------------------------------------------------------        
003290*    PARAGRAPH   : 0200-READ-TRANS                                        
003300*    DOES        : DRIVES THE MAIN TRANSACTION LOOP UNTIL END OF          
003310*                  FILE, THEN FALLS THROUGH TO THE TRAILER.               
003320*-----------------------------------------------------------------        
003330 0200-READ-TRANS.                                                         
003340*    EVERY REQUEST ON CNVREQTR IS PROCESSED IN FILE ORDER - THERE         
003350*    IS NO SORT STEP, SINCE THE REPORT IS NOT BROKEN BY ANY               
003360*    CONTROL FIELD LIKE CODE OR DATE.                                     
003370     PERFORM 0210-READ-ONE-TRANS THRU 0210-EXIT                           
003380             UNTIL EOF-TRAN.                                              
003390     GO TO 0900-TOTALS.                                                   
003400                                                                          
003410*-----------------------------------------------------------------        
003420*    PARAGRAPH   : 0210-READ-ONE-TRANS                                    
003430*    DOES        : READS ONE REQUEST AND WALKS IT THROUGH                 
003440*                  VALIDATION, RATE LOOKUP, AND CONVERSION IN             
003450*                  TURN, STOPPING AT THE FIRST STAGE THAT FAILS.          
003460*    WHY         : THREE SEPARATE ERROR CHECKS RATHER THAN ONE -          
003470*                  VALIDATION CATCHES A BAD REQUEST BEFORE ANY            
003480*                  FILE I-O IS SPENT ON IT, AND THE RATE LOOKUP IS        
003490*                  CHECKED SEPARATELY FROM VALIDATION BECAUSE A           
003500*                  WELL-FORMED CODE CAN STILL HAVE NO RATE ON             
003510*                  FILE.                                                  
003520*-----------------------------------------------------------------        
003530 0210-READ-ONE-TRANS.                                                     
003540     READ CNVREQTR AT END                                                 
003550          SET EOF-TRAN TO TRUE                                            
003560          GO TO 0210-EXIT.                                                
003570     ADD 1 TO WT-TRAN-READ                                                
003580     MOVE ZERO TO WT-ERR-CNT                                              
003590     PERFORM 0250-VALIDATE THRU 0250-EXIT.                                
003600     IF WT-ERR-CNT > ZERO                                                 
003610        PERFORM 0270-REJECT-TRANS THRU 0270-EXIT                          
003620        GO TO 0210-EXIT.                                                  
003630     PERFORM 0400-COMPUTE-RATE THRU 0400-EXIT.                            
003640     IF WT-ERR-CNT > ZERO                                                 
003650        PERFORM 0270-REJECT-TRANS THRU 0270-EXIT                          
003660        GO TO 0210-EXIT.                                                  
003670     PERFORM 0500-CONVERT THRU 0500-EXIT.                                 
003680 0210-EXIT.                                                               
003690     EXIT.                                                                
003700                                                                          
003710*-----------------------------------------------------------------        
003720*    PARAGRAPH   : 0250-VALIDATE                                          
003730*    DOES        : UPPERCASES BOTH CODES AND CHECKS FOR A BLANK           
003740*                  FROM CODE, A BLANK TO CODE, OR A NEGATIVE              
003750*                  AMOUNT.                                                
003760*    WHY         : A NEGATIVE AMOUNT IS REJECTED OUTRIGHT RATHER          
003770*                  THAN CONVERTED AS A NEGATIVE FIGURE - THE DESK         
003780*                  HAS NO USE FOR A "CONVERT -100 UNITS" RESULT,          
003790*                  SO IT IS TREATED AS A DATA ERROR RATHER THAN A         
003800*                  VALID REQUEST.                                         
003810*-----------------------------------------------------------------        
003820 0250-VALIDATE.                                                           
003830*    THE UPPERCASE CONVERSION RUNS BEFORE ANY OF THE BLANK                
003840*    CHECKS BELOW, SINCE A LOWERCASE CODE MUST STILL BE CARRIED           
003850*    FORWARD CORRECTLY EVEN WHEN THE TRANSACTION IS LATER                 
003860*    REJECTED FOR SOME OTHER REASON.                                      
003870     MOVE CNV-FROM TO WS-FROM-UC                                          
003880     MOVE CNV-TO TO WS-TO-UC                                              
003890     INSPECT WS-FROM-UC CONVERTING                                        
003900        "abcdefghijklmnopqrstuvwxyz" TO                                   
003910        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                      
003920     INSPECT WS-TO-UC CONVERTING                                          
003930        "abcdefghijklmnopqrstuvwxyz" TO                                   
003940        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                      
003950     IF CNV-FROM = SPACES                                                 
003960        ADD 1 TO WT-ERR-CNT                                               
003970        MOVE "FROM CODE IS BLANK" TO WT-ERR-TAB (WT-ERR-CNT).             
003980     IF CNV-TO = SPACES                                                   
003990        ADD 1 TO WT-ERR-CNT                                               
004000        MOVE "TO CODE IS BLANK" TO WT-ERR-TAB (WT-ERR-CNT).               
004010     IF CNV-AMOUNT < ZERO                                                 
004020        ADD 1 TO WT-ERR-CNT                                               
004030        MOVE "AMOUNT MUST NOT BE NEGATIVE" TO                             
004040             WT-ERR-TAB (WT-ERR-CNT).                                     
004050 0250-EXIT.                                                               
004060     EXIT.                                                                
004070                                                                          
004080*-----------------------------------------------------------------        
004090*    PARAGRAPH   : 0270-REJECT-TRANS                                      
004100*    DOES        : PRINTS THE REJECTED REQUEST WITH RATE AND              
004110*                  CONVERTED HELD AT ZERO.                                
004120*    WHY         : ONLY WT-ERR-TAB (1), THE FIRST ERROR FOUND, IS         
004130*                  EVER PRINTED - A REQUEST WITH MULTIPLE PROBLEMS        
004140*                  STILL GETS ONE LINE ON THE REPORT, NOT ONE PER         
004150*                  PROBLEM, THE SAME ONE-LINE-PER-TRANSACTION RULE        
004160*                  USED THROUGHOUT THE SUITE.                             
004170*-----------------------------------------------------------------        
004180 0270-REJECT-TRANS.                                                       
004190*    DET-RATE AND DET-CONVERTED ARE MOVED AS ZERO RATHER THAN             
004200*    LEFT UNTOUCHED - DET1 IS REUSED FROM THE PRIOR TRANSACTION,          
004210*    SO AN UNCLEARED FIELD WOULD PRINT A STALE FIGURE FROM AN             
004220*    EARLIER LINE ON THIS REJECT.                                         
004230     ADD 1 TO WT-TRAN-REJ                                                 
004240     MOVE WS-FROM-UC TO DET-FROM                                          
004250     MOVE WS-TO-UC TO DET-TO                                              
004260     MOVE ZERO TO DET-RATE                                                
004270     MOVE CNV-AMOUNT TO DET-AMOUNT                                        
004280     MOVE ZERO TO DET-CONVERTED                                           
004290     MOVE WT-ERR-TAB (1) TO DET-STATUS                                    
004300     PERFORM 0800-PRINT-DETAIL THRU 0800-EXIT.                            
004310 0270-EXIT.                                                               
004320     EXIT.                                                                
004330                                                                          
004340*-----------------------------------------------------------------        
004350*    PARAGRAPH   : 0400-COMPUTE-RATE                                      
004360*    DOES        : DERIVES WS-CROSS-RATE FOR THE REQUEST - 1 IF           
004370*                  FROM AND TO ARE THE SAME CODE, A SINGLE LOOKUP         
004380*                  IF EITHER SIDE IS THE BASE CODE, OR A TWO-LEG          
004390*                  BRIDGE THROUGH THE BASE CODE OTHERWISE.                
004400*    WHY         : SAME-CURRENCY REQUESTS ARE SHORT-CIRCUITED TO A        
004410*                  RATE OF 1 WITHOUT TOUCHING RATEMAST AT ALL             
004420*                  (REQUEST CB-0140) - THE DESK WAS SEEING                
004430*                  NEEDLESS "RATE NOT FOUND" REJECTS ON SAME-             
004440*                  CURRENCY REQUESTS BEFORE THAT FIX, SINCE A             
004450*                  CURRENCY IS NEVER RATED AGAINST ITSELF ON              
004460*                  RATEMAST.                                              
004470*-----------------------------------------------------------------        
004480 0400-COMPUTE-RATE.                                                       
004490     IF WS-FROM-UC = WS-TO-UC                                             
004500        MOVE 1 TO WS-CROSS-RATE                                           
004510        GO TO 0400-EXIT.                                                  
004520*    FROM IS THE BASE CODE - THE CROSS RATE IS THE RECIPROCAL OF          
004530*    THE TO CODE'S RATE AGAINST THE BASE, SINCE RATEMAST ONLY             
004540*    CARRIES A RATE ONE DIRECTION.                                        
004550     IF WS-FROM-UC = WS-BASE-CODE                                         
004560        PERFORM 0430-UNIT-RATE-TO THRU 0430-EXIT                          
004570        IF NOT RATE-OK                                                    
004580           GO TO 0400-EXIT                                                
004590        END-IF                                                            
004600        DIVIDE WS-UNIT-RATE-T INTO 1 GIVING WS-CROSS-RATE ROUNDED         
004610        GO TO 0400-EXIT.                                                  
004620*    TO IS THE BASE CODE - THE CROSS RATE IS SIMPLY THE FROM              
004630*    CODE'S OWN RATE AGAINST THE BASE, NO RECIPROCAL NEEDED.              
004640     IF WS-TO-UC = WS-BASE-CODE                                           
004650        PERFORM 0420-UNIT-RATE-FROM THRU 0420-EXIT                        
004660        IF NOT RATE-OK                                                    
004670           GO TO 0400-EXIT                                                
004680        END-IF                                                            
004690        MOVE WS-UNIT-RATE-F TO WS-CROSS-RATE                              
004700        GO TO 0400-EXIT.                                                  
004710*    NEITHER SIDE IS THE BASE CODE - BOTH LEGS ARE LOOKED UP AND          
004720*    THE CROSS RATE IS THEIR RATIO, THE FULL TWO-LEG BRIDGE.              
004730     PERFORM 0420-UNIT-RATE-FROM THRU 0420-EXIT.                          
004740     IF NOT RATE-OK                                                       
004750        GO TO 0400-EXIT.                                                  
004760     PERFORM 0430-UNIT-RATE-TO THRU 0430-EXIT.                            
004770     IF NOT RATE-OK                                                       
004780        GO TO 0400-EXIT.                                                  
004790     DIVIDE WS-UNIT-RATE-T INTO WS-UNIT-RATE-F                            
004800            GIVING WS-CROSS-RATE ROUNDED.                                 
004810 0400-EXIT.                                                               
004820     EXIT.                                                                
004830                                                                          
004840*-----------------------------------------------------------------        
004850*    PARAGRAPH   : 0420-UNIT-RATE-FROM                                    
004860*    DOES        : LOOKS UP THE FROM CODE'S RATE AGAINST THE BASE         
004870*                  CURRENCY, FIRST ON CURMAST THEN ON RATEMAST.           
004880*    WHY         : CURMAST IS PROBED FIRST TO TURN THE CODE INTO          
004890*                  A CUR-ID, SINCE RATEMAST IS KEYED BY CUR-ID,           
004900*                  NOT BY THE THREE-LETTER CODE ITSELF - EITHER           
004910*                  MISS ENDS THE LOOKUP THE SAME WAY, SINCE A             
004920*                  MISSING CURRENCY AND A MISSING RATE BOTH MEAN          
004930*                  THE SAME THING TO THE DESK: THIS CODE CANNOT BE        
004940*                  CONVERTED RIGHT NOW.                                   
004950*-----------------------------------------------------------------        
004960 0420-UNIT-RATE-FROM.                                                     
004970*    THE SWITCH IS RESET FALSE AT THE TOP OF EVERY CALL, NOT JUST         
004980*    ONCE AT THE START OF THE TRANSACTION - 0400-COMPUTE-RATE CAN         
004990*    CALL THIS PARAGRAPH AT MOST ONCE PER TRANSACTION, BUT                
005000*    RESETTING IT HERE KEEPS THE PARAGRAPH SELF-CONTAINED.                
005010     SET WS-RATE-FOUND-SW TO FALSE                                        
005020     MOVE WS-FROM-UC TO CUR-CODE                                          
005030     READ CURMAST KEY IS CUR-CODE INVALID KEY                             
005040          ADD 1 TO WT-ERR-CNT                                             
005050          MOVE "RATE FOR FROM CODE NOT FOUND" TO                          
005060               WT-ERR-TAB (WT-ERR-CNT)                                    
005070          GO TO 0420-EXIT.                                                
005080     MOVE CUR-ID TO RATE-CUR-ID                                           
005090     READ RATEMAST KEY IS RATE-CUR-ID INVALID KEY                         
005100          ADD 1 TO WT-ERR-CNT                                             
005110          MOVE "RATE FOR FROM CODE NOT FOUND" TO                          
005120               WT-ERR-TAB (WT-ERR-CNT)                                    
005130          GO TO 0420-EXIT.                                                
005140     DIVIDE RATE-NOMINAL INTO RATE-VALUE                                  
005150            GIVING WS-UNIT-RATE-F ROUNDED                                 
005160     SET RATE-OK TO TRUE.                                                 
005170 0420-EXIT.                                                               
005180     EXIT.                                                                
005190                                                                          
005200*-----------------------------------------------------------------        
005210*    PARAGRAPH   : 0430-UNIT-RATE-TO                                      
005220*    DOES        : SAME AS 0420-UNIT-RATE-FROM BUT FOR THE TO             
005230*                  CODE, LEAVING ITS RESULT IN WS-UNIT-RATE-T.            
005240*    WHY         : KEPT AS A SEPARATE PARAGRAPH RATHER THAN ONE           
005250*                  SHARED ROUTINE WITH A PASSED FIELD NAME - THIS         
005260*                  SHOP WRITES TWO SMALL PARAGRAPHS OVER ONE              
005270*                  PARAMETERIZED ONE, THE SAME WAY RATALT CARRIES         
005280*                  SEPARATE VALIDATION STEPS FOR EACH FIELD RATHER        
005290*                  THAN ONE GENERIC CHECK.                                
005300*-----------------------------------------------------------------        
005310 0430-UNIT-RATE-TO.                                                       
005320*    SAME RESET-THEN-LOOKUP SHAPE AS 0420-UNIT-RATE-FROM, ONLY            
005330*    THE CODE, THE MESSAGE TEXT, AND THE TARGET FIELD DIFFER.             
005340     SET WS-RATE-FOUND-SW TO FALSE                                        
005350     MOVE WS-TO-UC TO CUR-CODE                                            
005360     READ CURMAST KEY IS CUR-CODE INVALID KEY                             
005370          ADD 1 TO WT-ERR-CNT                                             
005380          MOVE "RATE FOR TO CODE NOT FOUND" TO                            
005390               WT-ERR-TAB (WT-ERR-CNT)                                    
005400          GO TO 0430-EXIT.                                                
005410     MOVE CUR-ID TO RATE-CUR-ID                                           
005420     READ RATEMAST KEY IS RATE-CUR-ID INVALID KEY                         
005430          ADD 1 TO WT-ERR-CNT                                             
005440          MOVE "RATE FOR TO CODE NOT FOUND" TO                            
005450               WT-ERR-TAB (WT-ERR-CNT)                                    
005460          GO TO 0430-EXIT.                                                
005470     DIVIDE RATE-NOMINAL INTO RATE-VALUE                                  
005480            GIVING WS-UNIT-RATE-T ROUNDED                                 
005490     SET RATE-OK TO TRUE.                                                 
005500 0430-EXIT.                                                               
005510     EXIT.                                                                
005520                                                                          
005530*-----------------------------------------------------------------        
005540*    PARAGRAPH   : 0500-CONVERT                                           
005550*    DOES        : MULTIPLIES THE REQUESTED AMOUNT BY THE CROSS           
005560*                  RATE, WRITES THE RESULTS RECORD, AND PRINTS THE        
005570*                  DETAIL LINE.                                           
005580*    WHY         : THE RESULTS RECORD IS WRITTEN BEFORE THE DETAIL        
005590*                  LINE IS PRINTED - A DOWNSTREAM SYSTEM PICKING          
005600*                  UP CNVRESUL MATTERS MORE THAN THE DESK'S COPY          
005610*                  OF THE REPORT, SO IT IS DONE FIRST.                    
005620*-----------------------------------------------------------------        
005630 0500-CONVERT.                                                            
005640*    THE MULTIPLY IS ROUNDED ONCE HERE, NOT AT EACH LEG OF THE            
005650*    RATE BRIDGE - WS-CROSS-RATE ALREADY CARRIES ALL THE ROUNDING         
005660*    IT NEEDS FROM 0400-COMPUTE-RATE.                                     
005670     MULTIPLY CNV-AMOUNT BY WS-CROSS-RATE                                 
005680              GIVING WS-CONVERTED ROUNDED                                 
005690     MOVE WS-FROM-UC TO RES-FROM                                          
005700     MOVE WS-TO-UC TO RES-TO                                              
005710     MOVE WS-CROSS-RATE TO RES-RATE                                       
005720     MOVE CNV-AMOUNT TO RES-AMOUNT                                        
005730     MOVE WS-CONVERTED TO RES-CONVERTED                                   
005740     WRITE REG-CNVRESUL                                                   
005750     ADD 1 TO WT-TRAN-OK                                                  
005760     MOVE WS-FROM-UC TO DET-FROM                                          
005770     MOVE WS-TO-UC TO DET-TO                                              
005780     MOVE WS-CROSS-RATE TO DET-RATE                                       
005790     MOVE CNV-AMOUNT TO DET-AMOUNT                                        
005800     MOVE WS-CONVERTED TO DET-CONVERTED                                   
005810     MOVE "CONVERTED" TO DET-STATUS                                       
005820     PERFORM 0800-PRINT-DETAIL THRU 0800-EXIT.                            
005830 0500-EXIT.                                                               
005840     EXIT.                                                                
005850                                                                          
005860*-----------------------------------------------------------------        
005870*    PARAGRAPH   : 0800-PRINT-DETAIL                                      
005880*    DOES        : WRITES ONE DETAIL LINE, BREAKING TO A NEW PAGE         
005890*                  FIRST IF THE CURRENT PAGE IS FULL.                     
005900*    WHY         : SHARED BY THE CONVERTED PATH IN 0500-CONVERT           
005910*                  AND THE REJECT PATH IN 0270-REJECT-TRANS - DET1        
005920*                  IS LOADED DIFFERENTLY BY EACH CALLER, BUT THE          
005930*                  PAGE-BREAK AND WRITE LOGIC DOES NOT CARE WHICH         
005940*                  ONE FILLED IT IN.                                      
005950*-----------------------------------------------------------------        
005960 0800-PRINT-DETAIL.                                                       
005970*    THE 54-LINE THRESHOLD MATCHES EVERY OTHER REPORT PROGRAM IN          
005980*    THE SUITE, LEAVING ROOM ON A 66-LINE FORM FOR THE HEADING            
005990*    LINES AND SOME MARGIN AT THE BOTTOM.                                 
006000     IF WT-LINES-PAGE > 54                                                
006010        PERFORM 0850-PRINT-HEADING THRU 0850-EXIT.                        
006020     WRITE REG-CNVRUNRPT FROM DET1 AFTER 1.                               
006030     ADD 1 TO WT-LINES-PAGE.                                              
006040 0800-EXIT.                                                               
006050     EXIT.                                                                
006060                                                                          
006070*-----------------------------------------------------------------        
006080*    PARAGRAPH   : 0850-PRINT-HEADING                                     
006090*    DOES        : ADVANCES TO A NEW FORM, BUMPS THE PAGE NUMBER,         
006100*                  REPRINTS THE TWO HEADING LINES.                        
006110*-----------------------------------------------------------------        
006120 0850-PRINT-HEADING.                                                      
006130*    WT-PAGE-NO STARTS AT ZERO AND IS BUMPED BEFORE THE MOVE, SO          
006140*    THE FIRST PAGE OF EVERY RUN IS NUMBERED "1", NOT "0".                
006150*    AFTER PAGE ON HDG1 SKIPS TO A NEW FORM - AFTER 2 ON HDG2             
006160*    LEAVES ONE BLANK LINE BETWEEN THE TWO HEADING LINES.                 
006170     ADD 1 TO WT-PAGE-NO                                                  
006180     MOVE WT-PAGE-NO TO PAG-HDG1                                          
006190     WRITE REG-CNVRUNRPT FROM HDG1 AFTER PAGE                             
006200     WRITE REG-CNVRUNRPT FROM HDG2 AFTER 2                                
006210*    WT-LINES-PAGE IS RESET TO 6, NOT ZERO, TO ACCOUNT FOR THE TWO        
006220*    HEADING LINES JUST WRITTEN PLUS THE USUAL TOP MARGIN.                
006230     MOVE 6 TO WT-LINES-PAGE.                                             
006240 0850-EXIT.                                                               
006250     EXIT.                                                                
006260                                                                          
006270*-----------------------------------------------------------------        
006280*    PARAGRAPH   : 0900-TOTALS                                            
006290*    DOES        : PRINTS THE THREE TRAILER LINES, WARNS ON               
006300*                  RERUN, CLOSES ALL FOUR FILES.                          
006310*    WHY         : A RERUN OF THIS PROGRAM SIMPLY DUPLICATES THE          
006320*                  SAME RESULTS RECORDS ON CNVRESUL A SECOND TIME,        
006330*                  SINCE NEITHER MASTER FILE IS EVER WRITTEN - THE        
006340*                  CONSOLE WARNING IS STILL GIVEN HERE FOR                
006350*                  CONSISTENCY WITH EVERY OTHER TRAILER PARAGRAPH         
006360*                  IN THE SUITE, THOUGH A RERUN IS FAR LESS               
006370*                  HARMFUL HERE THAN IN A MAINTENANCE PROGRAM.            
006380*-----------------------------------------------------------------        
006390 0900-TOTALS.                                                             
006400*    ALL THREE COUNTERS ARE MOVED TO THEIR EDITED FIELDS TOGETHER,        
006410*    JUST BEFORE THE THREE TRAILER LINES ARE WRITTEN.  TOT-READ           
006420*    SHOULD ALWAYS EQUAL TOT-OK PLUS TOT-REJ.                             
006430     MOVE WT-TRAN-READ TO TOT-READ                                        
006440     MOVE WT-TRAN-OK TO TOT-OK                                            
006450     MOVE WT-TRAN-REJ TO TOT-REJ                                          
006460     WRITE REG-CNVRUNRPT FROM TOT1 AFTER 2.                               
006470     WRITE REG-CNVRUNRPT FROM TOT2 AFTER 1.                               
006480     WRITE REG-CNVRUNRPT FROM TOT3 AFTER 1.                               
006490     IF RERUN-REQUESTED                                                   
006500        DISPLAY "RERUN MODE - TOTALS MAY OVERLAP A PRIOR RUN".            
006510*    ALL FOUR FILES ARE CLOSED TOGETHER HERE AT THE VERY END OF           
006520*    THE RUN.                                                             
006530*    CNVRESUL IS CLOSED HERE LIKE ANY OTHER FILE - THE DOWNSTREAM         
006540*    SYSTEM THAT PICKS IT UP RUNS AS A SEPARATE JOB STEP, NOT AS          
006550*    PART OF THIS PROGRAM.                                                
006560     CLOSE CURMAST RATEMAST CNVREQTR CNVRESUL                             
006570     CLOSE CNVRUNRPT.                                                     
006580     STOP RUN.                                                            
