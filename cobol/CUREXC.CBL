000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    CUREXC.                                                   
000120 AUTHOR.        R ENZLER.                                                 
000130 INSTALLATION.  CONTINENTAL EXCHANGE SERVICES - TREASURY SYSTEMS.         
000140 DATE-WRITTEN.  04/19/1989.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.                   
000170*===============================================================          
000180*    PROGRAM    : CUREXC                                                  
000190*    PURPOSE    : DELETES A CURRENCY MASTER RECORD NAMED ON A             
000200*                 BATCH TRANSACTION FILE.  THE DELETE IS BLOCKED          
000210*                 WHEN AN EXCHANGE RATE STILL REFERENCES THE              
000220*                 CURRENCY'S INTERNAL ID.                                 
000230*    ANALYST    : R ENZLER                                                
000240*    PROGRAMMER : R ENZLER                                                
000250*-----------------------------------------------------------------        
000260*    CHANGE LOG                                                           
000270*    VRS    DATE         PROGR.   REQUEST      DESCRIPTION                
000280*    1.0    04/19/1989   RGE     -----        INITIAL RELEASE.            
000290*    1.1    08/02/1990   RGE     CB-0043      CODE UPPERCASED ON   CB-0043
000300*                                             LOOKUP BEFORE DROP.         
000310*    1.2    05/06/1993   RGE     CB-0113      IN-USE CHECK AGAINST CB-0113
000320*                                             RATEMAST BEFORE ANY         
000330*                                             RECORD IS DROPPED.          
000340*    1.3    01/11/1999   LPS     CB-0203      Y2K - REPORT HEADER  CB-0203
000350*                                             DATE NOW CARRIES A          
000360*                                             FULL 4-DIGIT YEAR.          
000370*    1.4    07/23/2001   RGE     CB-0242      TRAILER TOTALS ADDED CB-0242
000380*                                             TO THE RUN REPORT.          
000390*-----------------------------------------------------------------        
000400*    CUREXC IS THE ONLY PROGRAM IN THE SUITE THAT REMOVES A               
000410*    CURRENCY OUTRIGHT - EVERY OTHER ONE EITHER ADDS ONE (CURCAD)         
000420*    OR UPDATES ONE ALREADY ON FILE (CURALT).  BECAUSE THE DELETE         
000430*    IS PERMANENT, THE IN-USE CHECK IN 0260-CHECK-IN-USE IS NOT           
000440*    OPTIONAL - A CURRENCY STILL CARRYING A RATE ON RATEMAST MUST         
000450*    NEVER BE DROPPED, OR THE RATE ROW WOULD BE LEFT POINTING AT A        
000460*    CUR-ID THAT NO LONGER EXISTS.                                        
000470*-----------------------------------------------------------------        
000480 ENVIRONMENT DIVISION.                                                    
000490 CONFIGURATION SECTION.                                                   
000500*    UC-LETTERS IS CARRIED FOR CONSISTENCY WITH THE REST OF THE           
000510*    SUITE, THOUGH THIS PROGRAM NEVER TESTS A CODE AGAINST IT - A         
000520*    CODE THAT IS NOT LETTERS SIMPLY MISSES THE CURMAST LOOKUP.           
000530 SPECIAL-NAMES.                                                           
000540     C01 IS TOP-OF-FORM                                                   
000550     CLASS UC-LETTERS IS "A" THRU "Z"                                     
000560     UPSI-0 ON STATUS IS RERUN-REQUESTED                                  
000570            OFF STATUS IS NORMAL-RUN.                                     
000580 INPUT-OUTPUT SECTION.                                                    
000590 FILE-CONTROL.                                                            
000600*    CURMAST IS OPENED I-O SINCE THIS PROGRAM DELETES FROM IT -           
000610*    THE ONLY OTHER MODE USED ANYWHERE IN THE SUITE AGAINST               
000620*    CURMAST IS INPUT (CURCONS) OR I-O FOR A WRITE (CURCAD/CURALT)        
000630     SELECT CURMAST  ASSIGN TO "CURMAST"                                  
000640                     ORGANIZATION INDEXED                                 
000650                     ACCESS MODE DYNAMIC                                  
000660                     RECORD KEY CUR-ID                                    
000670                     ALTERNATE RECORD KEY CUR-CODE                        
000680                     FILE STATUS STATUS-CURM.                             
000690                                                                          
000700*    RATEMAST IS OPENED INPUT ONLY - THIS PROGRAM NEVER CHANGES A         
000710*    RATE, IT ONLY CHECKS WHETHER ONE EXISTS FOR THE CURRENCY             
000720*    ABOUT TO BE DROPPED.                                                 
000730     SELECT RATEMAST ASSIGN TO "RATEMAST"                                 
000740                     ORGANIZATION INDEXED                                 
000750                     ACCESS MODE DYNAMIC                                  
000760                     RECORD KEY RATE-ID                                   
000770                     ALTERNATE RECORD KEY RATE-CUR-ID                     
000780                     FILE STATUS STATUS-RATM.                             
000790                                                                          
000800*    CUREXCTR CARRIES NOTHING BUT THE CODE TO BE DELETED - NO NAME        
000810*    OR SIGN IS NEEDED SINCE THOSE COME OFF THE MASTER ROW ITSELF         
000820*    ONCE IT IS FOUND.                                                    
000830     SELECT CUREXCTR ASSIGN TO "CUREXCTR"                                 
000840                     ORGANIZATION SEQUENTIAL                              
000850                     ACCESS MODE SEQUENTIAL                               
000860                     FILE STATUS STATUS-TRAN.                             
000870                                                                          
000880     SELECT CUREXCRPT ASSIGN TO PRINTER.                                  
000890                                                                          
000900 DATA DIVISION.                                                           
000910 FILE SECTION.                                                            
000920                                                                          
000930*    REG-CURMAST IS THE STANDARD CURRENCY MASTER LAYOUT CARRIED BY        
000940*    EVERY PROGRAM THAT TOUCHES CURMAST - SEE CURCAD FOR THE FULL         
000950*    FIELD-BY-FIELD HISTORY.                                              
000960 FD  CURMAST                                                              
000970     LABEL RECORD STANDARD                                                
000980     VALUE OF FILE-ID "CURMAST.DAT"                                       
000990     RECORD CONTAINS 120 CHARACTERS.                                      
001000 01  REG-CURMAST.                                                         
001010     05  CUR-ID              PIC S9(5).                                   
001020     05  CUR-CODE            PIC X(3).                                    
001030     05  CUR-NAME            PIC X(100).                                  
001040     05  CUR-SIGN            PIC X(5).                                    
001050     05  FILLER              PIC X(7).                                    
001060*    CURM-CHAVE-X IS THE FLAT KEY-PAIR VIEW CARRIED ELSEWHERE IN          
001070*    THE SUITE - NOT ACTUALLY REFERENCED IN THIS PROGRAM, BUT KEPT        
001080*    SO THE RECORD LAYOUT MATCHES EVERY OTHER CURMAST USER.               
001090 01  REG-CURMAST-R REDEFINES REG-CURMAST.                                 
001100     05  CURM-CHAVE-X.                                                    
001110         10  CURM-ID-X       PIC X(5).                                    
001120         10  CURM-CODE-X     PIC X(3).                                    
001130     05  FILLER              PIC X(112).                                  
001140                                                                          
001150*    REG-RATEMAST IS THE SAME 24-BYTE RATE RECORD CARRIED BY EVERY        
001160*    PROGRAM IN THE RATE SUITE - SEE RATCAD FOR THE FULL HISTORY.         
001170 FD  RATEMAST                                                             
001180     LABEL RECORD STANDARD                                                
001190     VALUE OF FILE-ID "RATEMAST.DAT"                                      
001200     RECORD CONTAINS 24 CHARACTERS.                                       
001210 01  REG-RATEMAST.                                                        
001220     05  RATE-ID             PIC S9(5).                                   
001230     05  RATE-CUR-ID         PIC S9(5).                                   
001240     05  RATE-NOMINAL        PIC 9(5).                                    
001250     05  RATE-VALUE          PIC S9(6)V9(6).                              
001260     05  FILLER              PIC X(3).                                    
001270*    RATM-CHAVE-X IS THE SAME FLAT KEY VIEW CARRIED ELSEWHERE -           
001280*    ALSO UNUSED HERE, KEPT FOR LAYOUT CONSISTENCY.                       
001290 01  REG-RATEMAST-R REDEFINES REG-RATEMAST.                               
001300     05  RATM-CHAVE-X        PIC X(10).                                   
001310     05  FILLER              PIC X(14).                                   
001320                                                                          
001330*    REG-CUREXCTR IS ONE BARE THREE-BYTE CODE PER RECORD - THE            
001340*    DESK NAMES ONLY THE CURRENCY TO DROP, NOTHING ELSE.                  
001350 FD  CUREXCTR                                                             
001360     LABEL RECORD STANDARD                                                
001370     VALUE OF FILE-ID "CUREXCTR.DAT"                                      
001380     RECORD CONTAINS 3 CHARACTERS.                                        
001390 01  REG-CUREXCTR.                                                        
001400     05  TRAN-CODE           PIC X(3).                                    
001410*    REG-CUREXCTR-R IS THE WHOLE-RECORD BYTE VIEW, IDENTICAL TO           
001420*    REG-CUREXCTR SINCE THE RECORD IS ONLY ONE FIELD WIDE.                
001430 01  REG-CUREXCTR-R REDEFINES REG-CUREXCTR PIC X(3).                      
001440                                                                          
001450*    REG-CUREXCRPT IS THE RAW PRINT LINE - EVERY HEADING, DETAIL          
001460*    AND TRAILER LINE BELOW IS MOVED INTO THIS SAME 80-BYTE AREA          
001470*    BEFORE THE WRITE.                                                    
001480 FD  CUREXCRPT                                                            
001490     LABEL RECORD OMITTED.                                                
001500 01  REG-CUREXCRPT           PIC X(80).                                   
001510                                                                          
001520 WORKING-STORAGE SECTION.                                                 
001530*    THREE FILE STATUS FIELDS, ONE PER FILE THIS PROGRAM OPENS -          
001540*    CUREXCRPT NEEDS NONE, A PRINTER NEVER RETURNS A MEANINGFUL           
001550*    STATUS VALUE.                                                        
001560 01  STATUS-CURM             PIC X(02) VALUE SPACES.                      
001570 01  STATUS-RATM             PIC X(02) VALUE SPACES.                      
001580 01  STATUS-TRAN             PIC X(02) VALUE SPACES.                      
001590                                                                          
001600*    WS-EOF-TRAN-SW IS THE ONLY SWITCH THIS PROGRAM NEEDS TO DRIVE        
001610*    THE MAIN TRANSACTION LOOP.                                           
001620 01  WS-SWITCHES.                                                         
001630     05  WS-EOF-TRAN-SW      PIC X VALUE "N".                             
001640         88  EOF-TRAN                 VALUE "Y".                          
001650                                                                          
001660*    WT-TRAN-READ/OK/REJ FEED THE THREE TRAILER LINES - "OK" MEANS        
001670*    THE CURRENCY WAS ACTUALLY DELETED, "REJ" COVERS A CODE NOT           
001680*    FOUND, A CURRENCY STILL IN USE, AND A MASTER DELETE ERROR ALL        
001690*    TOGETHER, THE SAME WAY EVERY OTHER MAINTENANCE PROGRAM ROLLS         
001700*    ITS REJECT REASONS INTO ONE COUNTER.                                 
001710 01  WS-COUNTERS.                                                         
001720     05  WT-TRAN-READ        PIC S9(7) COMP VALUE ZERO.                   
001730     05  WT-TRAN-OK          PIC S9(7) COMP VALUE ZERO.                   
001740     05  WT-TRAN-REJ         PIC S9(7) COMP VALUE ZERO.                   
001750                                                                          
001760*    WT-PAGE-NO AND WT-LINES-PAGE ARE PRINT-CONTROL MECHANICS, NOT        
001770*    BUSINESS DATA, SO THEY ARE CARRIED AS STANDALONE 77-LEVEL            
001780*    ITEMS RATHER THAN NESTED IN WS-COUNTERS WITH THE RUN TALLIES.        
001790 77  WT-PAGE-NO              PIC S9(5) COMP VALUE ZERO.                   
001800 77  WT-LINES-PAGE           PIC S9(3) COMP VALUE 99.                     
001810                                                                          
001820*    WS-CODE-UC HOLDS THE UPPERCASED COPY OF TRAN-CODE USED FOR           
001830*    THE CURMAST LOOKUP AND FOR THE NOT-FOUND DETAIL LINE.                
001840 01  WS-CODE-UC              PIC X(3) VALUE SPACES.                       
001850                                                                          
001860 01  HDG1.                                                                
001870     05  FILLER              PIC X(25) VALUE "CURRENCY EXCHANGE".         
001880     05  FILLER              PIC X(45) VALUE                              
001890         "CURRENCY DELETE RUN REPORT - CUREXC".                           
001900     05  FILLER              PIC X(04) VALUE "PG. ".                      
001910     05  PAG-HDG1            PIC ZZ.ZZ9.                                  
001920                                                                          
001930 01  HDG2.                                                                
001940     05  FILLER              PIC X(80) VALUE                              
001950     "COD  CURRENCY NAME                                  STATUS".        
001960                                                                          
001970*    DET1 IS WRITTEN FOR EVERY TRANSACTION READ - A CODE-NOT-FOUND        
001980*    MESSAGE, AN IN-USE REJECTION, OR A DELETE CONFIRMATION/ERROR,        
001990*    NEVER MORE THAN ONE OF THE THREE FOR THE SAME TRANSACTION.           
002000 01  DET1.                                                                
002010     05  DET-CODE            PIC X(3).                                    
002020     05  FILLER              PIC X(02) VALUE SPACES.                      
002030     05  DET-NAME            PIC X(40).                                   
002040     05  FILLER              PIC X(02) VALUE SPACES.                      
002050     05  DET-STATUS          PIC X(30).                                   
002060                                                                          
002070*    THREE TRAILER LINES - READ, DELETED, AND REJECTED - ADDED BY         
002080*    REQUEST CB-0242 SO THE DESK CAN SEE AT A GLANCE HOW MANY             
002090*    DELETES WERE BLOCKED WITHOUT SCANNING EVERY DETAIL LINE.             
002100*    THE THREE TRAILER LINES ARE PRINTED IN THIS ORDER SO DELETED         
002110*    PLUS REJECTED SHOULD ALWAYS EQUAL READ, THE SAME CROSS-CHECK         
002120*    EVERY TRAILER IN THE SUITE IS BUILT TO SUPPORT.                      
002130 01  TOT1.                                                                
002140     05  FILLER          PIC X(20) VALUE "TRANS READ..........".          
002150     05  TOT-READ            PIC ZZZ,ZZ9.                                 
002160 01  TOT2.                                                                
002170     05  FILLER          PIC X(20) VALUE "DELETED OK..........".          
002180     05  TOT-OK              PIC ZZZ,ZZ9.                                 
002190 01  TOT3.                                                                
002200     05  FILLER          PIC X(20) VALUE "REJECTED...........".           
002210     05  TOT-REJ             PIC ZZZ,ZZ9.                                 
002220                                                                          
002230 PROCEDURE DIVISION.                                                      
002240                                                                          
002250*-----------------------------------------------------------------        
002260*    PARAGRAPH   : 0100-INITIALIZE                                        
002270*    DOES        : OPENS CURMAST I-O AND RATEMAST INPUT, ABORTING         
002280*                  THE RUN IF EITHER IS MISSING, THEN OPENS THE           
002290*                  TRANSACTION FILE AND THE REPORT.                       
002300*    WHY         : UNLIKE CURCAD, NEITHER MASTER IS ALLOWED TO            
002310*                  START EMPTY HERE - A DELETE RUN WITH NOTHING ON        
002320*                  EITHER FILE HAS NOTHING MEANINGFUL TO DO, SO           
002330*                  BOTH MISSING-FILE CASES ABORT RATHER THAN              
002340*                  CREATE AN EMPTY FILE THE WAY CURCAD DOES.              
002350*-----------------------------------------------------------------        
002360 0100-INITIALIZE.                                                         
002370     OPEN I-O CURMAST.                                                    
002380     IF STATUS-CURM = "35"                                                
002390        DISPLAY "CURMAST NOT FOUND - RUN ABORTED"                         
002400        STOP RUN.                                                         
002410     OPEN INPUT RATEMAST.                                                 
002420*    CURMAST IS CLOSED BEFORE THE ABORT HERE SO THE RUN DOES NOT          
002430*    LEAVE AN INDEXED FILE OPEN WHEN IT STOPS.                            
002440     IF STATUS-RATM = "35"                                                
002450        DISPLAY "RATEMAST NOT FOUND - RUN ABORTED"                        
002460        CLOSE CURMAST                                                     
002470        STOP RUN.                                                         
002480     OPEN INPUT CUREXCTR.                                                 
002490     OPEN OUTPUT CUREXCRPT.                                               
002500                                                                          
002510*-----------------------------------------------------------------        
002520*    PARAGRAPH   : 0200-READ-TRANS                                        
002530*    DOES        : DRIVES THE MAIN TRANSACTION LOOP.                      
002540*-----------------------------------------------------------------        
002550 0200-READ-TRANS.                                                         
002560*    THE LOOP RUNS UNTIL THE TRANSACTION FILE RUNS OUT OF RECORDS         
002570*    - THERE IS NO RECORD COUNT OR SENTINEL CODE, JUST EOF.               
002580     PERFORM 0210-READ-ONE-TRANS THRU 0210-EXIT                           
002590             UNTIL EOF-TRAN.                                              
002600     GO TO 0900-TOTALS.                                                   
002610                                                                          
002620*-----------------------------------------------------------------        
002630*    PARAGRAPH   : 0210-READ-ONE-TRANS                                    
002640*    DOES        : READS ONE TRANSACTION, LOOKS UP THE CODE ON            
002650*                  CURMAST, AND IF FOUND PASSES IT ON TO THE              
002660*                  IN-USE CHECK AND THEN THE ACTUAL DELETE.               
002670*    WHY         : A CODE-NOT-FOUND REJECTION IS HANDLED AND              
002680*                  PRINTED RIGHT HERE, INSTEAD OF BEING ROUTED            
002690*                  THROUGH 0260-CHECK-IN-USE OR 0300-DELETE-              
002700*                  CURRENCY - NEITHER OF THOSE PARAGRAPHS HAS             
002710*                  ANYTHING TO CHECK AGAINST WITHOUT A MASTER ROW.        
002720*-----------------------------------------------------------------        
002730 0210-READ-ONE-TRANS.                                                     
002740     READ CUREXCTR AT END                                                 
002750          SET EOF-TRAN TO TRUE                                            
002760          GO TO 0210-EXIT.                                                
002770     ADD 1 TO WT-TRAN-READ                                                
002780*    DET-STATUS IS CLEARED HERE SO 0260-CHECK-IN-USE CAN TELL,            
002790*    ON RETURN, WHETHER IT REJECTED THE TRANSACTION BY TESTING            
002800*    WHETHER THE FIELD IS STILL SPACES.                                   
002810     MOVE SPACES TO DET-STATUS                                            
002820*    THE CODE IS UPPERCASED BEFORE THE LOOKUP SO A DESK ASSISTANT         
002830*    WHO TYPES IT IN LOWER CASE STILL FINDS A MATCH.                      
002840     MOVE TRAN-CODE TO WS-CODE-UC                                         
002850     INSPECT WS-CODE-UC CONVERTING                                        
002860        "abcdefghijklmnopqrstuvwxyz" TO                                   
002870        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                      
002880     MOVE WS-CODE-UC TO CUR-CODE                                          
002890     READ CURMAST KEY IS CUR-CODE INVALID KEY                             
002900          ADD 1 TO WT-TRAN-REJ                                            
002910          MOVE "CODE NOT FOUND" TO DET-STATUS                             
002920          MOVE WS-CODE-UC TO DET-CODE                                     
002930          PERFORM 0800-PRINT-DETAIL THRU 0800-EXIT                        
002940          GO TO 0210-EXIT.                                                
002950     PERFORM 0260-CHECK-IN-USE THRU 0260-EXIT.                            
002960*    DET-STATUS STILL BEING SPACES HERE MEANS 0260-CHECK-IN-USE           
002970*    FOUND NO RATE ROW FOR THIS CURRENCY - ONLY THEN IS THE DELETE        
002980*    ACTUALLY TRIED.                                                      
002990     IF DET-STATUS = SPACES                                               
003000        PERFORM 0300-DELETE-CURRENCY THRU 0300-EXIT.                      
003010 0210-EXIT.                                                               
003020     EXIT.                                                                
003030                                                                          
003040*-----------------------------------------------------------------        
003050*    PARAGRAPH   : 0260-CHECK-IN-USE                                      
003060*    DOES        : LOOKS UP THE CURRENCY'S ID ON RATEMAST - IF A          
003070*                  RATE ROW IS FOUND THE DELETE IS BLOCKED AND            
003080*                  PRINTED AS A REJECTION RIGHT HERE.                     
003090*    WHY         : THIS IS THE SAFEGUARD REQUEST CB-0113 ADDED -          
003100*                  BEFORE IT EXISTED, DELETING A CURRENCY STILL           
003110*                  CARRYING A RATE LEFT RATEMAST POINTING AT A            
003120*                  CUR-ID THAT NO LONGER MATCHED ANYTHING ON              
003130*                  CURMAST.                                               
003140*-----------------------------------------------------------------        
003150 0260-CHECK-IN-USE.                                                       
003160     MOVE CUR-ID TO RATE-CUR-ID                                           
003170*    THE INVALID KEY BRANCH (NO RATE FOUND) DOES NOTHING AND LETS         
003180*    CONTROL FALL THROUGH TO THE DELETE - ONLY THE NOT INVALID KEY        
003190*    BRANCH TAKES ANY ACTION, SINCE ONLY IT MEANS A RATE EXISTS.          
003200     READ RATEMAST KEY IS RATE-CUR-ID INVALID KEY                         
003210          CONTINUE                                                        
003220        NOT INVALID KEY                                                   
003230          ADD 1 TO WT-TRAN-REJ                                            
003240          MOVE "CURRENCY IN USE - NOT DELETED" TO DET-STATUS              
003250          MOVE CUR-CODE TO DET-CODE                                       
003260          MOVE CUR-NAME (1:40) TO DET-NAME                                
003270          PERFORM 0800-PRINT-DETAIL THRU 0800-EXIT.                       
003280 0260-EXIT.                                                               
003290     EXIT.                                                                
003300                                                                          
003310*-----------------------------------------------------------------        
003320*    PARAGRAPH   : 0300-DELETE-CURRENCY                                   
003330*    DOES        : DELETES THE CURMAST ROW LEFT POSITIONED BY THE         
003340*                  READ IN 0210-READ-ONE-TRANS AND PRINTS THE             
003350*                  OUTCOME.                                               
003360*    WHY         : DET-CODE/DET-NAME ARE MOVED FROM THE MASTER            
003370*                  ROW BEFORE THE DELETE, NOT AFTER - ONCE THE            
003380*                  DELETE SUCCEEDS THE RECORD AREA IS NO LONGER           
003390*                  GUARANTEED TO HOLD USABLE VALUES.                      
003400*-----------------------------------------------------------------        
003410 0300-DELETE-CURRENCY.                                                    
003420     MOVE CUR-CODE TO DET-CODE                                            
003430     MOVE CUR-NAME (1:40) TO DET-NAME                                     
003440*    AN INVALID KEY ON A DELETE IS NOT EXPECTED IN NORMAL RUNNING         
003450*    - THE RECORD WAS JUST READ SUCCESSFULLY MOMENTS AGO - BUT THE        
003460*    BRANCH IS STILL CODED IN CASE THE DELETE FAILS FOR A REASON          
003470*    THE EARLIER READ NEVER LOOKED AT.                                    
003480     DELETE CURMAST                                                       
003490         INVALID KEY                                                      
003500            ADD 1 TO WT-TRAN-REJ                                          
003510            MOVE "MASTER DELETE ERROR" TO DET-STATUS                      
003520         NOT INVALID KEY                                                  
003530            ADD 1 TO WT-TRAN-OK                                           
003540            MOVE "CURRENCY DELETED" TO DET-STATUS.                        
003550     PERFORM 0800-PRINT-DETAIL THRU 0800-EXIT.                            
003560 0300-EXIT.                                                               
003570     EXIT.                                                                
003580                                                                          
003590*-----------------------------------------------------------------        
003600*    PARAGRAPH   : 0800-PRINT-DETAIL                                      
003610*    DOES        : WRITES ONE DETAIL LINE, BREAKING TO A NEW PAGE         
003620*                  FIRST IF THE CURRENT PAGE IS FULL.                     
003630*    WHY         : THIS PARAGRAPH IS CALLED FROM THREE DIFFERENT          
003640*                  PLACES - THE NOT-FOUND REJECT, THE IN-USE              
003650*                  REJECT, AND THE DELETE OUTCOME - SINCE ALL             
003660*                  THREE ONLY EVER NEED THE SAME PAGE-BREAK AND           
003670*                  WRITE LOGIC ONCE DET1 IS ALREADY FILLED IN.            
003680*-----------------------------------------------------------------        
003690 0800-PRINT-DETAIL.                                                       
003700*    THE 54-LINE THRESHOLD MATCHES EVERY OTHER REPORT PROGRAM IN          
003710*    THE SUITE, LEAVING ROOM ON A 66-LINE FORM FOR THE HEADING            
003720*    LINES AND SOME MARGIN AT THE BOTTOM.                                 
003730     IF WT-LINES-PAGE > 54                                                
003740        PERFORM 0850-PRINT-HEADING THRU 0850-EXIT.                        
003750     WRITE REG-CUREXCRPT FROM DET1 AFTER 1.                               
003760     ADD 1 TO WT-LINES-PAGE.                                              
003770 0800-EXIT.                                                               
003780     EXIT.                                                                
003790                                                                          
003800*-----------------------------------------------------------------        
003810*    PARAGRAPH   : 0850-PRINT-HEADING                                     
003820*    DOES        : ADVANCES TO A NEW FORM, BUMPS THE PAGE NUMBER,         
003830*                  REPRINTS THE TWO HEADING LINES.                        
003840*-----------------------------------------------------------------        
003850 0850-PRINT-HEADING.                                                      
003860*    WT-PAGE-NO STARTS AT ZERO AND IS BUMPED BEFORE THE MOVE, SO          
003870*    THE FIRST PAGE OF EVERY RUN IS NUMBERED "1", NOT "0".                
003880     ADD 1 TO WT-PAGE-NO                                                  
003890     MOVE WT-PAGE-NO TO PAG-HDG1                                          
003900*    AFTER PAGE ON HDG1 SKIPS TO A NEW FORM - AFTER 2 ON HDG2             
003910*    LEAVES ONE BLANK LINE BETWEEN THE TWO HEADING LINES.                 
003920     WRITE REG-CUREXCRPT FROM HDG1 AFTER PAGE                             
003930     WRITE REG-CUREXCRPT FROM HDG2 AFTER 2                                
003940*    WT-LINES-PAGE IS RESET TO 6, NOT ZERO, TO ACCOUNT FOR THE TWO        
003950*    HEADING LINES JUST WRITTEN PLUS THE USUAL TOP MARGIN.                
003960     MOVE 6 TO WT-LINES-PAGE.                                             
003970 0850-EXIT.                                                               
003980     EXIT.                                                                
003990                                                                          
004000*-----------------------------------------------------------------        
004010*    PARAGRAPH   : 0900-TOTALS                                            
004020*    DOES        : PRINTS THE THREE TRAILER LINES, WARNS ON               
004030*                  RERUN, CLOSES ALL FOUR FILES.                          
004040*    WHY         : A RERUN OF THIS PROGRAM IS LESS DANGEROUS THAN         
004050*                  A RERUN OF CURCAD - A CURRENCY ALREADY DELETED         
004060*                  SIMPLY COMES BACK "CODE NOT FOUND" ON THE              
004070*                  SECOND PASS, IT IS NOT DELETED A SECOND TIME -         
004080*                  BUT THE SAME WARNING IS STILL CARRIED HERE FOR         
004090*                  CONSISTENCY WITH EVERY OTHER TRAILER PARAGRAPH         
004100*                  IN THE SUITE.                                          
004110*-----------------------------------------------------------------        
004120 0900-TOTALS.                                                             
004130*    ALL THREE COUNTERS ARE MOVED TO THEIR EDITED FIELDS TOGETHER,        
004140*    JUST BEFORE THE THREE TRAILER LINES ARE WRITTEN.                     
004150     MOVE WT-TRAN-READ TO TOT-READ                                        
004160     MOVE WT-TRAN-OK TO TOT-OK                                            
004170     MOVE WT-TRAN-REJ TO TOT-REJ                                          
004180     WRITE REG-CUREXCRPT FROM TOT1 AFTER 2.                               
004190     WRITE REG-CUREXCRPT FROM TOT2 AFTER 1.                               
004200     WRITE REG-CUREXCRPT FROM TOT3 AFTER 1.                               
004210     IF RERUN-REQUESTED                                                   
004220        DISPLAY "RERUN MODE - TOTALS MAY OVERLAP A PRIOR RUN".            
004230*    ALL FOUR FILES ARE CLOSED TOGETHER HERE AT THE VERY END OF           
004240*    THE RUN, WHETHER OR NOT EVERY TRANSACTION ACTUALLY DELETED           
004250*    SOMETHING.                                                           
004260     CLOSE CURMAST RATEMAST CUREXCTR CUREXCRPT.                           
004270     STOP RUN.                                                            
