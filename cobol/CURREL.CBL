000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    CURREL.                                                   
000120 AUTHOR.        R ENZLER.                                                 
000130 INSTALLATION.  CONTINENTAL EXCHANGE SERVICES - TREASURY SYSTEMS.         
000140 DATE-WRITTEN.  05/18/1989.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.                   
000170*===============================================================          
000180*    PROGRAM    : CURREL                                                  
000190*    PURPOSE    : PRINTS EVERY CURRENCY ON THE CURRENCY MASTER            
000200*                 IN STORED (CUR-ID) ORDER.                               
000210*    ANALYST    : R ENZLER                                                
000220*    PROGRAMMER : R ENZLER                                                
000230*-----------------------------------------------------------------        
000240*    CHANGE LOG                                                           
000250*    VRS    DATE         PROGR.   REQUEST      DESCRIPTION                
000260*    1.0    05/18/1989   RGE     -----        INITIAL RELEASE.            
000270*    1.1    01/11/1999   LPS     CB-0205      Y2K - REPORT HEADER  CB-0205
000280*                                             DATE NOW CARRIES A          
000290*                                             FULL 4-DIGIT YEAR.          
000300*    1.2    07/23/2001   RGE     CB-0244      TRAILER TOTAL ADDED  CB-0244
000310*                                             TO THE RUN REPORT.          
000320*-----------------------------------------------------------------        
000330*    THIS IS THE SIMPLEST PROGRAM IN THE CURRENCY SUITE - A FLAT          
000340*    SEQUENTIAL DUMP OF CURMAST IN STORED ORDER.  IT CARRIES NO           
000350*    SELECTION CRITERIA AND TAKES NO TRANSACTION FILE, SO IT CAN          
000360*    BE RUN AT ANY POINT IN THE NIGHT CYCLE AS A SANITY CHECK ON          
000370*    WHAT THE MASTER ACTUALLY HOLDS BEFORE OR AFTER A REFRESH.            
000380*                                                                         
000390*    OPERATIONS RUNS THIS JOB UNCONDITIONALLY AFTER EVERY RATE            
000400*    REFRESH AND BEFORE EVERY MONTH-END CLOSE, SO THE DESK HAS A          
000410*    PAPER RECORD OF WHAT WAS ON FILE AT THAT MOMENT - IT IS THE          
000420*    CLOSEST THING THIS SYSTEM HAS TO AN AUDIT TRAIL OF CURMAST.          
000430*-----------------------------------------------------------------        
000440 ENVIRONMENT DIVISION.                                                    
000450 CONFIGURATION SECTION.                                                   
000460*    UPSI-0 IS READ BY OPERATIONS ON A RERUN SO THE TRAILER CAN           
000470*    CARRY A WARNING THAT THE COUNT MAY OVERLAP AN EARLIER PASS.          
000480 SPECIAL-NAMES.                                                           
000490     C01 IS TOP-OF-FORM                                                   
000500     UPSI-0 ON STATUS IS RERUN-REQUESTED                                  
000510            OFF STATUS IS NORMAL-RUN.                                     
000520 INPUT-OUTPUT SECTION.                                                    
000530 FILE-CONTROL.                                                            
000540*    CURMAST IS OPENED INPUT ONLY - THIS PROGRAM NEVER CHANGES            
000550*    THE MASTER, IT ONLY REPORTS ON IT.                                   
000560     SELECT CURMAST  ASSIGN TO "CURMAST"                                  
000570                     ORGANIZATION INDEXED                                 
000580                     ACCESS MODE DYNAMIC                                  
000590                     RECORD KEY CUR-ID                                    
000600                     ALTERNATE RECORD KEY CUR-CODE                        
000610                     FILE STATUS STATUS-CURM.                             
000620                                                                          
000630     SELECT CURRELRPT ASSIGN TO PRINTER.                                  
000640                                                                          
000650 DATA DIVISION.                                                           
000660 FILE SECTION.                                                            
000670                                                                          
000680*    REG-CURMAST IS THE SAME 120-BYTE CURRENCY MASTER LAYOUT              
000690*    CARRIED BY EVERY PROGRAM THAT TOUCHES CURMAST.  CUR-ID IS THE        
000700*    SURROGATE KEY ASSIGNED BY CURCAD; CUR-CODE IS THE THREE              
000710*    LETTER ISO-STYLE CODE OPERATORS KEY ON; CUR-NAME AND                 
000720*    CUR-SIGN ARE DISPLAY TEXT ONLY AND CARRY NO BUSINESS RULE.           
000730 FD  CURMAST                                                              
000740     LABEL RECORD STANDARD                                                
000750     VALUE OF FILE-ID "CURMAST.DAT"                                       
000760     RECORD CONTAINS 120 CHARACTERS.                                      
000770 01  REG-CURMAST.                                                         
000780     05  CUR-ID              PIC S9(5).                                   
000790     05  CUR-CODE            PIC X(3).                                    
000800     05  CUR-NAME            PIC X(100).                                  
000810     05  CUR-SIGN            PIC X(5).                                    
000820     05  FILLER              PIC X(7).                                    
000830*    CURM-CHAVE-X IS THE FLAT BYTE VIEW OVER THE KEY PAIR, KEPT           
000840*    FOR THE SAME REASON THE SCHOOL-RECORDS PROGRAMS KEPT A FLAT          
000850*    VIEW OVER THEIR KEY FIELDS - A QUICK DISPLAY OR DUMP WITHOUT         
000860*    HAVING TO NAME EACH SUBORDINATE FIELD.                               
000870 01  REG-CURMAST-R REDEFINES REG-CURMAST.                                 
000880     05  CURM-CHAVE-X.                                                    
000890         10  CURM-ID-X       PIC X(5).                                    
000900         10  CURM-CODE-X     PIC X(3).                                    
000910     05  FILLER              PIC X(112).                                  
000920*    CURM-NAME-HALVES SPLITS THE 100-BYTE NAME FIELD SO A FUTURE          
000930*    TWO-COLUMN NAME REPORT CAN BE ADDED WITHOUT A NEW REDEFINES.         
000940 01  REG-CURMAST-R2 REDEFINES REG-CURMAST.                                
000950     05  CURM-NAME-HALVES.                                                
000960         10  CURM-NAME-FIRST PIC X(50).                                   
000970         10  CURM-NAME-LAST  PIC X(50).                                   
000980     05  FILLER              PIC X(20).                                   
000990*    REG-CURMAST-R3 IS THE WHOLE-RECORD BYTE VIEW, USED ONLY IF           
001000*    OPERATIONS EVER NEEDS TO DUMP A RAW RECORD FOR DEBUGGING.            
001010 01  REG-CURMAST-R3 REDEFINES REG-CURMAST PIC X(120).                     
001020                                                                          
001030 FD  CURRELRPT                                                            
001040     LABEL RECORD OMITTED.                                                
001050 01  REG-CURRELRPT           PIC X(80).                                   
001060                                                                          
001070 WORKING-STORAGE SECTION.                                                 
001080*    STATUS-CURM HOLDS THE FILE STATUS OF THE LAST CURMAST I-O.           
001090*    A "35" AT OPEN TIME MEANS THE MASTER DOES NOT EXIST YET AND          
001100*    THE RUN IS ABORTED RATHER THAN PRINTING AN EMPTY REPORT.             
001110 01  STATUS-CURM             PIC X(02) VALUE SPACES.                      
001120                                                                          
001130*    WT-CUR-READ IS THE ONLY RUNNING COUNT THIS PROGRAM KEEPS - IT        
001140*    BECOMES THE SOLE TRAILER LINE ON THE REPORT.                         
001150 01  WS-COUNTERS.                                                         
001160     05  WT-CUR-READ         PIC S9(7) COMP VALUE ZERO.                   
001170                                                                          
001180*    WT-PAGE-NO AND WT-LINES-PAGE ARE PULLED OUT AS STANDALONE            
001190*    77-LEVEL ITEMS, THE SAME WAY THE SHOP CARRIES ANY SCRATCH            
001200*    COUNTER THAT IS NOT PART OF A NAMED GROUP OF RELATED FIELDS -        
001210*    THEY ARE PRINT-CONTROL MECHANICS, NOT BUSINESS DATA.                 
001220 77  WT-PAGE-NO              PIC S9(5) COMP VALUE ZERO.                   
001230 77  WT-LINES-PAGE           PIC S9(3) COMP VALUE 99.                     
001240                                                                          
001250*    HDG1/HDG2 ARE THE TWO REPORT HEADING LINES.  PAG-HDG1 CARRIES        
001260*    THE PAGE NUMBER AND IS RE-MOVED INTO EACH TIME A NEW PAGE            
001270*    STARTS (SEE 0850-PRINT-HEADING BELOW).                               
001280 01  HDG1.                                                                
001290     05  FILLER              PIC X(25) VALUE "CURRENCY EXCHANGE".         
001300     05  FILLER              PIC X(45) VALUE                              
001310         "CURRENCY MASTER LISTING - CURREL".                              
001320     05  FILLER              PIC X(04) VALUE "PG. ".                      
001330     05  PAG-HDG1            PIC ZZ.ZZ9.                                  
001340                                                                          
001350 01  HDG2.                                                                
001360     05  FILLER              PIC X(80) VALUE                              
001370     "  ID  COD  CURRENCY NAME                           SIGN".           
001380                                                                          
001390*    DET1 IS THE ONE DETAIL LINE PER CURRENCY - NO SELECTION, NO          
001400*    BREAK LOGIC, JUST THE FOUR DISPLAY FIELDS AN OPERATOR NEEDS          
001410*    TO CONFIRM A CURRENCY IS ON FILE WITH THE RIGHT NAME/SIGN.           
001420 01  DET1.                                                                
001430     05  FILLER              PIC X(02) VALUE SPACES.                      
001440     05  DET-ID              PIC ZZZZ9.                                   
001450     05  FILLER              PIC X(02) VALUE SPACES.                      
001460     05  DET-CODE            PIC X(3).                                    
001470     05  FILLER              PIC X(02) VALUE SPACES.                      
001480     05  DET-NAME            PIC X(40).                                   
001490     05  FILLER              PIC X(02) VALUE SPACES.                      
001500     05  DET-SIGN            PIC X(5).                                    
001510                                                                          
001520 01  TOT1.                                                                
001530     05  FILLER          PIC X(20) VALUE "CURRENCIES LISTED...".          
001540     05  TOT-READ            PIC ZZZ,ZZ9.                                 
001550                                                                          
001560 PROCEDURE DIVISION.                                                      
001570                                                                          
001580*-----------------------------------------------------------------        
001590*    PARAGRAPH   : 0100-INITIALIZE                                        
001600*    DOES        : OPENS CURMAST INPUT AND THE REPORT FILE.               
001610*    WHY         : THE MASTER HAS TO EXIST BEFORE WE CAN WALK IT -        
001620*                  IF IT IS MISSING, THERE IS NO POINT OPENING            
001630*                  THE REPORT FILE AT ALL, SO WE CHECK CURMAST            
001640*                  FIRST AND ABORT CLEANLY RATHER THAN LEAVE AN           
001650*                  EMPTY PRINT FILE BEHIND FOR OPERATIONS TO FIND.        
001660*-----------------------------------------------------------------        
001670 0100-INITIALIZE.                                                         
001680*    A FILE STATUS OF "35" ON OPEN MEANS THE INDEXED FILE DOES            
001690*    NOT EXIST ON DISK - THIS CAN ONLY HAPPEN IF CURCAD HAS NEVER         
001700*    BEEN RUN, SO WE TREAT IT AS AN OPERATOR ERROR AND STOP.              
001710     OPEN INPUT CURMAST.                                                  
001720     IF STATUS-CURM = "35"                                                
001730        DISPLAY "CURMAST NOT FOUND - RUN ABORTED"                         
001740        STOP RUN.                                                         
001750     OPEN OUTPUT CURRELRPT.                                               
001760                                                                          
001770*-----------------------------------------------------------------        
001780*    PARAGRAPH   : 0200-READ-MASTER                                       
001790*    DOES        : WALKS CURMAST SEQUENTIALLY BY CUR-ID AND PRINTS        
001800*                  ONE DETAIL LINE PER RECORD.                            
001810*    WHY         : STORED (CUR-ID) ORDER IS THE ORDER CURRENCIES          
001820*                  WERE ADDED IN, WHICH IS THE ORDER THE TREASURY         
001830*                  DESK EXPECTS THE LISTING IN - NO SORT STEP IS          
001840*                  NEEDED BECAUSE THE INDEXED FILE ALREADY GIVES          
001850*                  US THAT SEQUENCE ON THE PRIMARY KEY.                   
001860*-----------------------------------------------------------------        
001870 0200-READ-MASTER.                                                        
001880*    READ ... NEXT WALKS THE FILE IN PHYSICAL/PRIMARY-KEY ORDER           
001890*    REGARDLESS OF WHICH KEY WAS LAST USED TO POSITION THE FILE -         
001900*    SINCE NOTHING ELSE IN THIS PROGRAM TOUCHES CUR-CODE, THAT IS         
001910*    ALWAYS CUR-ID ORDER HERE.                                            
001920     READ CURMAST NEXT AT END                                             
001930          GO TO 0900-TOTALS.                                              
001940     ADD 1 TO WT-CUR-READ                                                 
001950*    ONLY THE FIRST 40 BYTES OF THE 100-BYTE NAME FIELD ARE SHOWN         
001960*    ON THE REPORT LINE - THE FULL NAME IS CARRIED ON FILE FOR            
001970*    OTHER PROGRAMS BUT WOULD RUN THE PRINT LINE PAST 80 COLUMNS.         
001980     MOVE CUR-ID TO DET-ID                                                
001990     MOVE CUR-CODE TO DET-CODE                                            
002000     MOVE CUR-NAME (1:40) TO DET-NAME                                     
002010     MOVE CUR-SIGN TO DET-SIGN                                            
002020     PERFORM 0800-PRINT-DETAIL THRU 0800-EXIT.                            
002030     GO TO 0200-READ-MASTER.                                              
002040                                                                          
002050*-----------------------------------------------------------------        
002060*    PARAGRAPH   : 0800-PRINT-DETAIL                                      
002070*    DOES        : WRITES ONE DETAIL LINE, BREAKING TO A NEW PAGE         
002080*                  FIRST IF THE CURRENT PAGE IS FULL.                     
002090*    WHY         : 54 LINES IS THE USABLE BODY OF A STANDARD              
002100*                  66-LINE CONTINUOUS FORM ONCE THE TWO HEADING           
002110*                  LINES AND MARGINS ARE ALLOWED FOR - THE SAME           
002120*                  THRESHOLD EVERY REPORT PROGRAM IN THIS SYSTEM          
002130*                  USES SO THE FORMS LINE UP THE SAME WAY.                
002140*-----------------------------------------------------------------        
002150 0800-PRINT-DETAIL.                                                       
002160     IF WT-LINES-PAGE > 54                                                
002170        PERFORM 0850-PRINT-HEADING THRU 0850-EXIT.                        
002180     WRITE REG-CURRELRPT FROM DET1 AFTER 1.                               
002190     ADD 1 TO WT-LINES-PAGE.                                              
002200 0800-EXIT.                                                               
002210     EXIT.                                                                
002220                                                                          
002230*-----------------------------------------------------------------        
002240*    PARAGRAPH   : 0850-PRINT-HEADING                                     
002250*    DOES        : ADVANCES THE FORM, BUMPS THE PAGE NUMBER AND           
002260*                  REPRINTS THE TWO HEADING LINES.                        
002270*    WHY         : AFTER PAGE FORCES A SKIP TO THE TOP OF THE NEXT        
002280*                  FORM ON THE LINE PRINTER SO HEADINGS NEVER FALL        
002290*                  IN THE MIDDLE OF A PAGE.                               
002300*-----------------------------------------------------------------        
002310 0850-PRINT-HEADING.                                                      
002320     ADD 1 TO WT-PAGE-NO                                                  
002330     MOVE WT-PAGE-NO TO PAG-HDG1                                          
002340     WRITE REG-CURRELRPT FROM HDG1 AFTER PAGE                             
002350     WRITE REG-CURRELRPT FROM HDG2 AFTER 2                                
002360     MOVE 6 TO WT-LINES-PAGE.                                             
002370 0850-EXIT.                                                               
002380     EXIT.                                                                
002390                                                                          
002400*-----------------------------------------------------------------        
002410*    PARAGRAPH   : 0900-TOTALS                                            
002420*    DOES        : PRINTS THE ONE TRAILER LINE AND CLOSES DOWN.           
002430*    WHY         : THE RERUN-REQUESTED CHECK IS THE STANDARD              
002440*                  COURTESY WARNING CARRIED ON EVERY REPORT IN THE        
002450*                  SUITE - IF UPSI-0 IS ON, THE COUNT ON THIS             
002460*                  TRAILER MAY NOT REPRESENT A CLEAN SINGLE PASS.         
002470*-----------------------------------------------------------------        
002480 0900-TOTALS.                                                             
002490*    TOT-READ IS MOVED FROM THE COMP COUNTER TO A ZERO-SUPPRESSED         
002500*    EDITED FIELD ONLY HERE, AT PRINT TIME - THE COUNTER ITSELF           
002510*    STAYS BINARY FOR THE WHOLE RUN SO THE ADD AT 0200-READ-MASTER        
002520*    STAYS CHEAP.                                                         
002530     MOVE WT-CUR-READ TO TOT-READ                                         
002540     WRITE REG-CURRELRPT FROM TOT1 AFTER 2.                               
002550*    A RERUN ON THIS PROGRAM IS HARMLESS SINCE IT NEVER WRITES TO         
002560*    CURMAST, BUT THE WARNING IS LEFT IN ANYWAY TO MATCH EVERY            
002570*    OTHER REPORT PROGRAM IN THE SUITE SO OPERATORS SEE THE SAME          
002580*    MESSAGE FORMAT REGARDLESS OF WHICH JOB THEY ARE WATCHING.            
002590     IF RERUN-REQUESTED                                                   
002600        DISPLAY "RERUN MODE - TOTALS MAY OVERLAP A PRIOR RUN".            
002610     CLOSE CURMAST CURRELRPT.                                             
002620     STOP RUN.                                                            
