000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    CURALT.                                                   
000120 AUTHOR.        R ENZLER.                                                 
000130 INSTALLATION.  CONTINENTAL EXCHANGE SERVICES - TREASURY SYSTEMS.         
000140 DATE-WRITTEN.  04/02/1989.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.                   
000170*===============================================================          
000180*    PROGRAM    : CURALT                                                  
000190*    PURPOSE    : UPDATES NAME AND SIGN ON AN EXISTING CURRENCY           
000200*                 MASTER RECORD FROM A BATCH TRANSACTION FILE.            
000210*                 CODE AND ID ARE NEVER CHANGED BY THIS RUN.              
000220*    ANALYST    : R ENZLER                                                
000230*    PROGRAMMER : R ENZLER                                                
000240*-----------------------------------------------------------------        
000250*    CHANGE LOG                                                           
000260*    VRS    DATE         PROGR.   REQUEST      DESCRIPTION                
000270*    1.0    04/02/1989   RGE     -----        INITIAL RELEASE.            
000280*    1.1    08/02/1990   RGE     CB-0042      CODE VALIDATION      CB-0042
000290*                                             NOW LIMITED TO A-Z.         
000300*    1.2    11/19/1991   LPS     CB-0089      ALL FIELD ERRORS FOR CB-0089
000310*                                             A TRANSACTION NOW           
000320*                                             COLLECTED TOGETHER          
000330*                                             BEFORE REJECTING IT.        
000340*    1.3    09/14/1994   MHT     CB-0130      LOOKUP NOW BY CODE   CB-0130
000350*                                             BY INTERNAL CUR-ID.         
000360*    1.4    01/11/1999   LPS     CB-0202      Y2K - REPORT HEADER  CB-0202
000370*                                             DATE NOW CARRIES A          
000380*                                             FULL 4-DIGIT YEAR.          
000390*    1.5    07/23/2001   RGE     CB-0241      TRAILER TOTALS ADDED CB-0241
000400*                                             TO THE RUN REPORT.          
000410*-----------------------------------------------------------------        
000420*    CURALT IS THE MAINTENANCE COUNTERPART TO CURCAD - CURCAD ADDS        
000430*    BRAND NEW CURRENCIES, THIS RUN ONLY TOUCHES ONES ALREADY             
000440*    ON FILE.  THE INTERNAL ID AND THE THREE-LETTER CODE ARE BOTH         
000450*    TREATED AS PERMANENT ONCE A CURRENCY EXISTS - RATEMAST AND           
000460*    CNVRUN BOTH KEY OFF CUR-ID, SO LETTING THIS PROGRAM CHANGE IT        
000470*    WOULD ORPHAN EVERY RATE ALREADY POSTED AGAINST THAT CURRENCY.        
000480*    ONLY THE DISPLAY NAME AND THE PRINTED SIGN CAN MOVE.                 
000490*                                                                         
000500*    EACH INCOMING TRANSACTION IS VALIDATED IN FULL BEFORE ANY            
000510*    DECISION IS MADE - ALL FIELD ERRORS ARE COLLECTED INTO               
000520*    WT-ERR-TAB RATHER THAN STOPPING AT THE FIRST ONE FOUND, SO           
000530*    OPERATOR SEES EVERY PROBLEM WITH A REJECTED CARD IN ONE PASS         
000540*    INSTEAD OF HAVING TO RESUBMIT THE SAME BATCH REPEATEDLY.             
000550*-----------------------------------------------------------------        
000560 ENVIRONMENT DIVISION.                                                    
000570 CONFIGURATION SECTION.                                                   
000580*    UC-LETTERS LETS 0255-CHECK-LETTERS TEST ONE CHARACTER AT A           
000590*    TIME WITHOUT A TABLE OF 26 VALUES - THE SAME CLASS EVERY             
000600*    CODE-VALIDATING PROGRAM IN THE SUITE DECLARES.                       
000610 SPECIAL-NAMES.                                                           
000620     C01 IS TOP-OF-FORM                                                   
000630     CLASS UC-LETTERS IS "A" THRU "Z"                                     
000640     UPSI-0 ON STATUS IS RERUN-REQUESTED                                  
000650            OFF STATUS IS NORMAL-RUN.                                     
000660 INPUT-OUTPUT SECTION.                                                    
000670 FILE-CONTROL.                                                            
000680*    CURMAST IS OPENED I-O SINCE THIS IS THE ONE PROGRAM IN THE           
000690*    SUITE THAT ACTUALLY REWRITES A CURRENCY ROW IN PLACE - CURCAD        
000700*    ONLY ADDS, CUREXC ONLY DELETES, CURCONS/CURREL ONLY READ.            
000710     SELECT CURMAST  ASSIGN TO "CURMAST"                                  
000720                     ORGANIZATION INDEXED                                 
000730                     ACCESS MODE DYNAMIC                                  
000740                     RECORD KEY CUR-ID                                    
000750                     ALTERNATE RECORD KEY CUR-CODE                        
000760                     FILE STATUS STATUS-CURM.                             
000770                                                                          
000780     SELECT CURALTTR ASSIGN TO "CURALTTR"                                 
000790                     ORGANIZATION SEQUENTIAL                              
000800                     ACCESS MODE SEQUENTIAL                               
000810                     FILE STATUS STATUS-TRAN.                             
000820                                                                          
000830     SELECT CURALTRPT ASSIGN TO PRINTER.                                  
000840                                                                          
000850 DATA DIVISION.                                                           
000860 FILE SECTION.                                                            
000870                                                                          
000880*    REG-CURMAST IS THE SAME 120-BYTE CURRENCY MASTER LAYOUT KEPT         
000890*    BY EVERY PROGRAM THAT TOUCHES THIS FILE - SEE CURCAD FOR THE         
000900*    FULL FIELD-BY-FIELD HISTORY.  HERE ONLY CUR-NAME AND CUR-SIGN        
000910*    ARE EVER MOVED INTO; CUR-ID AND CUR-CODE ARE READ-ONLY KEYS.         
000920 FD  CURMAST                                                              
000930     LABEL RECORD STANDARD                                                
000940     VALUE OF FILE-ID "CURMAST.DAT"                                       
000950     RECORD CONTAINS 120 CHARACTERS.                                      
000960 01  REG-CURMAST.                                                         
000970     05  CUR-ID              PIC S9(5).                                   
000980     05  CUR-CODE            PIC X(3).                                    
000990     05  CUR-NAME            PIC X(100).                                  
001000     05  CUR-SIGN            PIC X(5).                                    
001010     05  FILLER              PIC X(7).                                    
001020*    CURM-CHAVE-X GIVES A FLAT 8-BYTE VIEW OF BOTH KEYS TOGETHER -        
001030*    NOT USED FOR ANY DECISION IN THIS PROGRAM, BUT CARRIED FOR           
001040*    CONSISTENCY WITH EVERY OTHER PROGRAM AGAINST THIS FILE.              
001050 01  REG-CURMAST-R REDEFINES REG-CURMAST.                                 
001060     05  CURM-CHAVE-X.                                                    
001070         10  CURM-ID-X       PIC X(5).                                    
001080         10  CURM-CODE-X     PIC X(3).                                    
001090     05  FILLER              PIC X(112).                                  
001100*    CURM-NAME-HALVES SPLITS THE 100-BYTE NAME INTO TWO 50-BYTE           
001110*    HALVES - A LEFTOVER VIEW FROM WHEN THIS PROGRAM USED TO PRINT        
001120*    A WRAPPED NAME ACROSS TWO REPORT LINES.  THE WRAP WAS DROPPED        
001130*    YEARS AGO BUT THE REDEFINES STILL COSTS NOTHING TO KEEP.             
001140 01  REG-CURMAST-R2 REDEFINES REG-CURMAST.                                
001150     05  CURM-NAME-HALVES.                                                
001160         10  CURM-NAME-FIRST PIC X(50).                                   
001170         10  CURM-NAME-LAST  PIC X(50).                                   
001180     05  FILLER              PIC X(20).                                   
001190                                                                          
001200*    REG-CURALTTR IS THE UPDATE TRANSACTION - CODE IDENTIFIES THE         
001210*    CURRENCY TO CHANGE, NAME AND SIGN CARRY THE NEW VALUES.              
001220*    THERE IS NO ID ON THE TRANSACTION - THE INTERNAL ID IS NEVER         
001230*    KEYED BY HAND, ONLY RESOLVED INTERNALLY VIA THE CODE LOOKUP.         
001240 FD  CURALTTR                                                             
001250     LABEL RECORD STANDARD                                                
001260     VALUE OF FILE-ID "CURALTTR.DAT"                                      
001270     RECORD CONTAINS 108 CHARACTERS.                                      
001280 01  REG-CURALTTR.                                                        
001290     05  TRAN-CODE           PIC X(3).                                    
001300     05  TRAN-NAME           PIC X(100).                                  
001310     05  TRAN-SIGN           PIC X(5).                                    
001320*    REG-CURALTTR-R IS THE WHOLE-RECORD BYTE VIEW, KEPT FOR A RAW         
001330*    DUMP WHEN A BAD TRANSACTION FILE NEEDS EYEBALLING IN DEBUG.          
001340 01  REG-CURALTTR-R REDEFINES REG-CURALTTR PIC X(108).                    
001350                                                                          
001360 FD  CURALTRPT                                                            
001370     LABEL RECORD OMITTED.                                                
001380 01  REG-CURALTRPT           PIC X(80).                                   
001390                                                                          
001400 WORKING-STORAGE SECTION.                                                 
001410*    STATUS-CURM/STATUS-TRAN CARRY THE FILE STATUS OF THE LAST I-O        
001420*    AGAINST EACH FILE - CHECKED AT OPEN TIME AND AGAIN AT EVERY          
001430*    KEYED READ OR REWRITE AGAINST CURMAST.                               
001440 01  STATUS-CURM             PIC X(02) VALUE SPACES.                      
001450 01  STATUS-TRAN             PIC X(02) VALUE SPACES.                      
001460                                                                          
001470*    WS-EOF-TRAN-SW DRIVES THE READ LOOP IN 0200-READ-TRANS - SET         
001480*    TRUE ONLY ONCE, ON THE AT END CONDITION OF THE TRANSACTION           
001490*    FILE, AND NEVER RESET SINCE THE FILE IS READ EXACTLY ONCE.           
001500 01  WS-SWITCHES.                                                         
001510     05  WS-EOF-TRAN-SW      PIC X VALUE "N".                             
001520         88  EOF-TRAN                 VALUE "Y".                          
001530                                                                          
001540*    WT-TRAN-READ/WT-TRAN-OK/WT-TRAN-REJ FEED THE THREE TRAILER           
001550*    LINES IN 0900-TOTALS.  WT-ERR-CNT AND WT-IX ARE SCRATCH              
001560*    COUNTERS USED ONLY WHILE VALIDATING A SINGLE TRANSACTION AND         
001570*    ARE RESET BEFORE EACH ONE - NEITHER SURVIVES ACROSS RECORDS.         
001580 01  WS-COUNTERS.                                                         
001590     05  WT-TRAN-READ        PIC S9(7) COMP VALUE ZERO.                   
001600     05  WT-TRAN-OK          PIC S9(7) COMP VALUE ZERO.                   
001610     05  WT-TRAN-REJ         PIC S9(7) COMP VALUE ZERO.                   
001620     05  WT-ERR-CNT          PIC S9(2) COMP VALUE ZERO.                   
001630     05  WT-IX               PIC S9(2) COMP VALUE ZERO.                   
001640                                                                          
001650*    WT-PAGE-NO AND WT-LINES-PAGE ARE PRINT-CONTROL MECHANICS, NOT        
001660*    BUSINESS DATA COUNTED IN THE RUN TOTALS, SO THEY ARE CARRIED         
001670*    AS STANDALONE 77-LEVEL ITEMS RATHER THAN NESTED INSIDE               
001680*    WS-COUNTERS WITH THE TRANSACTION TALLIES.  BOTH ARE COMP             
001690*    SINCE THEY ARE TOUCHED ON EVERY DETAIL LINE WRITTEN.                 
001700 77  WT-PAGE-NO              PIC S9(5) COMP VALUE ZERO.                   
001710 77  WT-LINES-PAGE           PIC S9(3) COMP VALUE 99.                     
001720                                                                          
001730*    WT01-ERROR-TABLE HOLDS UP TO FIVE ERROR MESSAGES FOR THE             
001740*    TRANSACTION CURRENTLY BEING VALIDATED - FIVE IS MORE THAN THE        
001750*    THREE FIELDS THIS PROGRAM CAN EVER FLAG AT ONCE, BUT THE             
001760*    WAS SIZED TO MATCH THE OTHER MAINTENANCE PROGRAMS' CONVENTION        
001770*    RATHER THAN TRIMMED TO THIS PROGRAM'S OWN MINIMUM.                   
001780 01  WT01-ERROR-TABLE.                                                    
001790     05  WT-ERR-TAB OCCURS 5 TIMES PIC X(45) VALUE SPACES.                
001800                                                                          
001810*    WS-CODE-UC HOLDS THE INCOMING CODE AFTER UPPERCASING - THE           
001820*    DESK KEYS TRANSACTIONS BY HAND AND CANNOT BE RELIED ON TO            
001830*    ALWAYS HIT SHIFT, SO THE LOOKUP IS DONE ON THE UPPERCASED            
001840*    COPY RATHER THAN ON TRAN-CODE DIRECTLY.                              
001850 01  WS-CODE-UC              PIC X(3) VALUE SPACES.                       
001860                                                                          
001870*    HDG1/HDG2 ARE THE TWO HEADING LINES REWRITTEN AT EVERY PAGE          
001880*    BREAK BY 0850-PRINT-HEADING.                                         
001890 01  HDG1.                                                                
001900     05  FILLER              PIC X(25) VALUE "CURRENCY EXCHANGE".         
001910     05  FILLER              PIC X(45) VALUE                              
001920         "CURRENCY UPDATE RUN REPORT - CURALT".                           
001930     05  FILLER              PIC X(04) VALUE "PG. ".                      
001940     05  PAG-HDG1            PIC ZZ.ZZ9.                                  
001950                                                                          
001960 01  HDG2.                                                                
001970     05  FILLER              PIC X(80) VALUE                              
001980     "COD  CURRENCY NAME                                  STATUS".        
001990                                                                          
002000*    DET1 IS THE ONE DETAIL LINE LAYOUT, WRITTEN BOTH FOR A               
002010*    REJECTED TRANSACTION (BY 0270-REJECT-TRANS) AND FOR A                
002020*    SUCCESSFUL UPDATE (BY 0300-UPDATE-CURRENCY) - DET-STATUS             
002030*    CARRIES WHICHEVER OUTCOME APPLIES.                                   
002040 01  DET1.                                                                
002050     05  DET-CODE            PIC X(3).                                    
002060     05  FILLER              PIC X(02) VALUE SPACES.                      
002070     05  DET-NAME            PIC X(40).                                   
002080     05  FILLER              PIC X(02) VALUE SPACES.                      
002090     05  DET-STATUS          PIC X(30).                                   
002100                                                                          
002110*    TOT1/TOT2/TOT3 ARE THE THREE TRAILER LINES - READ, UPDATED,          
002120*    REJECTED - WRITTEN TOGETHER BY 0900-TOTALS AT END OF RUN.            
002130 01  TOT1.                                                                
002140     05  FILLER          PIC X(20) VALUE "TRANS READ..........".          
002150     05  TOT-READ            PIC ZZZ,ZZ9.                                 
002160 01  TOT2.                                                                
002170     05  FILLER          PIC X(20) VALUE "UPDATED OK..........".          
002180     05  TOT-OK              PIC ZZZ,ZZ9.                                 
002190 01  TOT3.                                                                
002200     05  FILLER          PIC X(20) VALUE "REJECTED...........".           
002210     05  TOT-REJ             PIC ZZZ,ZZ9.                                 
002220                                                                          
002230 PROCEDURE DIVISION.                                                      
002240                                                                          
002250*-----------------------------------------------------------------        
002260*    PARAGRAPH   : 0100-INITIALIZE                                        
002270*    DOES        : OPENS CURMAST I-O, THE TRANSACTION FILE INPUT,         
002280*                  AND THE REPORT OUTPUT.                                 
002290*    WHY         : CURMAST HAS TO EXIST BEFORE A SINGLE TRAN              
002300*                  CAN BE LOOKED UP, SO ITS OPEN STATUS IS CHECKED        
002310*                  AND THE RUN ABORTED IMMEDIATELY IF IT IS               
002320*                  MISSING, RATHER THAN FAILING ON THE FIRST READ.        
002330*-----------------------------------------------------------------        
002340 0100-INITIALIZE.                                                         
002350*    I-O RATHER THAN INPUT IS WHAT LETS THE LATER REWRITE IN              
002360*    0300-UPDATE-CURRENCY SUCCEED - OPENING INPUT ONLY WOULD FAIL         
002370*    THE REWRITE WITH A FILE STATUS ERROR PARTWAY THROUGH THE RUN.        
002380     OPEN I-O CURMAST.                                                    
002390     IF STATUS-CURM = "35"                                                
002400        DISPLAY "CURMAST NOT FOUND - RUN ABORTED"                         
002410        STOP RUN.                                                         
002420     OPEN INPUT CURALTTR.                                                 
002430     OPEN OUTPUT CURALTRPT.                                               
002440                                                                          
002450*-----------------------------------------------------------------        
002460*    PARAGRAPH   : 0200-READ-TRANS                                        
002470*    DOES        : DRIVES THE MAIN LOOP, READING ONE TRANSACTION          
002480*                  AT A TIME UNTIL THE FILE IS EXHAUSTED.                 
002490*    WHY         : A SEPARATE PARAGRAPH FOR THE READ LOOP, RATHER         
002500*                  THAN AN INLINE PERFORM, MATCHES HOW EVERY OTHER        
002510*                  TRANSACTION-DRIVEN PROGRAM IN THE SUITE IS             
002520*                  WRITTEN - ONE PARAGRAPH OWNS THE LOOP CONTROL,         
002530*                  ANOTHER OWNS WHAT HAPPENS TO EACH RECORD.              
002540*-----------------------------------------------------------------        
002550 0200-READ-TRANS.                                                         
002560     PERFORM 0210-READ-ONE-TRANS THRU 0210-EXIT                           
002570             UNTIL EOF-TRAN.                                              
002580     GO TO 0900-TOTALS.                                                   
002590                                                                          
002600*-----------------------------------------------------------------        
002610*    PARAGRAPH   : 0210-READ-ONE-TRANS                                    
002620*    DOES        : READS ONE TRANSACTION, VALIDATES IT, AND ROUTES        
002630*                  IT TO EITHER THE REJECT PATH OR THE UPDATE             
002640*    WHY         : WT-ERR-CNT IS RESET TO ZERO BEFORE EVERY               
002650*                  VALIDATION CALL SO ERRORS FROM A PRIOR                 
002660*                  TRANSACTION CAN NEVER CARRY FORWARD AND CAUSE A        
002670*                  GOOD TRANSACTION TO BE REJECTED BY MISTAKE.            
002680*-----------------------------------------------------------------        
002690 0210-READ-ONE-TRANS.                                                     
002700     READ CURALTTR AT END                                                 
002710          SET EOF-TRAN TO TRUE                                            
002720          GO TO 0210-EXIT.                                                
002730     ADD 1 TO WT-TRAN-READ                                                
002740*    DET-STATUS IS CLEARED HERE RATHER THAN INSIDE EACH DOWNSTREAM        
002750*    PARAGRAPH SO A SHORT LEFTOVER MESSAGE FROM A PRIOR RECORD CAN        
002760*    NEVER BLEED INTO THE NEXT DETAIL LINE WRITTEN.                       
002770     MOVE SPACES TO DET-STATUS                                            
002780     MOVE ZERO TO WT-ERR-CNT                                              
002790     PERFORM 0250-VALIDATE THRU 0250-EXIT.                                
002800     IF WT-ERR-CNT > ZERO                                                 
002810        PERFORM 0270-REJECT-TRANS THRU 0270-EXIT                          
002820        GO TO 0210-EXIT.                                                  
002830     PERFORM 0300-UPDATE-CURRENCY THRU 0300-EXIT.                         
002840 0210-EXIT.                                                               
002850     EXIT.                                                                
002860                                                                          
002870*-----------------------------------------------------------------        
002880*    PARAGRAPH   : 0250-VALIDATE                                          
002890*    DOES        : CHECKS CODE, NAME AND SIGN ARE ALL PRESENT,            
002900*                  THE CODE IS LETTERS ONLY, AND THAT A CURRENCY          
002910*                  WITH THAT CODE ACTUALLY EXISTS ON CURMAST.             
002920*    WHY         : THE CODE IS UPPERCASED BEFORE ANY TEST RUNS,           
002930*                  SINCE THE MASTER WAS BUILT WITH UPPERCASE CODES        
002940*                  BY CURCAD AND A LOWERCASE KEY WOULD NEVER MATCH        
002950*                  EVEN WHEN THE CURRENCY IS REALLY ON FILE.  THE         
002960*                  EXISTENCE CHECK RUNS LAST, AND ONLY IF CODE,           
002970*                  NAME AND SIGN ARE ALL ALREADY CLEAN - THERE IS         
002980*                  NO POINT DOING A MASTER READ FOR A CODE THAT           
002990*                  HAS ALREADY FAILED FORMAT VALIDATION.                  
003000*-----------------------------------------------------------------        
003010 0250-VALIDATE.                                                           
003020     MOVE TRAN-CODE TO WS-CODE-UC                                         
003030     INSPECT WS-CODE-UC CONVERTING                                        
003040        "abcdefghijklmnopqrstuvwxyz" TO                                   
003050        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                      
003060     IF TRAN-CODE = SPACES                                                
003070        ADD 1 TO WT-ERR-CNT                                               
003080        MOVE "CURRENCY CODE IS BLANK" TO WT-ERR-TAB (WT-ERR-CNT)          
003090     ELSE                                                                 
003100        PERFORM 0255-CHECK-LETTERS THRU 0255-EXIT.                        
003110     IF TRAN-NAME = SPACES                                                
003120        ADD 1 TO WT-ERR-CNT                                               
003130        MOVE "CURRENCY NAME IS BLANK" TO WT-ERR-TAB (WT-ERR-CNT).         
003140     IF TRAN-SIGN = SPACES                                                
003150        ADD 1 TO WT-ERR-CNT                                               
003160        MOVE "CURRENCY SIGN IS BLANK" TO WT-ERR-TAB (WT-ERR-CNT).         
003170*    THE MASTER LOOKUP IS BY CUR-CODE, THE ALTERNATE KEY - CUR-ID         
003180*    IS NEVER SUPPLIED ON A TRANSACTION AND IS RESOLVED ONLY              
003190*    THROUGH THIS READ, PER REQUEST CB-0130 BELOW.                        
003200     IF WT-ERR-CNT = ZERO                                                 
003210        MOVE WS-CODE-UC TO CUR-CODE                                       
003220        READ CURMAST KEY IS CUR-CODE INVALID KEY                          
003230             ADD 1 TO WT-ERR-CNT                                          
003240             MOVE "CODE NOT FOUND" TO                                     
003250                  WT-ERR-TAB (WT-ERR-CNT).                                
003260 0250-EXIT.                                                               
003270     EXIT.                                                                
003280                                                                          
003290*-----------------------------------------------------------------        
003300*    PARAGRAPH   : 0255-CHECK-LETTERS                                     
003310*    DOES        : WALKS THE THREE BYTES OF THE UPPERCASED CODE           
003320*                  AT A TIME, REJECTING ON THE FIRST NON-LETTER.          
003330*    WHY         : CB-0042 LIMITED CODES TO A-Z AFTER A DIGIT             
003340*                  INTO A HAND-KEYED TRANSACTION AND CREATED A            
003350*                  LOOKUP THAT COULD NEVER MATCH A REAL CURRENCY -        
003360*                  THE CHECK CATCHES THAT BEFORE THE MASTER READ.         
003370*-----------------------------------------------------------------        
003380 0255-CHECK-LETTERS.                                                      
003390     MOVE 1 TO WT-IX.                                                     
003400 0256-CHECK-ONE-CHAR.                                                     
003410     IF WT-IX > 3                                                         
003420        GO TO 0255-EXIT.                                                  
003430     IF WS-CODE-UC (WT-IX:1) IS NOT UC-LETTERS                            
003440        ADD 1 TO WT-ERR-CNT                                               
003450        MOVE "CODE MUST BE LETTERS ONLY" TO                               
003460             WT-ERR-TAB (WT-ERR-CNT)                                      
003470        GO TO 0255-EXIT.                                                  
003480     ADD 1 TO WT-IX                                                       
003490     GO TO 0256-CHECK-ONE-CHAR.                                           
003500 0255-EXIT.                                                               
003510     EXIT.                                                                
003520                                                                          
003530*-----------------------------------------------------------------        
003540*    PARAGRAPH   : 0270-REJECT-TRANS                                      
003550*    DOES        : PRINTS A DETAIL LINE FOR A REJECTED TRAN,              
003560*                  SHOWING ONLY THE FIRST ERROR FOUND.                    
003570*    WHY         : ONLY WT-ERR-TAB (1) IS PRINTED EVEN THOUGH             
003580*                  THREE ERRORS MAY HAVE BEEN COLLECTED - THE DESK        
003590*                  HAS NEVER ASKED FOR MORE THAN ONE REASON PER           
003600*                  LINE, AND A WIDER DETAIL LINE WOULD NOT FIT THE        
003610*                  80-COLUMN REPORT FORMAT ANYWAY.                        
003620*-----------------------------------------------------------------        
003630 0270-REJECT-TRANS.                                                       
003640     ADD 1 TO WT-TRAN-REJ                                                 
003650     MOVE TRAN-CODE TO DET-CODE                                           
003660     MOVE TRAN-NAME (1:40) TO DET-NAME                                    
003670     MOVE WT-ERR-TAB (1) TO DET-STATUS                                    
003680     PERFORM 0800-PRINT-DETAIL THRU 0800-EXIT.                            
003690 0270-EXIT.                                                               
003700     EXIT.                                                                
003710                                                                          
003720*-----------------------------------------------------------------        
003730*    PARAGRAPH   : 0300-UPDATE-CURRENCY                                   
003740*    DOES        : MOVES THE NEW NAME AND SIGN INTO THE MASTER            
003750*                  RECORD ALREADY HELD FROM 0250-VALIDATE'S READ,         
003760*                  AND REWRITES IT.                                       
003770*    WHY         : THE RECORD IS STILL POSITIONED FROM THE READ IN        
003780*                  0250-VALIDATE - NO SECOND READ IS NEEDED BEFORE        
003790*                  THE REWRITE, SINCE CURMAST IS NOT TOUCHED BY           
003800*                  ANY OTHER PROGRAM WHILE THIS RUN IS IN FLIGHT.         
003810*                  CUR-ID AND CUR-CODE ARE LEFT UNTOUCHED - ONLY          
003820*                  CUR-NAME AND CUR-SIGN EVER CHANGE HERE.                
003830*-----------------------------------------------------------------        
003840 0300-UPDATE-CURRENCY.                                                    
003850*    BOTH FIELDS ARE MOVED UNCONDITIONALLY EVEN IF THE TRANSACTION        
003860*    LEFT ONE OF THEM THE SAME AS BEFORE - THERE IS NO CHEAPER WAY        
003870*    TO DETECT "NO ACTUAL CHANGE" THAN THE REWRITE ITSELF WOULD           
003880*    COST, SO NO SUCH CHECK IS MADE.                                      
003890     MOVE TRAN-NAME TO CUR-NAME                                           
003900     MOVE TRAN-SIGN TO CUR-SIGN                                           
003910     REWRITE REG-CURMAST                                                  
003920         INVALID KEY                                                      
003930            ADD 1 TO WT-TRAN-REJ                                          
003940            MOVE "MASTER REWRITE ERROR" TO DET-STATUS                     
003950         NOT INVALID KEY                                                  
003960            ADD 1 TO WT-TRAN-OK                                           
003970            MOVE "CURRENCY UPDATED" TO DET-STATUS.                        
003980     MOVE CUR-CODE TO DET-CODE                                            
003990     MOVE CUR-NAME (1:40) TO DET-NAME                                     
004000     PERFORM 0800-PRINT-DETAIL THRU 0800-EXIT.                            
004010 0300-EXIT.                                                               
004020     EXIT.                                                                
004030                                                                          
004040*-----------------------------------------------------------------        
004050*    PARAGRAPH   : 0800-PRINT-DETAIL                                      
004060*    DOES        : WRITES ONE DETAIL LINE, BREAKING TO A NEW PAGE         
004070*                  FIRST IF THE CURRENT PAGE IS FULL.                     
004080*    WHY         : THE SAME 54-LINE THRESHOLD USED BY EVERY OTHER         
004090*                  REPORT PROGRAM IN THE SYSTEM, CHOSEN LONG AGO          
004100*                  MATCH THE DESK'S 66-LINE FORM WITH ROOM                
004110*                  LEFT FOR THE TWO HEADING LINES AND SOME MARGIN.        
004120*-----------------------------------------------------------------        
004130 0800-PRINT-DETAIL.                                                       
004140     IF WT-LINES-PAGE > 54                                                
004150        PERFORM 0850-PRINT-HEADING THRU 0850-EXIT.                        
004160     WRITE REG-CURALTRPT FROM DET1 AFTER 1.                               
004170     ADD 1 TO WT-LINES-PAGE.                                              
004180 0800-EXIT.                                                               
004190     EXIT.                                                                
004200                                                                          
004210*-----------------------------------------------------------------        
004220*    PARAGRAPH   : 0850-PRINT-HEADING                                     
004230*    DOES        : ADVANCES TO A NEW FORM, BUMPS THE PAGE NUMBER,         
004240*                  REPRINTS THE TWO HEADING LINES.                        
004250*    WHY         : WT-LINES-PAGE IS RESET TO 6 RATHER THAN ZERO TO        
004260*                  ACCOUNT FOR THE TWO HEADING LINES JUST WRITTEN,        
004270*                  SO THE NEXT PAGE-FULL TEST IN 0800-PRINT-DETAIL        
004280*                  STAYS ACCURATE FROM THE TOP OF THE NEW PAGE.           
004290*-----------------------------------------------------------------        
004300 0850-PRINT-HEADING.                                                      
004310     ADD 1 TO WT-PAGE-NO                                                  
004320     MOVE WT-PAGE-NO TO PAG-HDG1                                          
004330     WRITE REG-CURALTRPT FROM HDG1 AFTER PAGE                             
004340     WRITE REG-CURALTRPT FROM HDG2 AFTER 2                                
004350     MOVE 6 TO WT-LINES-PAGE.                                             
004360 0850-EXIT.                                                               
004370     EXIT.                                                                
004380                                                                          
004390*-----------------------------------------------------------------        
004400*    PARAGRAPH   : 0900-TOTALS                                            
004410*    DOES        : PRINTS THE THREE TRAILER LINES, WARNS ON RERUN,        
004420*                  CLOSES ALL THREE FILES.                                
004430*    WHY         : THE RERUN WARNING IS KEPT EVEN THOUGH REWRITES         
004440*                  ARE IDEMPOTENT PER TRANSACTION - A RERUN WOULD         
004450*                  SIMPLY REAPPLY THE SAME NAME/SIGN CHANGES, BUT         
004460*                  THE OPERATOR STILL NEEDS TO KNOW THE TOTALS ON         
004470*                  THIS REPORT MAY DOUBLE-COUNT A PRIOR RUN.              
004480*-----------------------------------------------------------------        
004490 0900-TOTALS.                                                             
004500     MOVE WT-TRAN-READ TO TOT-READ                                        
004510     MOVE WT-TRAN-OK TO TOT-OK                                            
004520     MOVE WT-TRAN-REJ TO TOT-REJ                                          
004530     WRITE REG-CURALTRPT FROM TOT1 AFTER 2.                               
004540     WRITE REG-CURALTRPT FROM TOT2 AFTER 1.                               
004550     WRITE REG-CURALTRPT FROM TOT3 AFTER 1.                               
004560     IF RERUN-REQUESTED                                                   
004570        DISPLAY "RERUN MODE - TOTALS MAY OVERLAP A PRIOR RUN".            
004580     CLOSE CURMAST CURALTTR CURALTRPT.                                    
004590     STOP RUN.                                                            
